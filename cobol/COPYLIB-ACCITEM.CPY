000100*****************************************************************         
000200*  COPYLIB-ACCITEM.CPY                                                    
000300*  Record layout for one cash-accounting-sheet transaction.               
000400*  Positive AC-VALUE = revenue, negative = expenditure.  Same             
000500*  shape is reused verbatim for the LEDGER-POSTINGS file that             
000600*  the invoice engine writes for settled invoices - a ledger              
000700*  posting IS an accounting item.                                         
000800*****************************************************************         
000900*  MAINT LOG                                                              
001000*  2016-07-05 SS  Initial layout - new for the TIA project.               
001100*  2016-07-19 PB  Default AC-VAT 19%, default AC-CURRENCY EUR             
001200*                 confirmed with bookkeeping - see req PBS-114.           
001300*****************************************************************         
001400 01  ACCOUNTING-ITEM-RECORD.                                              
001500     03  AC-RECEIPT-NO              PIC 9(04).                            
001600     03  AC-DATE                    PIC 9(08).                            
001700     03  AC-DESCRIPTION             PIC X(40).                            
001800     03  AC-VALUE                   PIC S9(07)V99.                        
001900     03  AC-VAT                     PIC 9(02)V99.                         
002000     03  AC-CURRENCY                PIC X(03).                            
002100     03  FILLER                     PIC X(02).                            
