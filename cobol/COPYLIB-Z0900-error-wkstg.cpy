000100*                                                                         
000200*  Working storage data structure for the TIA error/trace routine.        
000300*  Put this file in the copybook library.                                 
000400*                                                                         
000500*  Include with: 'COPY Z0900-ERROR-WKSTG.' in WORKING-STORAGE.            
000600*                                                                         
000700*  Adapted 2016-04-11 SS from the old SQLCODE/DSNTIAR trace area -        
000800*  TIA has no DB2 underneath it, so the trace now carries a file          
000900*  status and a validation-rule number instead of an SQLCODE.             
001000*                                                                         
001100 01  WC-LOG-TEXT                PIC X(80)          VALUE SPACE.           
001200 01  WR-ERROR-HANDLER.                                                    
001300     05  WR-PROGRAM-ERROR-MESSAGE.                                        
001400         10  FILLER              PIC X(08) VALUE 'FILSTAT:'.              
001500         10  WC-MSG-FILESTAT     PIC X(02) VALUE SPACE.                   
001600         10  FILLER              PIC X(01) VALUE '|'.                     
001700         10  WC-MSG-RULE         PIC X(04) VALUE SPACE.                   
001800         10  FILLER              PIC X(01) VALUE '|'.                     
001900         10  WC-MSG-TBLCURS      PIC X(15) VALUE SPACE.                   
002000         10  FILLER              PIC X(01) VALUE '|'.                     
002100         10  WC-MSG-PARA         PIC X(30) VALUE SPACE.                   
002200         10  FILLER              PIC X(01) VALUE '|'.                     
002300         10  WC-MSG-SRCFILE      PIC X(15) VALUE SPACE.                   
