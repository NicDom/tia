000100*****************************************************************         
000200 IDENTIFICATION DIVISION.                                                 
000300*****************************************************************         
000400 PROGRAM-ID.     TIA-COMPMU IS INITIAL.
000500 AUTHOR.         BERTIL K.
000600 INSTALLATION.   PBS AB.
000700 DATE-WRITTEN.   1987-06-23.
000800 DATE-COMPILED.
000900 SECURITY.       PBS INTERNAL USE ONLY.
001000*
001100*    PURPOSE.  VIEW/UPDATE THE SINGLE COMPANY PROFILE RECORD
001200*              (THE OLD "PROGRAMUNDERHALL" MAINTENANCE SLOT ON
001300*              THE MAIN MENU).  CALLED FROM TIA-BATCH WHEN THE
001400*              OPERATOR PICKS "PROGRAMUNDERHALL".  CHECKS THE
001500*              BANK-ACCOUNT COMPLETENESS RULE WHEN THE COMPANY
001600*              IS SET TO VALIDATE ITS OWN IBAN/BIC BY HAND.
001700*
001800*****************************************************************
001900*    CHANGE LOG
002000*****************************************************************
002100*    1987-06-23 BK   INITIAL VERSION - "PROGRAMUNDERHALL", THE
002150*                      LETTERHEAD/BANK-DETAILS SCREEN BEHIND THE
002200*                      OLD MAIN MENU'S SLOT 7.  ONE FIXED-FORMAT
002250*                      RECORD, NO KEY, REWRITTEN WHOLE ON SAVE.
002300*    1991-08-30 PB   ADDED THE IBAN/BIC/BANK FIELDS WHEN THE
002350*                      GIRO-ONLY PAYMENT SLIP WAS RETIRED.
002400*    1998-11-09 SS   Y2K SWEEP - NO DATE FIELDS ON THIS SCREEN,
002450*                      LOGGED FOR THE RECORD ONLY.
002500*    2016-05-02 PB   REBUILT AS TIA-COMPMU FOR THE TIA PROJECT -
002550*                      SAME SINGLE-RECORD SHAPE, NOW MAINTAINS
002600*                      THE FLAT COMPANY-FILE MASTER.  REQ PBS-101.
002650*    2016-05-11 SS   ADDED X0200-VALIDATE-COMPANY, X0210, X0220 -
002700*                      WHEN VALIDATE-FLAG IS 'N' BIC AND BANK
002750*                      NAME ARE BOTH MANDATORY, MISSING BIC
002800*                      REPORTED FIRST.
002850*    2016-05-18 BK   DROPPED THE OLD "SKRIV UT KOPIA AV
002900*                      GALDENARSFAKTURA" STUB (73) - THAT BELONGS
002950*                      ON TIA-INVPRT'S RE-PRINT PATH, NOT HERE.
003000*    2016-06-14 MK   X0220 WAS STILL A CONTINUE - VALIDATE-FLAG
003050*                      'Y' RECORDS WERE GOING OUT WITH NO IBAN
003100*                      CHECK AT ALL.  NOW REJECTS A BLANK IBAN,
003150*                      AND REJECTS THE RECORD AS INCOMPLETE IF
003200*                      BIC OR BANK STILL COME BACK BLANK AFTER
003250*                      THE DERIVE.  REQ PBS-134.
003260*    2016-10-25 MK   ADDED THE MISSING Z0900-ERROR-ROUTINE
003262*                      PARAGRAPH NAME AHEAD OF THE COPY - SAME
003264*                      FIX AS THE OTHER SIX PROGRAMS. REQ PBS-142.
003266*    2016-11-02 MK   ADDED WS-BADCHOICE-COUNT AND X0125-LOG-BAD-
003268*                      CHOICE SO A BAD MENYVAL IS TALLIED AND
003270*                      ESCALATES AFTER 999 MISSES, THE SAME SHAPE
003272*                      AS TIA-BATCH'S F0330.  REQ PBS-143.
003280*****************************************************************
003300 ENVIRONMENT DIVISION.
003400*-----------------------------------------------------------------        
003500 CONFIGURATION SECTION.                                                   
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM.                                                  
003800 INPUT-OUTPUT SECTION.                                                    
003900 FILE-CONTROL.                                                            
004000     SELECT COMPANY-FILE                                                  
004100            ASSIGN TO 'COMPANY.DAT'                                       
004200            ORGANIZATION IS LINE SEQUENTIAL                               
004300            FILE STATUS IS WS-COMPANY-STATUS.                             
004400*****************************************************************         
004500 DATA DIVISION.                                                           
004600*-----------------------------------------------------------------        
004700 FILE SECTION.                                                            
004800 FD  COMPANY-FILE.                                                        
004900     COPY COPYLIB-COMPANY.                                                
005000*****************************************************************         
005100 WORKING-STORAGE SECTION.                                                 
005200*-----------------------------------------------------------------        
005300 01  MENU-SWITCHES.                                                       
005400     05  IS-EXIT-MAINTENANCE-MENU-SW  PIC X(01) VALUE 'N'.                
005500         88  IS-EXIT-MAINTENANCE-MENU     VALUE 'Y'.                      
005600     05  WS-RECORD-FOUND-SW           PIC X(01) VALUE 'N'.                
005700         88  WS-RECORD-FOUND              VALUE 'Y'.                      
005800     05  FILLER                       PIC X(01).                          
005900*                                                                         
006000 01  WS-FILE-STATUSES.
006100     05  WS-COMPANY-STATUS            PIC XX.
006200         88  WS-COMPANY-OK                VALUE '00'.
006250     05  FILLER                       PIC X(01).
006300*
006400     COPY COPYLIB-Z0900-error-wkstg.                                      
006500*                                                                         
006600 01  WC-ACCEPT                        PIC X(02) VALUE SPACES.             
006700 01  HEADLINE                         PIC X(72) VALUE ALL '-'.            
006800*                                                                         
006900*    THE COMPANY RECORD IS A SINGLE ROW - LOADED WHOLE INTO               
007000*    WORKING STORAGE, JUST LIKE THE OTHER SUBMENUS' TABLES BUT            
007100*    WITH ONLY ONE ENTRY TO IT.                                           
007200 01  WS-COMPANY-WORK.                                                     
007300     05  WS-CO-NAME                   PIC X(30).                          
007400     05  WS-CO-STREET                 PIC X(30).                          
007500     05  WS-CO-PLZ                    PIC X(10).                          
007600     05  WS-CO-CITY                   PIC X(20).                          
007700     05  WS-CO-COUNTRY                PIC X(20).                          
007800     05  WS-CO-EMAIL                  PIC X(40).                          
007900     05  WS-CO-PHONE                  PIC X(20).                          
008000     05  WS-CO-LOGO                   PIC X(40).                          
008100     05  WS-CO-VALIDATE-FLAG          PIC X(01).                          
008200         88  WS-CO-VALIDATE-FROM-IBAN     VALUE 'Y'.                      
008300         88  WS-CO-VALIDATE-MANUAL        VALUE 'N'.                      
008400     05  WS-CO-IBAN                   PIC X(34).                          
008500     05  WS-CO-BIC                    PIC X(11).                          
008600     05  WS-CO-BANK                   PIC X(30).                          
008700     05  WS-CO-TAXNUMBER              PIC X(15).
008750     05  FILLER                       PIC X(01).
008800*
008900*    REDEFINES 1 OF 3 - THE VALIDATE FLAG VIEWED AS ONE CHARACTER         
009000*    OF A LARGER SWITCH WORD, SAME HABIT AS THE OLD MENU-SWITCHES         
009100*    GROUP UPSTREAM IN PBS.CBL.                                           
009200 01  WS-CO-VALIDATE-FLAG-X            PIC X(01).                          
009300 01  WS-CO-VALIDATE-FLAG-9 REDEFINES WS-CO-VALIDATE-FLAG-X PIC 9.         
009400*                                                                         
009500*    REDEFINES 2 OF 3 - THE IBAN SPLIT INTO ITS COUNTRY-CODE AND          
009600*    CHECK-DIGIT HEAD AND THE REMAINING BBAN TAIL, USED WHEN A            
009700*    COMPANY SWITCHES TO CO-VALIDATE-FROM-IBAN AND WE WANT TO             
009800*    SHOW THE OPERATOR WHICH COUNTRY THE IBAN CLAIMS.                     
009900 01  WS-CO-IBAN-PARTS REDEFINES WS-CO-IBAN.
010000     05  WS-IBAN-COUNTRY              PIC X(02).
010100     05  WS-IBAN-CHECK                PIC X(02).
010150     05  WS-IBAN-BBAN                 PIC X(29).
010180     05  FILLER                       PIC X(01).
010300*                                                                         
010400*    REDEFINES 3 OF 3 - COMPANY WORK RECORD AS ONE FLAT 302-BYTE
010500*    STRING, USED TO TEST FOR A BLANK (NEVER-SET-UP) PROFILE.
010600 01  WS-COMPANY-WORK-X REDEFINES WS-COMPANY-WORK PIC X(302).
010700*                                                                         
010800 01  WS-COUNTERS.                                                         
010900     05  WS-CO-EDIT-CODE              PIC S9(04) COMP VALUE ZERO.         
011000     05  FILLER                       PIC X(02).                          
011100*                                                                         
011120*    STANDALONE - HOW MANY TIMES ON THIS RUN THE OPERATOR TYPED
011140*    SOMETHING OTHER THAN 71/72/79 AT THIS SUBMENU.  A HIGH
011160*    COUNT USUALLY MEANS THE OPERATOR IS ON THE WRONG SCREEN.
011180 77  WS-BADCHOICE-COUNT           PIC S9(04) COMP VALUE ZERO.
011200 LINKAGE SECTION.                                                         
011300 01  LC-ACCEPT                        PIC X(02) VALUE SPACE.              
011400*****************************************************************         
011500 PROCEDURE DIVISION USING LC-ACCEPT.                                      
011600 0000-TIA-COMPMU.
011620*    THIS SUBPROGRAM IS FLAGGED INITIAL SO EVERY CALL FROM THE
011640*    MAIN MENU STARTS WITH ITS WORKING-STORAGE FRESH - THE OPERATOR
011660*    NEVER SEES DATA LEFT OVER FROM A PRIOR TRIP THROUGH THE
011680*    COMPANY MAINTENANCE SUBMENU.
011700*
011800     MOVE 'TIA-COMPMU.CBL' TO WC-MSG-SRCFILE
011850*    CARRY 'N' FORWARD INTO IS-EXIT-MAINTENANCE-
011900     MOVE 'N' TO IS-EXIT-MAINTENANCE-MENU-SW                              
011950*    HAND OFF TO X0100-CALL-MAINTENANCE
012000     PERFORM X0100-CALL-MAINTENANCE                                       
012100             UNTIL IS-EXIT-MAINTENANCE-MENU                               
012200     EXIT PROGRAM                                                         
012300     .                                                                    
012400*****************************************************************         
012500 X0100-CALL-MAINTENANCE.
012520*    ONE PASS ROUND THE SUBMENU - SHOW IT, TAKE THE OPERATOR'S
012540*    CHOICE, ACT ON IT.  0000 ABOVE KEEPS CALLING US UNTIL THE
012560*    OPERATOR PICKS THE EXIT OPTION.
012600*
012700     PERFORM X0110-DISPLAY-MAINTENANCE-MENU
012750*    HAND OFF TO X0120-PROCESS-MAINTENANCE-CHOI
012800     PERFORM X0120-PROCESS-MAINTENANCE-CHOICE                             
012900     .                                                                    
013000*****************************************************************         
013100 X0110-DISPLAY-MAINTENANCE-MENU.                                          
013200*                                                                         
013300     DISPLAY HEADLINE                                                     
013350*    TELL THE OPERATOR WHAT JUST HAPPENED
013400     DISPLAY 'SUBMENY PROGRAMUNDERHALL'                                   
013450*    TELL THE OPERATOR WHAT JUST HAPPENED
013500     DISPLAY HEADLINE                                                     
013550*    TELL THE OPERATOR WHAT JUST HAPPENED
013600     DISPLAY '(71) Visa foretagsuppgifter'                                
013650*    TELL THE OPERATOR WHAT JUST HAPPENED
013700     DISPLAY '(72) Uppdatera foretagsuppgifter'                           
013750*    TELL THE OPERATOR WHAT JUST HAPPENED
013800     DISPLAY SPACE                                                        
013850*    TELL THE OPERATOR WHAT JUST HAPPENED
013900     DISPLAY '(79) Tillbaka till huvudmenyn'                              
013950*    TELL THE OPERATOR WHAT JUST HAPPENED
014000     DISPLAY HEADLINE                                                     
014050*    TELL THE OPERATOR WHAT JUST HAPPENED
014100     DISPLAY ': ' WITH NO ADVANCING                                       
014150*    PICK UP WHATEVER THE OPERATOR TYPED
014200     ACCEPT WC-ACCEPT                                                     
014300     .                                                                    
014400*****************************************************************         
014500 X0120-PROCESS-MAINTENANCE-CHOICE.
014520*    THREE VALID CHOICES OFF THIS SUBMENU - VIEW THE COMPANY DATA,
014540*    UPDATE IT, OR GO BACK TO THE MAIN MENU.  ANYTHING ELSE FALLS
014560*    THROUGH TO THE BAD-CHOICE PATH BELOW.
014600*
014700     EVALUATE WC-ACCEPT
014800         WHEN '71'                                                        
014850*    HAND OFF TO X0130-DISPLAY-COMPANY-DATA
014900             PERFORM X0130-DISPLAY-COMPANY-DATA                           
015000         WHEN '72'                                                        
015050*    HAND OFF TO X0140-UPDATE-COMPANY-DATA
015100             PERFORM X0140-UPDATE-COMPANY-DATA                            
015200         WHEN '79'                                                        
015250*    FLIP THE SWITCH BELOW
015300             SET IS-EXIT-MAINTENANCE-MENU TO TRUE                         
015400         WHEN OTHER                                                       
015450*    HAND OFF TO X0125-LOG-BAD-CHOICE-START
015500             PERFORM X0125-LOG-BAD-CHOICE-START
015520                     THRU X0125-LOG-BAD-CHOICE-EXIT
015600     END-EVALUATE                                                         
015700     .                                                                    
015710*    BAD-CHOICE ERROR PATH FOR THE EVALUATE ABOVE - A GO TO WITHIN
015715*    THE PARAGRAPH RANGE, THE SAME PATTERN TIA-BATCH USES FOR ITS
015720*    ROW-NOT-FOUND PATH.  ONCE THE TALLY OF BAD MENU CHOICES ON
015725*    THIS RUN PASSES 999 WE SAY SO INSTEAD OF JUST REPEATING THE
015730*    SAME ONE-LINE MESSAGE FOREVER.
015735 X0125-LOG-BAD-CHOICE-START.
015740*
015745     ADD 1 TO WS-BADCHOICE-COUNT
015747*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
015750     IF WS-BADCHOICE-COUNT > 999
015752*    JUMP AHEAD TO THE TARGET PARAGRAPH
015755         GO TO X0125-TOO-MANY-MISSES
015760     END-IF
015762*    TELL THE OPERATOR WHAT JUST HAPPENED
015765     DISPLAY 'OGILTIGT MENYVAL!'
015767*    JUMP AHEAD TO THE TARGET PARAGRAPH
015770     GO TO X0125-LOG-BAD-CHOICE-EXIT.
015775 X0125-TOO-MANY-MISSES.
015777*    TELL THE OPERATOR WHAT JUST HAPPENED
015780     DISPLAY 'FOR MANGA FELAKTIGA MENYVAL - KONTROLLERA RUTINEN'.
015785 X0125-LOG-BAD-CHOICE-EXIT.
015790     EXIT.
015795*****************************************************************
015800*****************************************************************         
015900 X0130-DISPLAY-COMPANY-DATA.                                              
016000*                                                                         
016100     PERFORM 100-LOAD-COMPANY-RECORD                                      
016150*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
016200     IF WS-RECORD-FOUND                                                   
016250*    TELL THE OPERATOR WHAT JUST HAPPENED
016300         DISPLAY HEADLINE                                                 
016350*    TELL THE OPERATOR WHAT JUST HAPPENED
016400         DISPLAY 'FORETAG   : ' WS-CO-NAME                                
016450*    TELL THE OPERATOR WHAT JUST HAPPENED
016500         DISPLAY 'ADRESS    : ' WS-CO-STREET                              
016550*    TELL THE OPERATOR WHAT JUST HAPPENED
016600         DISPLAY 'ORT       : ' WS-CO-PLZ ' ' WS-CO-CITY                  
016650*    TELL THE OPERATOR WHAT JUST HAPPENED
016700         DISPLAY 'IBAN      : ' WS-CO-IBAN                                
016750*    TELL THE OPERATOR WHAT JUST HAPPENED
016800         DISPLAY 'BIC       : ' WS-CO-BIC                                 
016850*    TELL THE OPERATOR WHAT JUST HAPPENED
016900         DISPLAY 'BANK      : ' WS-CO-BANK                                
016950*    TELL THE OPERATOR WHAT JUST HAPPENED
017000         DISPLAY 'VALIDERING: ' WS-CO-VALIDATE-FLAG                       
017100     ELSE                                                                 
017150*    TELL THE OPERATOR WHAT JUST HAPPENED
017200         DISPLAY 'INGEN FORETAGSPOST AR UPPLAGD'                          
017300     END-IF                                                               
017350*    TELL THE OPERATOR WHAT JUST HAPPENED
017400     DISPLAY SPACE                                                        
017450*    TELL THE OPERATOR WHAT JUST HAPPENED
017500     DISPLAY 'TRYCK <ENTER> FOR ATT FORTSATTA...'                         
017550*    PICK UP WHATEVER THE OPERATOR TYPED
017600     ACCEPT WC-ACCEPT                                                     
017700     .                                                                    
017800*****************************************************************         
017900 X0140-UPDATE-COMPANY-DATA.                                               
018000*                                                                         
018100     PERFORM 100-LOAD-COMPANY-RECORD                                      
018150*    TELL THE OPERATOR WHAT JUST HAPPENED
018200     DISPLAY 'NAMN (BLANK = OFORANDRAT): ' WITH NO ADVANCING              
018250*    PICK UP WHATEVER THE OPERATOR TYPED
018300     ACCEPT WS-CO-NAME                                                    
018350*    TELL THE OPERATOR WHAT JUST HAPPENED
018400     DISPLAY 'IBAN (BLANK = OFORANDRAD): ' WITH NO ADVANCING              
018450*    PICK UP WHATEVER THE OPERATOR TYPED
018500     ACCEPT WS-CO-IBAN                                                    
018550*    TELL THE OPERATOR WHAT JUST HAPPENED
018600     DISPLAY 'BIC (BLANK = OFORANDRAD): ' WITH NO ADVANCING               
018650*    PICK UP WHATEVER THE OPERATOR TYPED
018700     ACCEPT WS-CO-BIC                                                     
018750*    TELL THE OPERATOR WHAT JUST HAPPENED
018800     DISPLAY 'BANK (BLANK = OFORANDRAD): ' WITH NO ADVANCING              
018850*    PICK UP WHATEVER THE OPERATOR TYPED
018900     ACCEPT WS-CO-BANK                                                    
018950*    TELL THE OPERATOR WHAT JUST HAPPENED
019000     DISPLAY 'VALIDERINGSFLAGGA (J/N): ' WITH NO ADVANCING                
019050*    PICK UP WHATEVER THE OPERATOR TYPED
019100     ACCEPT WS-CO-VALIDATE-FLAG                                           
019150*    HAND OFF TO X0200-VALIDATE-COMPANY
019200     PERFORM X0200-VALIDATE-COMPANY                                       
019250*    HAND OFF TO 120-REWRITE-COMPANY-RECORD
019300     PERFORM 120-REWRITE-COMPANY-RECORD                                   
019350*    TELL THE OPERATOR WHAT JUST HAPPENED
019400     DISPLAY 'FORETAGSPOSTEN HAR UPPDATERATS!'                            
019500     .                                                                    
019600*****************************************************************         
019700*    RULE 20 - WHEN THE COMPANY VALIDATES ITS OWN IBAN BY HAND            
019800*    (VALIDATE-FLAG 'N') BOTH BIC AND BANK NAME ARE MANDATORY,            
019900*    AND A MISSING BIC IS REPORTED BEFORE A MISSING BANK NAME.            
020000 X0200-VALIDATE-COMPANY.                                                  
020100*                                                                         
020200     IF WS-CO-VALIDATE-MANUAL                                             
020250*    HAND OFF TO X0210-CHECK-VALIDATE-FLAG-N
020300         PERFORM X0210-CHECK-VALIDATE-FLAG-N                              
020400     ELSE                                                                 
020450*    HAND OFF TO X0220-CHECK-VALIDATE-FLAG-Y
020500         PERFORM X0220-CHECK-VALIDATE-FLAG-Y                              
020600     END-IF                                                               
020700     .                                                                    
020800*****************************************************************         
020900 X0210-CHECK-VALIDATE-FLAG-N.                                             
021000*                                                                         
021100     IF WS-CO-BIC = SPACES                                                
021150*    CARRY 'X0210-CHECK-VALIDAT FORWARD INTO WC-MSG-PARA
021200         MOVE 'X0210-CHECK-VALIDATE-FLAG-N' TO WC-MSG-PARA                
021250*    CARRY 'RULE 20 - BIC IS MA FORWARD INTO WC-MSG-RULE
021300         MOVE 'RULE 20 - BIC IS MANDATORY'   TO WC-MSG-RULE               
021350*    HAND OFF TO Z0900-ERROR-ROUTINE
021400         PERFORM Z0900-ERROR-ROUTINE                                      
021500     ELSE                                                                 
021550*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
021600         IF WS-CO-BANK = SPACES                                           
021650*    CARRY 'X0210-CHECK-VALIDAT FORWARD INTO WC-MSG-PARA
021700             MOVE 'X0210-CHECK-VALIDATE-FLAG-N' TO WC-MSG-PARA            
021750*    CARRY 'RULE 20 - BANK NAME FORWARD INTO WC-MSG-RULE
021800             MOVE 'RULE 20 - BANK NAME MANDATORY' TO WC-MSG-RULE          
021850*    HAND OFF TO Z0900-ERROR-ROUTINE
021900             PERFORM Z0900-ERROR-ROUTINE                                  
022000         END-IF                                                           
022100     END-IF                                                               
022200     .                                                                    
022300*****************************************************************         
022400*    WHEN THE COMPANY LETS US DERIVE VALIDATION FROM THE IBAN
022500*    ITSELF, RULE 20 STILL REQUIRES THE IBAN TO BE PRESENT AND
022600*    THE DERIVE TO HAVE ACTUALLY PRODUCED A BIC AND BANK NAME -
022620*    A BLANK IBAN OR A DERIVE THAT LEFT EITHER FIELD BLANK IS
022640*    REJECTED AS AN INCOMPLETE RECORD, NOT SAVED SILENTLY.
022700 X0220-CHECK-VALIDATE-FLAG-Y.
022800*
022820     IF WS-CO-IBAN = SPACES
022830*    CARRY 'X0220-CHECK-VALIDAT FORWARD INTO WC-MSG-PARA
022840         MOVE 'X0220-CHECK-VALIDATE-FLAG-Y'    TO WC-MSG-PARA
022850*    CARRY 'RULE 20 - IBAN IS M FORWARD INTO WC-MSG-RULE
022860         MOVE 'RULE 20 - IBAN IS MANDATORY'    TO WC-MSG-RULE
022870*    HAND OFF TO Z0900-ERROR-ROUTINE
022880         PERFORM Z0900-ERROR-ROUTINE
022900     ELSE
022910*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
022920         IF WS-CO-BIC = SPACES OR WS-CO-BANK = SPACES
022930*    CARRY 'X0220-CHECK-VALIDAT FORWARD INTO WC-MSG-PARA
022940             MOVE 'X0220-CHECK-VALIDATE-FLAG-Y' TO WC-MSG-PARA
022960             MOVE 'RULE 20 - IBAN DERIVE INCOMPLETE - BIC/BANK'
022970                                                TO WC-MSG-RULE
022975*    HAND OFF TO Z0900-ERROR-ROUTINE
022980             PERFORM Z0900-ERROR-ROUTINE
022990         END-IF
023000     END-IF
023020     .
023100*****************************************************************         
023200 100-LOAD-COMPANY-RECORD.
023220*    THIS SHOP KEEPS ONE COMPANY RECORD PER LEDGER, SO THE FILE HAS
023240*    NO KEY TO READ BY - WE OPEN IT, READ THE FIRST AND ONLY RECORD,
023260*    AND CLOSE IT AGAIN.  A MISSING RECORD JUST MEANS THIS IS THE
023280*    FIRST TIME THE SUBMENU HAS RUN AGAINST A NEW LEDGER.
023300*
023400     MOVE 'N' TO WS-RECORD-FOUND-SW
023450*    OPEN THE FILE FOR THIS RUN
023500     OPEN INPUT COMPANY-FILE                                              
023550*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
023600     IF NOT WS-COMPANY-OK                                                 
023650*    CARRY '100-LOAD-COMPANY-RE FORWARD INTO WC-MSG-PARA
023700         MOVE '100-LOAD-COMPANY-RECORD' TO WC-MSG-PARA                    
023750*    CARRY WS-COMPANY-STATUS FORWARD INTO WC-MSG-FILESTAT
023800         MOVE WS-COMPANY-STATUS         TO WC-MSG-FILESTAT                
023850*    CARRY SPACES FORWARD INTO WC-MSG-RULE
023900         MOVE SPACES                    TO WC-MSG-RULE                    
023950*    HAND OFF TO Z0900-ERROR-ROUTINE
024000         PERFORM Z0900-ERROR-ROUTINE                                      
024100     ELSE                                                                 
024150*    PULL THE NEXT RECORD OFF THE FILE
024200         READ COMPANY-FILE                                                
024300             AT END                                                       
024400                 CONTINUE                                                 
024500             NOT AT END                                                   
024550*    FLIP THE SWITCH BELOW
024600                 SET WS-RECORD-FOUND TO TRUE                              
024650*    CARRY CO-NAME FORWARD INTO WS-CO-NAME
024700                 MOVE CO-NAME           TO WS-CO-NAME                     
024750*    CARRY CO-STREET FORWARD INTO WS-CO-STREET
024800                 MOVE CO-STREET         TO WS-CO-STREET                   
024850*    CARRY CO-PLZ FORWARD INTO WS-CO-PLZ
024900                 MOVE CO-PLZ            TO WS-CO-PLZ                      
024950*    CARRY CO-CITY FORWARD INTO WS-CO-CITY
025000                 MOVE CO-CITY           TO WS-CO-CITY                     
025050*    CARRY CO-COUNTRY FORWARD INTO WS-CO-COUNTRY
025100                 MOVE CO-COUNTRY        TO WS-CO-COUNTRY                  
025150*    CARRY CO-EMAIL FORWARD INTO WS-CO-EMAIL
025200                 MOVE CO-EMAIL          TO WS-CO-EMAIL                    
025250*    CARRY CO-PHONE FORWARD INTO WS-CO-PHONE
025300                 MOVE CO-PHONE          TO WS-CO-PHONE                    
025350*    CARRY CO-LOGO FORWARD INTO WS-CO-LOGO
025400                 MOVE CO-LOGO           TO WS-CO-LOGO                     
025450*    CARRY CO-VALIDATE-FLAG FORWARD INTO WS-CO-VALIDATE-FLAG
025500                 MOVE CO-VALIDATE-FLAG  TO WS-CO-VALIDATE-FLAG            
025550*    CARRY CO-IBAN FORWARD INTO WS-CO-IBAN
025600                 MOVE CO-IBAN           TO WS-CO-IBAN                     
025650*    CARRY CO-BIC FORWARD INTO WS-CO-BIC
025700                 MOVE CO-BIC            TO WS-CO-BIC                      
025750*    CARRY CO-BANK FORWARD INTO WS-CO-BANK
025800                 MOVE CO-BANK           TO WS-CO-BANK                     
025850*    CARRY CO-TAXNUMBER FORWARD INTO WS-CO-TAXNUMBER
025900                 MOVE CO-TAXNUMBER      TO WS-CO-TAXNUMBER                
026000         END-READ                                                         
026050*    SHUT THE FILE DOWN NOW WE'RE DONE WITH IT
026100         CLOSE COMPANY-FILE                                               
026200     END-IF                                                               
026300     .                                                                    
026400*****************************************************************
026500 120-REWRITE-COMPANY-RECORD.
026520*    THE MAINTENANCE SCREENS BUILD THE NEW COMPANY DATA INTO THE
026540*    WS-CO- WORKING FIELDS ABOVE ONE FIELD AT A TIME, THEN CALL
026560*    US ONCE TO LAY THE WHOLE RECORD DOWN.  OPEN OUTPUT TRUNCATES
026580*    THE OLD RECORD SINCE THIS FILE HOLDS ONLY THE ONE.
026600*
026700     OPEN OUTPUT COMPANY-FILE
026750*    CARRY WS-CO-NAME FORWARD INTO CO-NAME
026800     MOVE WS-CO-NAME           TO CO-NAME                                 
026850*    CARRY WS-CO-STREET FORWARD INTO CO-STREET
026900     MOVE WS-CO-STREET         TO CO-STREET                               
026950*    CARRY WS-CO-PLZ FORWARD INTO CO-PLZ
027000     MOVE WS-CO-PLZ            TO CO-PLZ                                  
027050*    CARRY WS-CO-CITY FORWARD INTO CO-CITY
027100     MOVE WS-CO-CITY           TO CO-CITY                                 
027150*    CARRY WS-CO-COUNTRY FORWARD INTO CO-COUNTRY
027200     MOVE WS-CO-COUNTRY        TO CO-COUNTRY                              
027250*    CARRY WS-CO-EMAIL FORWARD INTO CO-EMAIL
027300     MOVE WS-CO-EMAIL          TO CO-EMAIL                                
027350*    CARRY WS-CO-PHONE FORWARD INTO CO-PHONE
027400     MOVE WS-CO-PHONE          TO CO-PHONE                                
027450*    CARRY WS-CO-LOGO FORWARD INTO CO-LOGO
027500     MOVE WS-CO-LOGO           TO CO-LOGO                                 
027550*    CARRY WS-CO-VALIDATE-FLAG FORWARD INTO CO-VALIDATE-FLAG
027600     MOVE WS-CO-VALIDATE-FLAG  TO CO-VALIDATE-FLAG                        
027650*    CARRY WS-CO-IBAN FORWARD INTO CO-IBAN
027700     MOVE WS-CO-IBAN           TO CO-IBAN                                 
027750*    CARRY WS-CO-BIC FORWARD INTO CO-BIC
027800     MOVE WS-CO-BIC            TO CO-BIC                                  
027850*    CARRY WS-CO-BANK FORWARD INTO CO-BANK
027900     MOVE WS-CO-BANK           TO CO-BANK                                 
027950*    CARRY WS-CO-TAXNUMBER FORWARD INTO CO-TAXNUMBER
028000     MOVE WS-CO-TAXNUMBER      TO CO-TAXNUMBER                            
028050*    LAY THE RECORD DOWN ON THE OUTPUT FILE
028100     WRITE COMPANY-RECORD                                                 
028150*    SHUT THE FILE DOWN NOW WE'RE DONE WITH IT
028200     CLOSE COMPANY-FILE                                                   
028300     .                                                                    
028400*****************************************************************         
028460 Z0900-ERROR-ROUTINE.
028480*    REQUIRES THE ENDING DOT (AND NO EXTENSION)!
028500     COPY COPYLIB-Z0900-error-routine.                                    
