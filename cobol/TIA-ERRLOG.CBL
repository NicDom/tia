000100*****************************************************************         
000200 IDENTIFICATION DIVISION.                                                 
000300*****************************************************************         
000400 PROGRAM-ID.     TIA-ERRLOG.                                              
000500 AUTHOR.         BERTIL K.                                                
000600 INSTALLATION.   PBS AB.                                                  
000700 DATE-WRITTEN.   1986-11-03.                                              
000800 DATE-COMPILED.                                                           
000900 SECURITY.       PBS INTERNAL USE ONLY.                                   
001000*                                                                         
001100*    PURPOSE.  APPENDS ONE TIMESTAMPED TRACE LINE TO THE SHARED           
001200*              PBS ERROR LOG.  CALLED FROM THE Z0900-ERROR-ROUTINE        
001300*              PARAGRAPH OF EVERY PBS/TIA PROGRAM - NOT RUN ON            
001400*              ITS OWN.                                                   
001500*                                                                         
001600*****************************************************************         
001700*    CHANGE LOG                                                           
001800*****************************************************************         
001900*    1986-11-03 JAL  INITIAL VERSION - LOGGED PRINT-SPOOLER               
002000*                     JAM CODES FOR THE OVERNIGHT PRINT RUN.              
002100*    1988-02-19 JAL  ADDED HUNDREDTHS OF A SECOND TO THE STAMP -          
002200*                     TWO JAMS A SECOND APART LOOKED IDENTICAL.           
002300*    1990-07-06 MK   WIDENED LOG TEXT FIELD 60 -> 80 CHARACTERS.          
002400*    1993-01-12 MK   OPEN EXTEND INSTEAD OF OPEN OUTPUT SO THE            
002500*                     LOG NO LONGER TRUNCATES EACH NIGHT.                 
002600*    1998-11-30 SS   Y2K SWEEP - DATE STAMP NOW USES A 4-DIGIT            
002700*                     YEAR THROUGHOUT; OLD YY FIELD RETIRED.              
002800*    1999-01-05 SS   Y2K SWEEP - CONFIRMED FUNCTION CURRENT-DATE          
002900*                     RETURNS 4-DIGIT YEAR ON THIS COMPILER.              
003000*    2003-04-22 BK   RENAMED LOG FILE ERRORLOG.TXT PER THE NEW            
003100*                     OPERATIONS NAMING STANDARD, REQ OPS-0447.           
003200*    2014-03-26 SS   REBUILT AS SQLLOG.CBL FOR THE DB2 INVOICE            
003300*                     PRINT SYSTEM - LOGGED SQLCODE TRACES.               
003400*    2016-04-11 SS   RENAMED TIA-ERRLOG FOR THE TIA CASH LEDGER           
003500*                     PROJECT - NO MORE DB2, LOGS FILE-STATUS AND         
003600*                     VALIDATION-RULE TRACES INSTEAD. REQ PBS-101.        
003700*    2016-04-13 PB   ADDED WS-LOG-SEQ SO REPEATED ERRORS IN ONE           
003800*                     RUN CAN BE COUNTED FROM THE LOG ALONE.              
003820*    2016-11-02 MK   ADDED WS-OPEN-FAIL-COUNT AND A0110-LOG-OPEN-
003840*                     FAIL SO A REPEATED OPEN EXTEND FAILURE IS
003860*                     TALLIED AND ESCALATES AFTER 999 MISSES, THE
003880*                     SAME SHAPE AS TIA-BATCH'S F0330. REQ PBS-143.
003900*****************************************************************         
004000 ENVIRONMENT DIVISION.                                                    
004100*-----------------------------------------------------------------        
004200 CONFIGURATION SECTION.                                                   
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM.                                                  
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700     SELECT OPTIONAL TIA-ERRLOG-FILE                                      
004800            ASSIGN TO 'ERRORLOG.TXT'                                      
004900            ORGANIZATION IS LINE SEQUENTIAL                               
005000            FILE STATUS IS WS-LOGFILE-STATUS.                             
005100*****************************************************************         
005200 DATA DIVISION.                                                           
005300*-----------------------------------------------------------------        
005400 FILE SECTION.                                                            
005500 FD  TIA-ERRLOG-FILE.                                                     
005600 01  FD-ERRLOG-RECORD.                                                    
005700     03  FC-YYYY                    PIC X(04).                            
005800     03  FC-SEP-1                   PIC X(01).                            
005900     03  FC-MM                      PIC X(02).                            
006000     03  FC-SEP-2                   PIC X(01).                            
006100     03  FC-DD                      PIC X(02).                            
006200     03  FC-SEP-3                   PIC X(01).                            
006300     03  FC-HH                      PIC X(02).                            
006400     03  FC-SEP-4                   PIC X(01).                            
006500     03  FC-MI                      PIC X(02).                            
006600     03  FC-SEP-5                   PIC X(01).                            
006700     03  FC-SS                      PIC X(02).                            
006800     03  FC-SEP-6                   PIC X(01).                            
006900     03  FC-HS                      PIC X(02).                            
007000     03  FC-SEP-7                   PIC X(01).                            
007100     03  FC-LOG-SEQ                 PIC Z(04)9.                           
007200     03  FC-SEP-8                   PIC X(01).                            
007300     03  FC-LOG-TEXT                PIC X(80).                            
007400     03  FILLER                     PIC X(05).                            
007500*                                                                         
007600*    REDEFINES 3 OF 3 - WHOLE 111-BYTE OUTPUT LINE, USED BY THE           
007700*    OPERATOR DUMP UTILITY TO RE-READ A LOG LINE AS ONE STRING.           
007800 01  WS-ERRLOG-LINE-VIEW REDEFINES FD-ERRLOG-RECORD                       
007900                                 PIC X(111).                              
008000*****************************************************************         
008100 WORKING-STORAGE SECTION.                                                 
008200*-----------------------------------------------------------------        
008300 01  WS-LOGFILE-STATUS              PIC XX.                               
008400     88  WS-LOGFILE-OK                  VALUE '00'.                       
008500*                                                                         
008600 01  WS-CURRENT-DATE-TIME.                                                
008700     05  WS-CDT-YEAR                PIC 9(04).                            
008800     05  WS-CDT-MONTH               PIC 9(02).                            
008900     05  WS-CDT-DAY                 PIC 9(02).                            
009000     05  WS-CDT-HOUR                PIC 9(02).                            
009100     05  WS-CDT-MINUTE              PIC 9(02).                            
009200     05  WS-CDT-SECOND              PIC 9(02).                            
009300     05  WS-CDT-HUNDREDTH           PIC 9(02).                            
009400     05  FILLER                     PIC X(05).                            
009500*                                                                         
009600*    REDEFINES 1 OF 3 - RAW 21-BYTE FUNCTION RESULT VIEWED AS             
009700*    ONE ALPHANUMERIC STRING FOR THE COMPARE IN A0110 BELOW.              
009800 01  WS-CURRENT-DATE-TIME-X REDEFINES WS-CURRENT-DATE-TIME                
009900                                 PIC X(21).                               
010000*                                                                         
010100 01  WS-LOG-SEQ-COUNT               PIC S9(05) COMP VALUE ZERO.           
010200 01  WS-RUN-SWITCHES.
010300     05  WS-FIRST-CALL-SW           PIC X(01) VALUE 'Y'.
010400         88  WS-FIRST-CALL-THIS-RUN     VALUE 'Y'.
010450     05  FILLER                     PIC X(01).
010500*
010600*    REDEFINES 2 OF 3 - THE SAME 21-BYTE STAMP, SLICED FOR THE            
010700*    'HHMMSS' QUICK-COMPARE USED WHEN DE-DUPING BURST ERRORS.             
010800 01  WS-CDT-HHMMSS-VIEW REDEFINES WS-CURRENT-DATE-TIME.                   
010900     05  FILLER                     PIC X(08).                            
011000     05  WS-CDT-HHMMSS-TEXT         PIC X(06).                            
011100     05  FILLER                     PIC X(07).                            
011200*                                                                         
011220*    STANDALONE - HOW MANY TIMES THIS RUN OPEN EXTEND HAS FAILED
011240*    ON ERRORLOG.TXT.  AFTER A HANDFUL OF MISSES IN A ROW WE STOP
011260*    NAGGING THE CONSOLE EVERY SINGLE CALL AND SAY SO ONCE.
011280 77  WS-OPEN-FAIL-COUNT             PIC S9(04) COMP VALUE ZERO.
011300 LINKAGE SECTION.                                                         
011400*-----------------------------------------------------------------        
011500 01  LC-LOG-TEXT                    PIC X(80).                            
011600*****************************************************************         
011700 PROCEDURE DIVISION USING LC-LOG-TEXT.
011800 0000-TIA-ERRLOG.
011820*    ONE CALL, ONE LINE OUT - NO LOOPING, NO MENU, NO OPERATOR
011840*    INTERACTION.  THE CALLING PROGRAM ALREADY DID ALL THE WORK
011860*    OF DECIDING WHAT WENT WRONG; WE JUST WRITE IT DOWN.
011900*
011920*    HAND THE MESSAGE TEXT OFF TO THE PARAGRAPH THAT ACTUALLY
011940*    STAMPS AND APPENDS THE LINE.
012000     PERFORM A0100-APPEND-TRACE-LINE
012100*
012120*    ONE SHOT AND DONE - RETURN CONTROL TO WHOEVER CALLED US.
012200     EXIT PROGRAM
012300     .
012400*****************************************************************
012420*    STAMPS THE CURRENT DATE/TIME AND A RUN-LOCAL SEQUENCE NUMBER
012440*    ONTO THE FRONT OF THE CALLER'S TEXT, THEN APPENDS THE WHOLE
012460*    LINE TO ERRORLOG.TXT.  IF THE OPEN FAILS WE SAY SO ON THE
012480*    CONSOLE RATHER THAN LOSE THE TRACE SILENTLY.
012500 A0100-APPEND-TRACE-LINE.
012600*                                                                         
012700     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-TIME-X                 
012750*    BUMP WS-LOG-SEQ-COUNT BY 1
012800     ADD 1 TO WS-LOG-SEQ-COUNT                                            
012900*                                                                         
013000     OPEN EXTEND TIA-ERRLOG-FILE                                          
013050*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
013100     IF NOT WS-LOGFILE-OK                                                 
013150*    HAND OFF TO A0110-LOG-OPEN-FAIL-START
013200         PERFORM A0110-LOG-OPEN-FAIL-START
013220                 THRU A0110-LOG-OPEN-FAIL-EXIT
013300     ELSE
013320*    THE FILE OPENED CLEAN - SLICE THE STAMP INTO THE RECORD'S
013330*    SEPARATE YYYY/MM/DD/HH/MI/SS/HS FIELDS ONE MOVE AT A TIME,
013340*    SAME LAYOUT AS THE OLD SQLLOG.CBL BEFORE IT.
013350*    CARRY WS-CDT-YEAR FORWARD INTO FC-YYYY
013400         MOVE WS-CDT-YEAR      TO FC-YYYY                                 
013450*    CARRY '-' FORWARD INTO FC-SEP-1
013500         MOVE '-'              TO FC-SEP-1                                
013550*    CARRY WS-CDT-MONTH FORWARD INTO FC-MM
013600         MOVE WS-CDT-MONTH     TO FC-MM                                   
013650*    CARRY '-' FORWARD INTO FC-SEP-2
013700         MOVE '-'              TO FC-SEP-2                                
013750*    CARRY WS-CDT-DAY FORWARD INTO FC-DD
013800         MOVE WS-CDT-DAY       TO FC-DD                                   
013850*    CARRY 'T' FORWARD INTO FC-SEP-3
013900         MOVE 'T'              TO FC-SEP-3                                
013950*    CARRY WS-CDT-HOUR FORWARD INTO FC-HH
014000         MOVE WS-CDT-HOUR      TO FC-HH                                   
014050*    CARRY ':' FORWARD INTO FC-SEP-4
014100         MOVE ':'              TO FC-SEP-4                                
014150*    CARRY WS-CDT-MINUTE FORWARD INTO FC-MI
014200         MOVE WS-CDT-MINUTE    TO FC-MI                                   
014250*    CARRY ':' FORWARD INTO FC-SEP-5
014300         MOVE ':'              TO FC-SEP-5                                
014350*    CARRY WS-CDT-SECOND FORWARD INTO FC-SS
014400         MOVE WS-CDT-SECOND    TO FC-SS                                   
014450*    CARRY ',' FORWARD INTO FC-SEP-6
014500         MOVE ','              TO FC-SEP-6                                
014550*    CARRY WS-CDT-HUNDREDTH FORWARD INTO FC-HS
014600         MOVE WS-CDT-HUNDREDTH TO FC-HS                                   
014650*    CARRY '|' FORWARD INTO FC-SEP-7
014700         MOVE '|'              TO FC-SEP-7                                
014750*    CARRY WS-LOG-SEQ-COUNT FORWARD INTO FC-LOG-SEQ
014800         MOVE WS-LOG-SEQ-COUNT TO FC-LOG-SEQ                              
014850*    CARRY '|' FORWARD INTO FC-SEP-8
014900         MOVE '|'              TO FC-SEP-8                                
014950*    CARRY LC-LOG-TEXT FORWARD INTO FC-LOG-TEXT
015000         MOVE LC-LOG-TEXT      TO FC-LOG-TEXT                             
015100*                                                                         
015200         WRITE FD-ERRLOG-RECORD                                           
015250*    SHUT THE FILE DOWN NOW WE'RE DONE WITH IT
015300         CLOSE TIA-ERRLOG-FILE                                            
015400     END-IF                                                               
015500     .                                                                    
015600*****************************************************************
015700*    OPEN-FAILURE ERROR PATH FOR A0100 ABOVE - A GO TO WITHIN THE
015800*    PARAGRAPH RANGE, THE SAME PATTERN TIA-BATCH USES FOR ITS OWN
015900*    ROW-NOT-FOUND PATH.  ONCE THE OPEN HAS FAILED 999 TIMES ON
016000*    THIS RUN WE SAY SO ONCE INSTEAD OF REPEATING THE SAME LINE.
016100 A0110-LOG-OPEN-FAIL-START.
016200*
016300     ADD 1 TO WS-OPEN-FAIL-COUNT
016350*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
016400     IF WS-OPEN-FAIL-COUNT > 999
016450*    JUMP AHEAD TO THE TARGET PARAGRAPH
016500         GO TO A0110-TOO-MANY-MISSES
016600     END-IF
016650*    TELL THE OPERATOR WHAT JUST HAPPENED
016700     DISPLAY 'TIA-ERRLOG: KAN INTE OPPNA ERRORLOG.TXT'
016750*    JUMP AHEAD TO THE TARGET PARAGRAPH
016800     GO TO A0110-LOG-OPEN-FAIL-EXIT.
016900 A0110-TOO-MANY-MISSES.
016950*    TELL THE OPERATOR WHAT JUST HAPPENED
017000     DISPLAY 'TIA-ERRLOG: ERRORLOG.TXT KAN EJ OPPNAS - GE UPP'.
017100 A0110-LOG-OPEN-FAIL-EXIT.
017150*    NOTHING TO CLEAN UP HERE - THE FILE NEVER OPENED, SO THERE
017170*    IS NO WRITE TO ROLL BACK AND NO HANDLE TO CLOSE.
017200     EXIT.
017300*****************************************************************
