000100*****************************************************************         
000200 IDENTIFICATION DIVISION.                                                 
000300*****************************************************************         
000400 PROGRAM-ID.     TIA-INVOIC.                                              
000500 AUTHOR.         SERGEJS S.                                               
000600 INSTALLATION.   PBS AB.                                                  
000700 DATE-WRITTEN.   1989-05-14.                                              
000800 DATE-COMPILED.                                                           
000900 SECURITY.       PBS INTERNAL USE ONLY.                                   
001000*                                                                         
001100*    PURPOSE.  INVOICE ENGINE.  READS INVOICE HEADERS AND THEIR           
001200*              LINE ITEMS, PRICES EACH ITEM, ROLLS UP INVOICE             
001300*              SUBTOTAL/TAX/TOTAL, DERIVES THE DUE DATE AND THE           
001400*              EFFECTIVE VAT RATE, WRITES ONE INVOICE-META RECORD         
001500*              PER INVOICE, AND POSTS SETTLED INVOICES TO THE             
001600*              CASH-LEDGER POSTING FILE FOR TIA-LEDGER TO PICK UP.        
001700*                                                                         
001800*****************************************************************         
001900*    CHANGE LOG                                                           
002000*****************************************************************         
002100*    1989-05-14 SS   INITIAL VERSION - PRICED ITEMS AND ROLLED UP         
002200*                      INVOICE TOTALS FOR THE MONTHLY PRINT RUN.          
002300*    1990-11-02 JAL  ADDED DUE-DATE CALCULATION, CALENDAR-CORRECT         
002400*                      ACROSS MONTH/YEAR ENDS PER REQ PBS-0062.           
002500*    1992-06-30 MK   ADDED EFFECTIVE-VAT-RATE COLUMN TO THE META          
002600*                      RECORD FOR THE NEW STATISTICS SCREEN.              
002700*    1998-12-02 SS   Y2K SWEEP - DATES NOW CARRY A 4-DIGIT YEAR           
002800*                      THROUGHOUT, LEAP-YEAR TABLE CONFIRMED OK           
002900*                      FOR THE ROLLOVER TO THE YEAR 2000.                 
003000*    2003-04-22 BK   RENAMED WORK FILES PER OPS-0447 NAMING RULE.         
003100*    2016-06-28 PB   REBUILT FOR THE TIA CASH-LEDGER PROJECT - NO         
003200*                      MORE DB2 CURSOR, PLAIN INVHDR/INVITEM FILES        
003300*                      NOW GROUPED BY INVOICE NUMBER. REQ PBS-101.        
003400*    2016-07-19 SS   ADDED D0100-POST-LEDGER-ENTRY - SETTLED              
003500*                      INVOICES NOW FEED THE CASH LEDGER DIRECTLY,        
003600*                      NO MORE MANUAL RE-KEYING. REQ PBS-114.             
003610*    2016-10-25 MK   ADDED THE MISSING Z0900-ERROR-ROUTINE
003620*                      PARAGRAPH NAME AHEAD OF THE COPY - SAME
003630*                      FIX AS THE OTHER SIX PROGRAMS. REQ PBS-142.
003640*    2016-11-02 MK   ADDED WS-BADLINE-COUNT AND C0150-LOG-BADLINE
003650*                      SO A REJECTED LINE ITEM IS TALLIED AND
003660*                      ESCALATES AFTER 999 MISSES, THE SAME SHAPE
003670*                      AS TIA-BATCH'S F0330.  REQ PBS-143.
003700*****************************************************************         
003800 ENVIRONMENT DIVISION.                                                    
003900*-----------------------------------------------------------------        
004000 CONFIGURATION SECTION.                                                   
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004420*    INVHDR/INVITEM ARE TIA-BATCH'S TWO OUTPUT WORK FILES - ONE
004440*    ROW PER PENDING INVOICE HEADER, ONE ROW PER LINE ITEM.
004500     SELECT INVHDR-FILE
004600            ASSIGN TO 'INVHDR.DAT'
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS IS WS-INVHDR-STATUS.
004900     SELECT INVITEM-FILE
005000            ASSIGN TO 'INVITEM.DAT'
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS IS WS-INVITEM-STATUS.
005250*    INVMETA IS THIS PROGRAM'S OWN OUTPUT - ONE ROW PER INVOICE,
005260*    PICKED UP BY TIA-INVPRT FOR THE PRINT RUN.
005300     SELECT INVMETA-FILE
005400            ASSIGN TO 'INVMETA.DAT'
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS IS WS-INVMETA-STATUS.
005650*    LEDGPOST FEEDS TIA-LEDGER - ONE ROW PER SETTLED INVOICE.
005700     SELECT LEDGPOST-FILE
005800            ASSIGN TO 'LEDGPOST.DAT'
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS IS WS-LEDGPOST-STATUS.
006100*****************************************************************         
006200 DATA DIVISION.                                                           
006300*-----------------------------------------------------------------        
006400 FILE SECTION.
006420*    NO BLOCK-CONTAINS OR LABEL CLAUSES - LINE SEQUENTIAL WORK
006440*    FILES DON'T CARRY THEM ON THIS SHOP'S COMPILER.
006500 FD  INVHDR-FILE.
006600     COPY COPYLIB-INVHDR.
006700 FD  INVITEM-FILE.
006800     COPY COPYLIB-INVITEM.
006900 FD  INVMETA-FILE.
007000     COPY COPYLIB-INVMETA.
007100 FD  LEDGPOST-FILE.
007200     COPY COPYLIB-ACCITEM.
007300*****************************************************************         
007400 WORKING-STORAGE SECTION.                                                 
007500*-----------------------------------------------------------------        
007600 01  WS-FILE-STATUSES.
007650*    ONE STATUS PER WORK FILE - TESTED RIGHT AFTER EACH OPEN/READ
007660*    SO A BAD STATUS NEVER GETS FAR BEFORE Z0900 LOGS IT.
007700     05  WS-INVHDR-STATUS           PIC XX.
007800         88  WS-INVHDR-OK               VALUE '00'.                       
007900         88  WS-INVHDR-EOF              VALUE '10'.                       
008000     05  WS-INVITEM-STATUS          PIC XX.                               
008100         88  WS-INVITEM-OK              VALUE '00'.                       
008200         88  WS-INVITEM-EOF             VALUE '10'.                       
008300     05  WS-INVMETA-STATUS          PIC XX.                               
008400         88  WS-INVMETA-OK              VALUE '00'.                       
008500     05  WS-LEDGPOST-STATUS         PIC XX.                               
008600         88  WS-LEDGPOST-OK             VALUE '00'.                       
008700     05  FILLER                     PIC X(01).                            
008800*                                                                         
008900 01  WS-SWITCHES.
008950*    THE TWO EOF SWITCHES DRIVE B0100'S MAIN LOOP AND C0100'S
008960*    ITEM LOOP INDEPENDENTLY - AN INVOICE HEADER CAN RUN OUT
008970*    BEFORE ITS LINE ITEMS DO, OR THE OTHER WAY AROUND.
009000     05  WS-INVHDR-EOF-SW           PIC X(01) VALUE 'N'.
009100         88  WS-NO-MORE-HEADERS         VALUE 'Y'.                        
009200     05  WS-INVITEM-EOF-SW          PIC X(01) VALUE 'N'.                  
009300         88  WS-NO-MORE-ITEMS           VALUE 'Y'.                        
009400     05  WS-ITEM-PENDING-SW         PIC X(01) VALUE 'N'.                  
009500         88  WS-ITEM-IS-PENDING         VALUE 'Y'.                        
009600     05  FILLER                     PIC X(01).                            
009700*                                                                         
009800 01  WS-COUNTERS.
009820*    RUN TOTALS PRINTED BY B0900-EXIT AT STOP RUN.
009900     05  WS-INVOICE-COUNT           PIC S9(05) COMP VALUE ZERO.
010000     05  WS-ITEM-COUNT              PIC S9(05) COMP VALUE ZERO.
010100     05  WS-REJECT-COUNT            PIC S9(05) COMP VALUE ZERO.
010200     05  WS-LEDGER-POST-COUNT       PIC S9(05) COMP VALUE ZERO.
010250*    RECEIPT NUMBERING FOR THE CASH-LEDGER POSTINGS THIS RUN MAKES.
010300     05  WS-RECEIPT-SEQ             PIC S9(04) COMP VALUE ZERO.
010400     05  WS-MONTH-SUB               PIC S9(02) COMP VALUE ZERO.
010450*    COUNTS DOWN AS C0410 WALKS THE DUE DATE FORWARD ONE DAY AT A TIME.
010500     05  WS-DAYS-LEFT               PIC S9(04) COMP VALUE ZERO.
010600     05  FILLER                     PIC X(01).                            
010620*                                                                         
010640*    STANDALONE - HOW MANY LINE ITEMS ON THIS RUN CAME BACK WITH A
010660*    ZERO OR NEGATIVE QTY/PRICE.  A HIGH COUNT USUALLY MEANS THE
010680*    UPSTREAM EXPORT FROM THE ORDER SYSTEM WENT OUT INCOMPLETE.
010685 77  WS-BADLINE-COUNT               PIC S9(04) COMP VALUE ZERO.
010700*                                                                         
010800 01  WS-INVOICE-ACCUMULATORS COMP-3.
010820*    RESET TO ZERO BY B0100 AT THE START OF EACH HEADER, BUILT UP
010840*    LINE BY LINE AS C0100 WALKS THAT HEADER'S ITEMS.
010900     05  WS-INV-SUBTOTAL            PIC S9(07)V99 VALUE ZERO.
011000     05  WS-INV-TAX                 PIC S9(07)V99 VALUE ZERO.             
011100     05  WS-INV-TOTAL               PIC S9(07)V99 VALUE ZERO.             
011200     05  WS-EFF-VAT-RATE            PIC 9(02)V99  VALUE ZERO.             
011300     05  FILLER                     PIC X(01).                            
011400*                                                                         
011500 01  WS-ITEM-WORK COMP-3.
011520*    ONE LINE ITEM'S OWN FIGURES - REBUILT FRESH BY C0100/C0200
011540*    ON EVERY CALL, THEN ROLLED INTO THE INVOICE ACCUMULATORS
011560*    ABOVE BEFORE THE NEXT LINE ITEM OVERWRITES THEM.
011600     05  WS-ITEM-VAT-USED           PIC 9(02)V99  VALUE ZERO.
011700     05  WS-ITEM-SUBTOTAL           PIC S9(07)V99 VALUE ZERO.             
011800     05  WS-ITEM-TAX                PIC S9(07)V99 VALUE ZERO.             
011900     05  FILLER                     PIC X(01).                            
012000*                                                                         
012100*    HELD COPY OF THE CURRENT HEADER, KEPT AS A FLAT STRING SO            
012200*    ITS FIELDS CAN BE PICKED OFF BY REFERENCE MODIFICATION BELOW         
012300*    WITHOUT DUPLICATING THE IH- NAMES ALREADY OWNED BY THE FD.           
012400 01  WS-HELD-HEADER-REC             PIC X(39).                            
012500*                                                                         
012600*    REDEFINES 1 OF 3 - THE 12-MONTH DAY-COUNT TABLE, USED BY             
012700*    C0400 TO WALK A DUE DATE FORWARD CALENDAR-CORRECTLY.                 
012800 01  WS-DAYS-IN-MONTH-VALUES.                                             
012900     05  FILLER                     PIC 9(02) VALUE 31.                   
013000     05  FILLER                     PIC 9(02) VALUE 28.                   
013100     05  FILLER                     PIC 9(02) VALUE 31.                   
013200     05  FILLER                     PIC 9(02) VALUE 30.                   
013300     05  FILLER                     PIC 9(02) VALUE 31.                   
013400     05  FILLER                     PIC 9(02) VALUE 30.                   
013500     05  FILLER                     PIC 9(02) VALUE 31.                   
013600     05  FILLER                     PIC 9(02) VALUE 31.                   
013700     05  FILLER                     PIC 9(02) VALUE 30.                   
013800     05  FILLER                     PIC 9(02) VALUE 31.                   
013900     05  FILLER                     PIC 9(02) VALUE 30.                   
014000     05  FILLER                     PIC 9(02) VALUE 31.                   
014100 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-VALUES.            
014200     05  WS-DIM                     PIC 9(02) OCCURS 12 TIMES.            
014300*                                                                         
014400 01  WS-WORK-DATE.
014420*    THE DUE DATE UNDER CONSTRUCTION - C0410 ADVANCES IT ONE
014440*    DAY AT A TIME, WS-DIM ABOVE TELLS IT WHEN TO ROLL A MONTH.
014500     05  WS-WD-YEAR                 PIC 9(04).
014600     05  WS-WD-MONTH                PIC 9(02).                            
014700     05  WS-WD-DAY                  PIC 9(02).                            
014800*                                                                         
014900*    REDEFINES 2 OF 3 - THE SAME DUE-DATE WORK AREA VIEWED AS ONE         
015000*    8-DIGIT YYYYMMDD NUMBER, FOR MOVING STRAIGHT TO IM-DUE-TO.           
015100 01  WS-WORK-DATE-X REDEFINES WS-WORK-DATE                                
015200                                PIC 9(08).                                
015300*                                                                         
015400 01  WS-CURR-INVOICENO-X            PIC X(07).                            
015500*                                                                         
015600*    REDEFINES 3 OF 3 - THE INVOICE NUMBER SPLIT INTO ITS 4-DIGIT         
015700*    YEAR AND 3-DIGIT SEQUENCE, SO A0200 CAN COMPARE IT                   
015800*    NUMERICALLY (RULE: INVOICE B FOLLOWS A IFF NUMBER(B) >               
015900*    NUMBER(A)).                                                          
016000 01  WS-CURR-INVOICENO-9 REDEFINES WS-CURR-INVOICENO-X.                   
016100     05  WS-CIN-YEAR                PIC 9(04).                            
016200     05  WS-CIN-SEQ                 PIC 9(03).                            
016300*                                                                         
016400 01  WS-LAST-INVOICENO-9.
016420*    THE HIGHEST INVOICE NUMBER SEEN SO FAR THIS RUN - A0200
016440*    SEEDS IT, B0100 RAISES IT AS HIGHER HEADERS GO PAST.
016500     05  WS-LIN-YEAR                PIC 9(04) VALUE ZERO.
016600     05  WS-LIN-SEQ                 PIC 9(03) VALUE ZERO.                 
016700     05  FILLER                     PIC X(01).                            
016800 01  WS-NEXT-INVOICENO-9.
016820*    A0250'S ANSWER - THE NUMBER TIA-BATCH SHOULD HAND OUT ON THE
016840*    NEXT RUN.  PRINTED TO THE CONSOLE BY B0900-EXIT.
016900     05  WS-NIN-YEAR                PIC 9(04) VALUE ZERO.
017000     05  WS-NIN-SEQ                 PIC 9(03) VALUE ZERO.                 
017100     05  FILLER                     PIC X(01).                            
017200*                                                                         
017300 01  WS-LEDG-DESCRIPTION.
017320*    BUILT ONCE PER SETTLED INVOICE, THEN MOVED WHOLE INTO
017340*    AC-DESCRIPTION BY D0100 BELOW.
017400     05  FILLER                     PIC X(12)
017450*    LITERAL LEAD-IN TEXT FOR THE LEDGER'S DESCRIPTION COLUMN
017500                                     VALUE 'Invoice no. '.
017550*    THE INVOICE NUMBER GOES HERE, RIGHT AFTER THE LEAD-IN TEXT
017600     05  WS-LEDG-DESC-INVOICENO     PIC X(07).
017700     05  FILLER                     PIC X(21) VALUE SPACES.
017800*****************************************************************         
017900     COPY COPYLIB-Z0900-error-wkstg.                                      
018000*****************************************************************         
018100 PROCEDURE DIVISION.                                                      
018200 0000-TIA-INVOIC.
018220*    OPEN THE FOUR WORK FILES TIA-BATCH LEFT BEHIND, SEED THE
018240*    NEXT INVOICE NUMBER, THEN WALK EVERY PENDING HEADER FROM
018260*    INVHDR-FILE ONCE - ONE ITERATION OF B0100 PER INVOICE.
018300*
018400     MOVE 'TIA-INVOIC.CBL' TO WC-MSG-SRCFILE
018450*    HAND OFF TO A0100-INIT
018500     PERFORM A0100-INIT                                                   
018550*    HAND OFF TO A0200-DERIVE-NEXT-INVOICENO
018600     PERFORM A0200-DERIVE-NEXT-INVOICENO                                  
018650*    HAND OFF TO B0100-PROCESS-INVOICES
018700     PERFORM B0100-PROCESS-INVOICES                                       
018800             UNTIL WS-NO-MORE-HEADERS                                     
018850*    HAND OFF TO B0900-EXIT
018900     PERFORM B0900-EXIT                                                   
019000     .                                                                    
019100*****************************************************************         
019200 A0100-INIT.
019220*    PRIME THE READ-AHEAD - ONE HEADER AND ONE ITEM ARE READ HERE
019240*    SO B0100'S MAIN LOOP CAN TEST AT-END BEFORE PROCESSING ANY
019260*    RECORD, THE SAME PATTERN TIA-BATCH USES FOR ITS OWN FILES.
019300*
019400     OPEN INPUT  INVHDR-FILE
019500          INPUT  INVITEM-FILE                                             
019550*    OPEN THE FILE FOR THIS RUN
019600     OPEN OUTPUT INVMETA-FILE                                             
019700          OUTPUT LEDGPOST-FILE                                            
019750*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
019800     IF NOT WS-INVHDR-OK OR NOT WS-INVITEM-OK                             
019850*    CARRY 'A0100-INIT' FORWARD INTO WC-MSG-PARA
019900         MOVE 'A0100-INIT' TO WC-MSG-PARA                                 
019950*    CARRY '0001' FORWARD INTO WC-MSG-RULE
020000         MOVE '0001'       TO WC-MSG-RULE                                 
020050*    CARRY WS-INVHDR-STATUS FORWARD INTO WC-MSG-FILESTAT
020100         MOVE WS-INVHDR-STATUS TO WC-MSG-FILESTAT                         
020150*    HAND OFF TO Z0900-ERROR-ROUTINE
020200         PERFORM Z0900-ERROR-ROUTINE                                      
020250*    FLIP THE SWITCH BELOW
020300         SET WS-NO-MORE-HEADERS TO TRUE                                   
020400     ELSE                                                                 
020450*    PULL THE NEXT RECORD OFF THE FILE
020500         READ INVHDR-FILE                                                 
020600             AT END SET WS-NO-MORE-HEADERS TO TRUE                        
020700         END-READ                                                         
020750*    PULL THE NEXT RECORD OFF THE FILE
020800         READ INVITEM-FILE                                                
020900             AT END SET WS-NO-MORE-ITEMS TO TRUE                          
021000         END-READ                                                         
021100     END-IF                                                               
021200     .                                                                    
021300*****************************************************************         
021400*    BACKEND SEQUENCING (SPEC RULE: LAST = HIGHEST EXISTING, NEW          
021500*    NUMBER = LAST + 1; SEED = YEAR * 1000 WHEN NO HEADERS EXIST).        
021600*    A0200 SEEDS WS-LAST-INVOICENO-9 WITH THE CURRENT YEAR AND A          
021700*    ZERO SEQUENCE BEFORE THE READ LOOP STARTS; B0100 RAISES IT AS        
021800*    HIGHER-NUMBERED HEADERS GO PAST.  A0250 TURNS THE FINAL VALUE        
021900*    INTO THE INVOICE NUMBER TIA-BATCH SHOULD HAND OUT NEXT.              
022000 A0200-DERIVE-NEXT-INVOICENO.                                             
022100*                                                                         
022200     MOVE FUNCTION CURRENT-DATE(1:4) TO WS-LIN-YEAR                       
022250*    CARRY ZERO FORWARD INTO WS-LIN-SEQ
022300     MOVE ZERO TO WS-LIN-SEQ                                              
022400     .                                                                    
022500*****************************************************************         
022600 A0250-CALC-NEXT-INVOICENO.
022620*    RULE: SEQUENCE RUNS 001-999 WITHIN A YEAR.  WHEN IT WOULD
022640*    ROLL PAST 999 WE BUMP THE YEAR AND START THE SEQUENCE OVER
022660*    AT ZERO RATHER THAN LETTING THE NUMBER OVERFLOW.
022700*
022800     MOVE WS-LIN-YEAR TO WS-NIN-YEAR
022850*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
022900     IF WS-INVOICE-COUNT = ZERO                                           
022950*    CARRY ZERO FORWARD INTO WS-NIN-SEQ
023000         MOVE ZERO TO WS-NIN-SEQ                                          
023100     ELSE                                                                 
023150*    BUMP WS-LIN-SEQ BY 1
023200         ADD 1 TO WS-LIN-SEQ GIVING WS-NIN-SEQ                            
023250*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
023300         IF WS-NIN-SEQ > 999                                              
023350*    BUMP WS-NIN-YEAR BY 1
023400             ADD 1 TO WS-NIN-YEAR                                         
023450*    CARRY ZERO FORWARD INTO WS-NIN-SEQ
023500             MOVE ZERO TO WS-NIN-SEQ                                      
023600         END-IF                                                           
023700     END-IF                                                               
023800     .                                                                    
023900*****************************************************************         
024000 B0100-PROCESS-INVOICES.
024020*    ONE PASS PER PENDING HEADER.  THE HEADER'S LINE ITEMS SIT
024040*    CONTIGUOUS IN INVITEM-FILE, SO C0100 BELOW READS UNTIL THE
024060*    ITEM'S OWN INVOICE NUMBER STOPS MATCHING THIS HEADER'S.
024100*
024200     ADD 1 TO WS-INVOICE-COUNT
024250*    CARRY INVOICE-HEADER-RECOR FORWARD INTO WS-HELD-HEADER-REC
024300     MOVE INVOICE-HEADER-RECORD TO WS-HELD-HEADER-REC                     
024400     MOVE ZERO TO WS-INV-SUBTOTAL WS-INV-TAX WS-INV-TOTAL                 
024450*    CARRY IH-INVOICENO FORWARD INTO WS-CURR-INVOICENO-X
024500     MOVE IH-INVOICENO TO WS-CURR-INVOICENO-X                             
024550*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
024600     IF WS-CIN-YEAR > WS-LIN-YEAR OR                                      
024700        (WS-CIN-YEAR = WS-LIN-YEAR AND WS-CIN-SEQ > WS-LIN-SEQ)           
024750*    CARRY WS-CIN-YEAR FORWARD INTO WS-LIN-YEAR
024800         MOVE WS-CIN-YEAR TO WS-LIN-YEAR                                  
024850*    CARRY WS-CIN-SEQ FORWARD INTO WS-LIN-SEQ
024900         MOVE WS-CIN-SEQ  TO WS-LIN-SEQ                                   
025000     END-IF                                                               
025100*                                                                         
025200     PERFORM C0100-BUILD-ITEM-TOTALS                                      
025300             UNTIL WS-NO-MORE-ITEMS                                       
025400             OR II-INVOICENO NOT = WS-HELD-HEADER-REC (1:7)               
025500*                                                                         
025600     PERFORM C0300-ROLL-INVOICE-TOTALS                                    
025650*    HAND OFF TO C0400-CALC-DUE-DATE
025700     PERFORM C0400-CALC-DUE-DATE                                          
025750*    HAND OFF TO C0500-CALC-EFFECTIVE-VAT
025800     PERFORM C0500-CALC-EFFECTIVE-VAT                                     
025900*                                                                         
026000     MOVE WS-HELD-HEADER-REC (1:7) TO IM-INVOICENO                        
026050*    CARRY WS-INV-TOTAL FORWARD INTO IM-TOTAL
026100     MOVE WS-INV-TOTAL             TO IM-TOTAL                            
026150*    CARRY WS-EFF-VAT-RATE FORWARD INTO IM-VAT-RATE
026200     MOVE WS-EFF-VAT-RATE          TO IM-VAT-RATE                         
026250*    CARRY WS-WORK-DATE-X FORWARD INTO IM-DUE-TO
026300     MOVE WS-WORK-DATE-X           TO IM-DUE-TO                           
026350*    CARRY WS-HELD-HEADER-REC ( FORWARD INTO IM-PAYED-ON
026400     MOVE WS-HELD-HEADER-REC (31:8) TO IM-PAYED-ON                        
026450*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
026500     IF IM-TOTAL > ZERO                                                   
026550*    LAY THE RECORD DOWN ON THE OUTPUT FILE
026600         WRITE INVOICE-META-RECORD                                        
026700     ELSE                                                                 
026750*    CARRY 'B0100-PROCESS-INVOI FORWARD INTO WC-MSG-PARA
026800         MOVE 'B0100-PROCESS-INVOICES' TO WC-MSG-PARA                     
026850*    CARRY '0007' FORWARD INTO WC-MSG-RULE
026900         MOVE '0007' TO WC-MSG-RULE                                       
026950*    CARRY SPACES FORWARD INTO WC-MSG-FILESTAT
027000         MOVE SPACES TO WC-MSG-FILESTAT                                   
027050*    HAND OFF TO Z0900-ERROR-ROUTINE
027100         PERFORM Z0900-ERROR-ROUTINE                                      
027150*    BUMP WS-REJECT-COUNT BY 1
027200         ADD 1 TO WS-REJECT-COUNT                                         
027300     END-IF                                                               
027400*                                                                         
027500     PERFORM D0100-POST-LEDGER-ENTRY                                      
027600*                                                                         
027700     READ INVHDR-FILE                                                     
027800         AT END SET WS-NO-MORE-HEADERS TO TRUE                            
027900     END-READ                                                             
028000     .                                                                    
028100*****************************************************************         
028200 B0900-EXIT.
028220*    END-OF-RUN HOUSEKEEPING - ROLL THE NEXT INVOICE NUMBER
028240*    FORWARD ONE LAST TIME, CLOSE EVERYTHING, AND PRINT THE
028260*    COUNTS ONTO THE OPERATOR'S CONSOLE FOR THE RUN LOG.
028300*
028400     PERFORM A0250-CALC-NEXT-INVOICENO
028450*    SHUT THE FILE DOWN NOW WE'RE DONE WITH IT
028500     CLOSE INVHDR-FILE INVITEM-FILE INVMETA-FILE LEDGPOST-FILE            
028550*    TELL THE OPERATOR WHAT JUST HAPPENED
028600     DISPLAY 'TIA-INVOIC: INVOICES PROCESSED  ' WS-INVOICE-COUNT          
028650*    TELL THE OPERATOR WHAT JUST HAPPENED
028700     DISPLAY 'TIA-INVOIC: LINE ITEMS PROCESSED ' WS-ITEM-COUNT            
028750*    TELL THE OPERATOR WHAT JUST HAPPENED
028800     DISPLAY 'TIA-INVOIC: INVOICES REJECTED    ' WS-REJECT-COUNT          
028850*    TELL THE OPERATOR WHAT JUST HAPPENED
028900     DISPLAY 'TIA-INVOIC: LEDGER POSTINGS MADE '                          
029000             WS-LEDGER-POST-COUNT                                         
029050*    TELL THE OPERATOR WHAT JUST HAPPENED
029100     DISPLAY 'TIA-INVOIC: NEXT INVOICE NUMBER  '                          
029200             WS-NIN-YEAR WS-NIN-SEQ                                       
029300     STOP RUN                                                             
029400     .                                                                    
029500*****************************************************************         
029600 C0100-BUILD-ITEM-TOTALS.
029620*    RULE 0001 - QTY AND UNIT PRICE MUST BOTH BE POSITIVE OR THE
029640*    WHOLE LINE IS REJECTED AND TALLIED, NOT JUST ZEROED OUT -
029660*    A SILENT ZERO WOULD UNDERSTATE THE INVOICE WITHOUT A TRACE.
029700*
029800     ADD 1 TO WS-ITEM-COUNT
029850*    HAND OFF TO C0200-APPLY-VAT-DEFAULT
029900     PERFORM C0200-APPLY-VAT-DEFAULT                                      
029950*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
030000     IF II-QTY NOT > ZERO OR II-UNIT-PRICE NOT > ZERO                     
030050*    CARRY 'C0100-BUILD-ITEM-TO FORWARD INTO WC-MSG-PARA
030100         MOVE 'C0100-BUILD-ITEM-TOTALS' TO WC-MSG-PARA                    
030150*    CARRY '0001' FORWARD INTO WC-MSG-RULE
030200         MOVE '0001' TO WC-MSG-RULE                                       
030250*    CARRY SPACES FORWARD INTO WC-MSG-FILESTAT
030300         MOVE SPACES TO WC-MSG-FILESTAT                                   
030350*    HAND OFF TO Z0900-ERROR-ROUTINE
030400         PERFORM Z0900-ERROR-ROUTINE                                      
030450*    BUMP WS-REJECT-COUNT BY 1
030500         ADD 1 TO WS-REJECT-COUNT                                         
030510*    HAND OFF TO C0150-LOG-BADLINE-START
030520         PERFORM C0150-LOG-BADLINE-START
030540                 THRU C0150-LOG-BADLINE-EXIT
030600     ELSE                                                                 
030650*    WORK OUT THE FIGURE BELOW
030700         COMPUTE WS-ITEM-SUBTOTAL ROUNDED =                               
030800                 II-QTY * II-UNIT-PRICE                                   
030850*    WORK OUT THE FIGURE BELOW
030900         COMPUTE WS-ITEM-TAX ROUNDED =                                    
031000                 WS-ITEM-SUBTOTAL * WS-ITEM-VAT-USED / 100                
031050*    BUMP WS-INV-SUBTOTAL BY WS-ITEM-SU
031100         ADD WS-ITEM-SUBTOTAL TO WS-INV-SUBTOTAL                          
031150*    BUMP WS-INV-TAX BY WS-ITEM-TA
031200         ADD WS-ITEM-TAX      TO WS-INV-TAX                               
031300     END-IF                                                               
031400*                                                                         
031500     READ INVITEM-FILE                                                    
031600         AT END SET WS-NO-MORE-ITEMS TO TRUE                              
031700     END-READ                                                             
031800     .                                                                    
031820*    BAD-LINE-ITEM ERROR PATH FOR C0100 ABOVE - A GO TO WITHIN THE
031840*    PARAGRAPH RANGE, THE SAME PATTERN TIA-BATCH USES FOR ITS OWN
031850*    ROW-NOT-FOUND PATH.  ONCE THE TALLY OF BAD LINES ON THIS RUN
031860*    PASSES 999 WE SAY SO INSTEAD OF LOGGING EVERY SINGLE ONE.
031870 C0150-LOG-BADLINE-START.
031875*
031880     ADD 1 TO WS-BADLINE-COUNT
031882*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
031885     IF WS-BADLINE-COUNT > 999
031886*    JUMP AHEAD TO THE TARGET PARAGRAPH
031888         GO TO C0150-TOO-MANY-MISSES
031890     END-IF
031891*    JUMP AHEAD TO THE TARGET PARAGRAPH
031892     GO TO C0150-LOG-BADLINE-EXIT.
031894 C0150-TOO-MANY-MISSES.
031895*    TELL THE OPERATOR WHAT JUST HAPPENED
031896     DISPLAY 'TIA-INVOIC: OVER 999 BAD LINE ITEMS THIS RUN'.
031898 C0150-LOG-BADLINE-EXIT.
031899     EXIT.
031900*****************************************************************
032000 C0200-APPLY-VAT-DEFAULT.
032020*    99.99 ON THE LINE ITEM MEANS "USE THE HEADER'S VAT RATE" -
032040*    THE EXPORT FROM THE ORDER SYSTEM SETS THIS WHEN THE ITEM
032060*    NEVER HAD ITS OWN OVERRIDE RATE KEYED IN.
032100*
032200     IF II-VAT = 99.99
032250*    CARRY WS-HELD-HEADER-REC ( FORWARD INTO WS-ITEM-VAT-USED
032300         MOVE WS-HELD-HEADER-REC (24:4) TO WS-ITEM-VAT-USED               
032400     ELSE                                                                 
032450*    CARRY II-VAT FORWARD INTO WS-ITEM-VAT-USED
032500         MOVE II-VAT TO WS-ITEM-VAT-USED                                  
032600     END-IF                                                               
032700     .                                                                    
032800*****************************************************************         
032900 C0300-ROLL-INVOICE-TOTALS.
032920*    ONE LINE - C0100 HAS ALREADY ACCUMULATED THE SUBTOTAL AND
032940*    TAX ACROSS ALL OF THIS INVOICE'S LINE ITEMS ABOVE.
033000*
033100     COMPUTE WS-INV-TOTAL ROUNDED = WS-INV-SUBTOTAL + WS-INV-TAX
033200     .                                                                    
033300*****************************************************************         
033400*    DUE DATE = INVOICE DATE + DEADLINE DAYS, WALKED FORWARD ONE          
033500*    DAY AT A TIME SO MONTH AND YEAR ENDS (INCLUDING LEAP FEBS)           
033600*    ROLL OVER CORRECTLY - SAME METHOD BERTIL USED IN READBG FOR          
033700*    THE VALUTA-DATE WORK BEFORE THAT PROGRAM WENT TO DB2 DATES.          
033800 C0400-CALC-DUE-DATE.                                                     
033900*                                                                         
034000     MOVE WS-HELD-HEADER-REC (13:8)   TO WS-WORK-DATE-X                   
034050*    CARRY WS-HELD-HEADER-REC ( FORWARD INTO WS-DAYS-LEFT
034100     MOVE WS-HELD-HEADER-REC (21:3)  TO WS-DAYS-LEFT                      
034150*    HAND OFF TO C0410-ADD-ONE-DAY
034200     PERFORM C0410-ADD-ONE-DAY                                            
034300             WS-DAYS-LEFT TIMES                                           
034400     .                                                                    
034500*****************************************************************         
034600 C0410-ADD-ONE-DAY.
034620*    ONE CALENDAR DAY PER CALL - C0400 ABOVE CALLS US ONCE PER
034640*    REMAINING DEADLINE DAY SO THE MONTH/YEAR ROLLOVER LOGIC
034660*    ONLY EVER HAS TO HANDLE A SINGLE-DAY STEP AT A TIME.
034700*
034800     ADD 1 TO WS-WD-DAY
034850*    CARRY WS-WD-MONTH FORWARD INTO WS-MONTH-SUB
034900     MOVE WS-WD-MONTH TO WS-MONTH-SUB                                     
034950*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
035000     IF WS-WD-MONTH = 2 AND FUNCTION MOD(WS-WD-YEAR, 4) = 0               
035100        AND (FUNCTION MOD(WS-WD-YEAR, 100) NOT = 0                        
035200             OR FUNCTION MOD(WS-WD-YEAR, 400) = 0)                        
035250*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
035300         IF WS-WD-DAY > 29                                                
035350*    CARRY 1 FORWARD INTO WS-WD-DAY
035400             MOVE 1 TO WS-WD-DAY                                          
035450*    BUMP WS-WD-MONTH BY 1
035500             ADD 1 TO WS-WD-MONTH                                         
035600         END-IF                                                           
035700     ELSE                                                                 
035750*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
035800         IF WS-WD-DAY > WS-DIM (WS-MONTH-SUB)                             
035850*    CARRY 1 FORWARD INTO WS-WD-DAY
035900             MOVE 1 TO WS-WD-DAY                                          
035950*    BUMP WS-WD-MONTH BY 1
036000             ADD 1 TO WS-WD-MONTH                                         
036100         END-IF                                                           
036200     END-IF                                                               
036250*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
036300     IF WS-WD-MONTH > 12                                                  
036350*    CARRY 1 FORWARD INTO WS-WD-MONTH
036400         MOVE 1 TO WS-WD-MONTH                                            
036450*    BUMP WS-WD-YEAR BY 1
036500         ADD 1 TO WS-WD-YEAR                                              
036600     END-IF                                                               
036700     .                                                                    
036800*****************************************************************         
036900 C0500-CALC-EFFECTIVE-VAT.
036920*    THE INVOICE CAN CARRY LINES AT DIFFERENT VAT RATES, SO WE
036940*    BACK OUT ONE BLENDED RATE FROM THE ROLLED-UP TOTALS FOR THE
036960*    INVOICE-META RECORD RATHER THAN PICKING ANY SINGLE LINE'S.
037000*
037100     IF WS-INV-SUBTOTAL = ZERO
037150*    CARRY ZERO FORWARD INTO WS-EFF-VAT-RATE
037200         MOVE ZERO TO WS-EFF-VAT-RATE                                     
037300     ELSE                                                                 
037350*    WORK OUT THE FIGURE BELOW
037400         COMPUTE WS-EFF-VAT-RATE ROUNDED =                                
037500                 WS-INV-TAX / WS-INV-SUBTOTAL * 100                       
037600     END-IF                                                               
037700     .                                                                    
037800*****************************************************************         
037900*    LEDGER POSTING (SPEC: SETTLED INVOICE -> ONE ACCOUNTING              
038000*    ITEM ON THE LEDGER-POSTINGS FILE; UNSETTLED INVOICE POSTS            
038100*    NOTHING). "SETTLED" MEANS IH-PAYED-ON IS NOT ZERO.                   
038200 D0100-POST-LEDGER-ENTRY.
038220*    A ZERO PAYED-ON DATE MEANS THE INVOICE IS STILL OUTSTANDING -
038240*    NOTHING GOES TO THE LEDGER UNTIL IT'S ACTUALLY BEEN SETTLED.
038300*
038400     IF WS-HELD-HEADER-REC (31:8) NOT = ZERO
038450*    BUMP WS-RECEIPT-SEQ BY 1
038500         ADD 1 TO WS-RECEIPT-SEQ                                          
038550*    BUMP WS-LEDGER-POST-COUNT BY 1
038600         ADD 1 TO WS-LEDGER-POST-COUNT                                    
038650*    CARRY WS-HELD-HEADER-REC ( FORWARD INTO WS-LEDG-DESC-INVOICE
038700         MOVE WS-HELD-HEADER-REC (1:7) TO WS-LEDG-DESC-INVOICENO          
038750*    CARRY WS-RECEIPT-SEQ FORWARD INTO AC-RECEIPT-NO
038800         MOVE WS-RECEIPT-SEQ            TO AC-RECEIPT-NO                  
038850*    CARRY WS-HELD-HEADER-REC ( FORWARD INTO AC-DATE
038900         MOVE WS-HELD-HEADER-REC (31:8) TO AC-DATE                        
038950*    CARRY WS-LEDG-DESCRIPTION FORWARD INTO AC-DESCRIPTION
039000         MOVE WS-LEDG-DESCRIPTION       TO AC-DESCRIPTION                 
039050*    CARRY WS-INV-TOTAL FORWARD INTO AC-VALUE
039100         MOVE WS-INV-TOTAL              TO AC-VALUE                       
039150*    CARRY WS-EFF-VAT-RATE FORWARD INTO AC-VAT
039200         MOVE WS-EFF-VAT-RATE           TO AC-VAT                         
039250*    CARRY WS-HELD-HEADER-REC ( FORWARD INTO AC-CURRENCY
039300         MOVE WS-HELD-HEADER-REC (28:3) TO AC-CURRENCY                    
039350*    LAY THE RECORD DOWN ON THE OUTPUT FILE
039400         WRITE ACCOUNTING-ITEM-RECORD                                     
039500     END-IF                                                               
039600     .                                                                    
039700*****************************************************************         
039760 Z0900-ERROR-ROUTINE.
039780*    REQUIRES THE ENDING DOT (AND NO EXTENSION)!
039800     COPY COPYLIB-Z0900-error-routine.                                    
