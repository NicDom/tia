000100*****************************************************************         
000200 IDENTIFICATION DIVISION.                                                 
000300*****************************************************************         
000400 PROGRAM-ID.     TIA-BATCH.                                               
000500 AUTHOR.         PETER B.                                                 
000600 INSTALLATION.   PBS AB.                                                  
000700 DATE-WRITTEN.   1994-09-19.                                              
000800 DATE-COMPILED.                                                           
000900 SECURITY.       PBS INTERNAL USE ONLY.                                   
001000*                                                                         
001100*    PURPOSE.  MAIN OPERATOR MENU FOR THE TIA CASH-LEDGER SYSTEM.         
001200*              DISPATCHES TO THE INVOICE ENGINE, THE INVOICE              
001300*              PRINT RUN, THE LEDGER ENGINE, THE CLIENT AND               
001400*              COMPANY MASTER SUBMENUS, AND CARRIES THE                   
001500*              INVOICE-HEADER LOOKUP/DELETE/ITEM-MAINTENANCE              
001600*              PARAGRAPHS THAT HAVE NO HOME OF THEIR OWN.                 
001700*                                                                         
001800*****************************************************************         
001900*    CHANGE LOG                                                           
002000*****************************************************************         
002100*    1994-09-19 PB   INITIAL VERSION - MAIN MENU FOR THE PBS              
002200*                      INVOICE PRINT BUREAU.                              
002300*    1996-05-02 JAL  ADDED THE PROCESSTATISTIK SUBMENU.                   
002400*    1998-12-18 SS   Y2K SWEEP - MENU BANNER DATE STAMP NOW USES          
002500*                      A 4-DIGIT YEAR.                                    
002600*    2001-10-30 MK   DROPPED THE STATISTICS AND COMPANY-REPORT            
002700*                      SUBMENUS - NEVER FINISHED, NEVER MISSED.           
002800*    2016-09-05 PB   REBUILT AS TIA-BATCH FOR THE TIA PROJECT -           
002900*                      MENU NOW DRIVES THE INVOICE AND LEDGER             
003000*                      ENGINES INSTEAD OF THE OLD BANKGIRO/PRINT          
003100*                      BUREAU JOBS.  REQ PBS-101.                         
003200*    2016-09-14 BK   ADDED THE INVOICE LOOKUP/DELETE/RENUMBER             
003300*                      SUBMENU (F0100-F0210) SO A BAD INVOICE CAN         
003400*                      BE PULLED WITHOUT HAND-EDITING INVHDR.DAT.         
003500*    2016-09-21 SS   ADDED F0300-MAINTAIN-INVOICE-ITEM FOR THE
003600*                      SAME REASON, ONE LEVEL DOWN.
003700*    2016-10-03 MK   F0300 HAD NO MENU SLOT OF ITS OWN - IT SAT
003800*                      BEHIND FIELDS NOTHING EVER FILLED IN.
003900*                      ADDED (43) TO THE FAKTURAUNDERHALL SUBMENU
004000*                      AND F0400-CALL-ITEM-MAINTAIN TO ACCEPT THE
004100*                      ACTION CODE, KEY AND NEW-ITEM FIELDS
004200*                      BEFORE CALLING IT.  REQ PBS-140.
004300*    2016-10-18 MK   F0300'S ROW-NOT-FOUND PATH JUST DISPLAYED AND
004400*                      MOVED ON, SO A TYPO'D KEY COULD SIT AND
004500*                      RETYPE ALL NIGHT.  ADDED F0330 TO COUNT THE
004600*                      MISSES AND WARN AFTER 999 OF THEM.
004700*    2016-10-25 MK   Z0900-ERROR-ROUTINE WAS PERFORMED FROM
004800*                      EVERY VALIDATION PATH BUT NEVER DECLARED -
004900*                      ADDED THE PARAGRAPH NAME AHEAD OF THE COPY
005000*                      STATEMENT, THE SAME AS SERVICEMENU ALWAYS
005100*                      DID IT.  REQ PBS-142.
005200*****************************************************************
005300 ENVIRONMENT DIVISION.                                                    
005400*-----------------------------------------------------------------        
005500 CONFIGURATION SECTION.                                                   
005600 SPECIAL-NAMES.                                                           
005700     C01 IS TOP-OF-FORM.                                                  
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000     SELECT INVHDR-FILE                                                   
006100            ASSIGN TO 'INVHDR.DAT'                                        
006200            ORGANIZATION IS LINE SEQUENTIAL                               
006300            FILE STATUS IS WS-INVHDR-STATUS.                              
006400     SELECT INVITEM-FILE                                                  
006500            ASSIGN TO 'INVITEM.DAT'                                       
006600            ORGANIZATION IS LINE SEQUENTIAL                               
006700            FILE STATUS IS WS-INVITEM-STATUS.                             
006800*****************************************************************         
006900 DATA DIVISION.                                                           
007000*-----------------------------------------------------------------        
007100 FILE SECTION.                                                            
007200 FD  INVHDR-FILE.                                                         
007300     COPY COPYLIB-INVHDR.                                                 
007400 FD  INVITEM-FILE.                                                        
007500     COPY COPYLIB-INVITEM.                                                
007600*****************************************************************         
007700 WORKING-STORAGE SECTION.                                                 
007800*-----------------------------------------------------------------        
007900*    MENU SWITCHES                                                        
008000 01  WS-MENU-SWITCHES.
008010*    THREE ONE-BYTE FLAGS - MAIN MENU EXIT, INVOICE-MAINTENANCE
008020*    SUBMENU EXIT, AND A GENERAL-PURPOSE FOUND SWITCH REUSED BY
008030*    BOTH THE LOOKUP AND THE ITEM-MAINTENANCE SEARCHES BELOW.
008100     05  WS-EXIT-APPL-SW            PIC X(01) VALUE 'N'.
008200         88  WS-EXIT-APPLICATION        VALUE 'Y'.                        
008300     05  WS-EXIT-INVMU-SW           PIC X(01) VALUE 'N'.                  
008400         88  WS-EXIT-INVMU-MENU         VALUE 'Y'.                        
008500     05  WS-FOUND-SW                PIC X(01) VALUE 'N'.                  
008600         88  WS-INVOICE-FOUND           VALUE 'Y'.                        
008700     05  FILLER                     PIC X(01).                            
008800*                                                                         
008900 01  WS-FILE-STATUSES.                                                    
009000     05  WS-INVHDR-STATUS           PIC XX.                               
009100         88  WS-INVHDR-OK               VALUE '00'.                       
009200     05  WS-INVITEM-STATUS          PIC XX.
009300         88  WS-INVITEM-OK              VALUE '00'.
009400     05  FILLER                     PIC X(02).
009500*
009600 01  WS-COUNTERS.                                                         
009700     05  WS-HDR-COUNT               PIC S9(04) COMP VALUE ZERO.           
009800     05  WS-HDR-IDX                 PIC S9(04) COMP VALUE ZERO.           
009900     05  WS-ITEM-COUNT              PIC S9(04) COMP VALUE ZERO.           
010000     05  WS-ITEM-IDX                PIC S9(04) COMP VALUE ZERO.           
010100     05  FILLER                     PIC X(01).                            
010200*    STANDALONE ERROR TALLY FOR F0330 BELOW - NOT PART OF ANY
010300*    GROUP, JUST A RUNNING COUNT OF 'ROW NOT FOUND' HITS ON THIS
010400*    RUN SO THE OPERATOR CAN SEE IF SOMETHING IS SYSTEMATICALLY
010500*    WRONG WITH THE KEY THEY ARE TYPING.
010600 77  WS-ITEM-NOTFOUND-CT            PIC S9(04) COMP VALUE ZERO.
010700*                                                                         
010800*    MENU ACCEPT AREA - SAME TWO-CHAR ACCEPT AREA THE SHOP HAS            
010900*    USED FOR EVERY MENU SINCE THE FIRST PBS PROGRAM.                     
011000 01  WC-ACCEPT                      PIC X(02) VALUE SPACES.               
011100 01  WC-INVOICENO-KEY               PIC X(07) VALUE SPACES.               
011200 01  HEADLINE                       PIC X(78) VALUE ALL '-'.              
011300*                                                                         
011400*    THE WHOLE HEADER FILE, LOADED INTO STORAGE FOR LOOKUP,               
011500*    DELETE AND RENUMBER - THIS SHOP HAS NO INDEXED INVOICE FILE,         
011600*    SO F0100/F0200 BOTH WORK AGAINST THIS TABLE INSTEAD.                 
011700 01  WS-HDR-TABLE.
011710*    2000 ENTRIES - THIS SHOP'S HEADROOM FIGURE FOR AN INVOICE
011720*    HEADER TABLE, THE SAME COUNT TIA-INVOIC AND TIA-INVPRT
011730*    CARRY FOR THEIR OWN READ-AHEAD BUFFERS OF THIS FILE.
011800     05  WS-HDR-ENTRY OCCURS 2000 TIMES.
011900         10  WS-HDR-INVOICENO       PIC X(07).
012000         10  WS-HDR-CLIENT-REF      PIC X(05).
012100         10  WS-HDR-DATE            PIC 9(08).
012200         10  WS-HDR-DEADLINE        PIC 9(03).
012300         10  WS-HDR-VAT             PIC 9(02)V99.
012400         10  WS-HDR-CURR            PIC X(03).
012500         10  WS-HDR-PAYED           PIC 9(08).
012600         10  FILLER                 PIC X(01).
012700*
012800*    REDEFINES 3 OF 3 - INVOICE-HEADER TABLE ENTRY VIEWED AS ONE
012900*    FLAT 39-BYTE ROW, USED WHEN COPYING A ROW STRAIGHT BACK TO
013000*    THE FD RECORD DURING F0210'S RE-PERSIST PASS.
013100     05  WS-HDR-ENTRY-FLAT-X REDEFINES WS-HDR-ENTRY
013200         PIC X(40) OCCURS 2000 TIMES.
013300*
013400*    REDEFINES 1 OF 3 - THE 7-CHAR INVOICE NUMBER OF THE ENTRY            
013500*    BEING RENUMBERED, SPLIT INTO YEAR AND SEQUENCE FOR F0210'S           
013600*    ARITHMETIC (SAME SHAPE TIA-INVOIC USES FOR THE SAME REASON).         
013700 01  WS-RENUM-INVOICENO-X           PIC X(07).                            
013800 01  WS-RENUM-INVOICENO-9 REDEFINES WS-RENUM-INVOICENO-X.                 
013900     05  WS-REN-YEAR                PIC 9(04).                            
014000     05  WS-REN-SEQ                 PIC 9(03).                            
014100*                                                                         
014200 01  WS-ITEM-TABLE.                                                       
014300     05  WS-ITM-ENTRY OCCURS 4000 TIMES.                                  
014400         10  WS-ITM-INVOICENO       PIC X(07).                            
014500         10  WS-ITM-SERVICE         PIC X(30).                            
014600         10  WS-ITM-QTY             PIC S9(05)V99.                        
014700         10  WS-ITM-PRICE           PIC S9(07)V99.                        
014800         10  WS-ITM-VAT             PIC 9(02)V99.
014900         10  WS-ITM-DESC            PIC X(50).
015000         10  FILLER                 PIC X(02).
015100*
015200*    ITEM-MAINTENANCE WORK AREA (SAME 'DO NOTHING BY DEFAULT'             
015300*    IDIOM AS TIA-LEDGER'S 170-MAINTAIN-ACC-ITEM).                        
015400 01  WS-ITEM-MAINT-WORK.                                                  
015500     05  WS-IM-ACTION-CODE          PIC X(01) VALUE 'N'.                  
015600         88  WS-IM-IS-ADD               VALUE 'A'.                        
015700         88  WS-IM-IS-EDIT               VALUE 'E'.                       
015800         88  WS-IM-IS-DELETE              VALUE 'D'.                      
015900         88  WS-IM-IS-NONE                VALUE 'N'.                      
016000     05  WS-IM-OLD-INVOICENO        PIC X(07) VALUE SPACES.               
016100     05  WS-IM-OLD-SERVICE          PIC X(30) VALUE SPACES.               
016200     05  WS-IM-NEW-ITEM.                                                  
016300         10  WS-INI-INVOICENO       PIC X(07).                            
016400         10  WS-INI-SERVICE         PIC X(30).                            
016500         10  WS-INI-QTY             PIC S9(05)V99.                        
016600         10  WS-INI-PRICE           PIC S9(07)V99.                        
016700         10  WS-INI-VAT             PIC 9(02)V99.                         
016800         10  WS-INI-DESC            PIC X(50).                            
016900         10  FILLER                 PIC X(02).                            
017000*                                                                         
017100*    REDEFINES 2 OF 3 - THE MENU ACCEPT AREA VIEWED AS ONE                
017200*    NUMERIC-EDITED CELL FOR THE OUTER MENU'S OWN COMPARE.                
017300 01  WC-ACCEPT-N REDEFINES WC-ACCEPT PIC 99.                              
017400*                                                                         
017500     COPY COPYLIB-Z0900-error-wkstg.                                      
017600*****************************************************************         
017700 PROCEDURE DIVISION.                                                      
017800 000-RUN-BATCH.                                                           
017900*                                                                         
018000     MOVE 'TIA-BATCH.CBL' TO WC-MSG-SRCFILE                               
018100*    HAND OFF TO A0100-INIT
018200     PERFORM A0100-INIT                                                   
018300*    HAND OFF TO B0100-SHOW-MAIN-MENU
018400     PERFORM B0100-SHOW-MAIN-MENU UNTIL WS-EXIT-APPLICATION               
018500*    HAND OFF TO Z0100-EXIT-APPLICATION
018600     PERFORM Z0100-EXIT-APPLICATION                                       
018700     STOP RUN                                                             
018800     .                                                                    
018900*****************************************************************         
019000 A0100-INIT.                                                              
019100*    NOTHING TO SET UP YET FOR THIS MENU - KEPT AS ITS OWN
019200*    PARAGRAPH SO A FUTURE OPEN-AND-CHECK STEP (A COUNTERS FILE,
019300*    A LOCK FILE) HAS SOMEWHERE TO GO WITHOUT DISTURBING 000-RUN.
019400*                                                                         
019500     CONTINUE                                                             
019600     .                                                                    
019700*****************************************************************         
019800 B0100-SHOW-MAIN-MENU.                                                    
019900*    ONE PASS ROUND THE MAIN MENU - SHOW IT, TAKE THE CHOICE,
020000*    ACT ON IT.  000-RUN-BATCH ABOVE KEEPS CALLING US UNTIL THE
020100*    OPERATOR PICKS (99) TO EXIT.
020200*                                                                         
020300     PERFORM B0110-DISPLAY-MAIN-MENU                                      
020400*    HAND OFF TO B0120-PROCESS-MAIN-CHOICE
020500     PERFORM B0120-PROCESS-MAIN-CHOICE                                    
020600     .                                                                    
020700*****************************************************************         
020800 B0110-DISPLAY-MAIN-MENU.                                                 
020900*    THE FIVE SUBSYSTEM PROGRAMS ARE OPTIONS (10)/(20)/(30)/(50)/
021000*    (70) - THE MENU TEXT STAYS IN SWEDISH, THE SAME AS PBS
021100*    ALWAYS SHIPPED ITS OPERATOR SCREENS.
021200*                                                                         
021300     DISPLAY HEADLINE                                                     
021400*    TELL THE OPERATOR WHAT JUST HAPPENED
021500     DISPLAY 'TIA HUVUDMENY'                                              
021600*    TELL THE OPERATOR WHAT JUST HAPPENED
021700     DISPLAY HEADLINE                                                     
021800*    TELL THE OPERATOR WHAT JUST HAPPENED
021900     DISPLAY '(10) Kor fakturamotorn (TIA-INVOIC)'                        
022000*    TELL THE OPERATOR WHAT JUST HAPPENED
022100     DISPLAY '(20) Skriv ut vantande fakturor (TIA-INVPRT)'               
022200*    TELL THE OPERATOR WHAT JUST HAPPENED
022300     DISPLAY '(30) Bokfor kassaboken (TIA-LEDGER)'                        
022400*    TELL THE OPERATOR WHAT JUST HAPPENED
022500     DISPLAY '(40) Sok/radera/andra fakturor och rader'                   
022600*    TELL THE OPERATOR WHAT JUST HAPPENED
022700     DISPLAY '(50) Kundregister (TIA-CLIMENU)'                            
022800*    TELL THE OPERATOR WHAT JUST HAPPENED
022900     DISPLAY '(70) Programunderhall (TIA-COMPMU)'                         
023000*    TELL THE OPERATOR WHAT JUST HAPPENED
023100     DISPLAY SPACE                                                        
023200*    TELL THE OPERATOR WHAT JUST HAPPENED
023300     DISPLAY '(99) Avsluta programmet'                                    
023400*    TELL THE OPERATOR WHAT JUST HAPPENED
023500     DISPLAY HEADLINE                                                     
023600*    TELL THE OPERATOR WHAT JUST HAPPENED
023700     DISPLAY ': ' WITH NO ADVANCING                                       
023800*    PICK UP WHATEVER THE OPERATOR TYPED
023900     ACCEPT WC-ACCEPT                                                     
024000     .                                                                    
024100*****************************************************************         
024200 B0120-PROCESS-MAIN-CHOICE.                                               
024300*    (10)/(40)/(50)/(70) HAND OFF TO A LOCAL SUBMENU OR CALLED
024400*    PROGRAM RIGHT HERE; (20)/(30) CALL STRAIGHT THROUGH SINCE
024500*    TIA-INVPRT AND TIA-LEDGER NEED NO PARAMETERS FROM THIS MENU.
024600*                                                                         
024700     EVALUATE WC-ACCEPT                                                   
024800         WHEN '10'                                                        
024900*    HAND OFF TO E0100-CALL-INVOICE-NUMBER
025000             PERFORM E0100-CALL-INVOICE-NUMBER                            
025100         WHEN '20'                                                        
025200             CALL 'TIA-INVPRT'                                            
025300         WHEN '30'                                                        
025400             CALL 'TIA-LEDGER'                                            
025500         WHEN '40'                                                        
025600*    HAND OFF TO F0000-SHOW-INVOICE-MAINT-MENU
025700             PERFORM F0000-SHOW-INVOICE-MAINT-MENU                        
025800         WHEN '50'                                                        
025900             CALL 'TIA-CLIMENU' USING WC-ACCEPT                           
026000         WHEN '70'                                                        
026100             CALL 'TIA-COMPMU' USING WC-ACCEPT                            
026200         WHEN '99'                                                        
026300*    FLIP THE SWITCH BELOW
026400             SET WS-EXIT-APPLICATION TO TRUE                              
026500         WHEN OTHER                                                       
026600*    TELL THE OPERATOR WHAT JUST HAPPENED
026700             DISPLAY 'OGILTIGT MENYVAL!'                                  
026800     END-EVALUATE                                                         
026900     .                                                                    
027000*****************************************************************         
027100*    RULE: SEED = YEAR*1000 IF NO HEADERS EXIST, NEXT = LAST+1 -          
027200*    TIA-INVOIC OWNS THE ARITHMETIC, THIS PARAGRAPH JUST STARTS           
027300*    THE OVERNIGHT JOB AND WAITS FOR IT TO COME BACK.                     
027400 E0100-CALL-INVOICE-NUMBER.                                               
027500*                                                                         
027600     CALL 'TIA-INVOIC'                                                    
027700     .                                                                    
027800*****************************************************************         
027900 F0000-SHOW-INVOICE-MAINT-MENU.                                           
028000*    OPTION (40) OFF THE MAIN MENU LANDS HERE - A SUBMENU FOR
028100*    LOOKUP/DELETE/ITEM-MAINTENANCE, SEPARATE FROM THE MAIN MENU
028200*    SO THOSE THREE OPERATIONS DON'T CROWD THE TOP-LEVEL SCREEN.
028300*                                                                         
028400     MOVE 'N' TO WS-EXIT-INVMU-SW                                         
028500*    HAND OFF TO F0010-SHOW-ONE-INVMU-SCREEN
028600     PERFORM F0010-SHOW-ONE-INVMU-SCREEN                                  
028700             UNTIL WS-EXIT-INVMU-MENU                                     
028800     .                                                                    
028900*****************************************************************         
029000 F0010-SHOW-ONE-INVMU-SCREEN.                                             
029100*    ONE PASS OF THE SUBMENU - SAME SHAPE AS B0100 ABOVE, JUST
029200*    ONE LEVEL DOWN.
029300*                                                                         
029400     PERFORM F0020-DISPLAY-INVMU-MENU                                     
029500*    HAND OFF TO F0030-PROCESS-INVMU-CHOICE
029600     PERFORM F0030-PROCESS-INVMU-CHOICE                                   
029700     .                                                                    
029800*****************************************************************         
029900 F0020-DISPLAY-INVMU-MENU.                                                
030000*    (41) LOOKUP, (42) DELETE-AND-RENUMBER, (43) ITEM MAINTENANCE,
030100*    (49) BACK TO THE MAIN MENU.
030200*                                                                         
030300     DISPLAY HEADLINE                                                     
030400*    TELL THE OPERATOR WHAT JUST HAPPENED
030500     DISPLAY 'SUBMENY FAKTURAUNDERHALL'                                   
030600*    TELL THE OPERATOR WHAT JUST HAPPENED
030700     DISPLAY HEADLINE                                                     
030800*    TELL THE OPERATOR WHAT JUST HAPPENED
030900     DISPLAY '(41) Sok faktura pa fakturanummer'
031000*    TELL THE OPERATOR WHAT JUST HAPPENED
031100     DISPLAY '(42) Radera faktura och omnumrera foljande'
031200*    TELL THE OPERATOR WHAT JUST HAPPENED
031300     DISPLAY '(43) Lagg till/andra/radera en fakturarad'
031400*    TELL THE OPERATOR WHAT JUST HAPPENED
031500     DISPLAY SPACE
031600*    TELL THE OPERATOR WHAT JUST HAPPENED
031700     DISPLAY '(49) Tillbaka till huvudmenyn'                              
031800*    TELL THE OPERATOR WHAT JUST HAPPENED
031900     DISPLAY HEADLINE                                                     
032000*    TELL THE OPERATOR WHAT JUST HAPPENED
032100     DISPLAY ': ' WITH NO ADVANCING                                       
032200*    PICK UP WHATEVER THE OPERATOR TYPED
032300     ACCEPT WC-ACCEPT                                                     
032400     .                                                                    
032500*****************************************************************         
032600 F0030-PROCESS-INVMU-CHOICE.                                              
032700*    ROUTES EACH SUBMENU CHOICE TO ITS OWN CALL PARAGRAPH BELOW -
032800*    NONE OF THE THREE OPERATIONS SHARE STATE WITH EACH OTHER,
032900*    SO EACH ONE LOADS WHATEVER TABLES IT NEEDS FRESH.
033000*                                                                         
033100     EVALUATE WC-ACCEPT                                                   
033200         WHEN '41'                                                        
033300*    HAND OFF TO F0100-CALL-INVOICE-LOOKUP
033400             PERFORM F0100-CALL-INVOICE-LOOKUP                            
033500         WHEN '42'                                                        
033600*    HAND OFF TO F0200-CALL-INVOICE-DELETE
033700             PERFORM F0200-CALL-INVOICE-DELETE                            
033800         WHEN '43'
033900*    HAND OFF TO F0400-CALL-ITEM-MAINTAIN
034000             PERFORM F0400-CALL-ITEM-MAINTAIN
034100         WHEN '49'                                                        
034200*    FLIP THE SWITCH BELOW
034300             SET WS-EXIT-INVMU-MENU TO TRUE                               
034400         WHEN OTHER                                                       
034500*    TELL THE OPERATOR WHAT JUST HAPPENED
034600             DISPLAY 'OGILTIGT MENYVAL!'                                  
034700     END-EVALUATE                                                         
034800     .                                                                    
034900*****************************************************************         
035000 F0100-CALL-INVOICE-LOOKUP.                                               
035100*    READ-ONLY LOOKUP - LOADS THE HEADER TABLE FRESH, SEARCHES IT
035200*    ONCE, DISPLAYS WHAT IT FINDS.  NOTHING HERE IS EVER REWRITTEN
035300*    TO THE FILE.
035400*                                                                         
035500     DISPLAY 'FAKTURANUMMER: ' WITH NO ADVANCING                          
035600*    PICK UP WHATEVER THE OPERATOR TYPED
035700     ACCEPT WC-INVOICENO-KEY                                              
035800*    HAND OFF TO 100-LOAD-HDR-TABLE
035900     PERFORM 100-LOAD-HDR-TABLE                                           
036000*    HAND OFF TO F0110-SEARCH-INVOICE-TABLE
036100     PERFORM F0110-SEARCH-INVOICE-TABLE                                   
036200*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
036300     IF WS-INVOICE-FOUND                                                  
036400*    TELL THE OPERATOR WHAT JUST HAPPENED
036500         DISPLAY 'KLIENT  : ' WS-HDR-CLIENT-REF (WS-HDR-IDX)              
036600*    TELL THE OPERATOR WHAT JUST HAPPENED
036700         DISPLAY 'DATUM   : ' WS-HDR-DATE       (WS-HDR-IDX)              
036800*    TELL THE OPERATOR WHAT JUST HAPPENED
036900         DISPLAY 'BETALD  : ' WS-HDR-PAYED      (WS-HDR-IDX)              
037000     ELSE                                                                 
037100*    TELL THE OPERATOR WHAT JUST HAPPENED
037200         DISPLAY 'FAKTURA EJ FUNNEN: ' WC-INVOICENO-KEY                   
037300     END-IF                                                               
037400     .                                                                    
037500*****************************************************************         
037600 F0110-SEARCH-INVOICE-TABLE.                                              
037700*    LINEAR SEARCH BY INVOICE NUMBER - THE SAME TABLE-SCAN IDIOM
037800*    TIA-CLIMENU AND TIA-INVPRT USE FOR THEIR OWN LOOKUPS.
037900*                                                                         
038000     MOVE 'N' TO WS-FOUND-SW                                              
038100*    HAND OFF TO F0120-TEST-ONE-HEADER
038200     PERFORM F0120-TEST-ONE-HEADER                                        
038300             VARYING WS-HDR-IDX FROM 1 BY 1                               
038400             UNTIL WS-HDR-IDX > WS-HDR-COUNT                              
038500             OR WS-INVOICE-FOUND                                          
038600     .                                                                    
038700*****************************************************************         
038800 F0120-TEST-ONE-HEADER.                                                   
038900*    ONE TABLE ENTRY PER CALL - THE VARYING CLAUSE IN F0110 STOPS
039000*    AS SOON AS THIS SETS THE FOUND SWITCH.
039100*                                                                         
039200     IF WS-HDR-INVOICENO (WS-HDR-IDX) = WC-INVOICENO-KEY                  
039300*    FLIP THE SWITCH BELOW
039400         SET WS-INVOICE-FOUND TO TRUE                                     
039500     END-IF                                                               
039600     .                                                                    
039700*****************************************************************         
039800*    RELOADS THE HEADER FILE INTO WS-HDR-TABLE.  USED BY BOTH             
039900*    THE LOOKUP AND THE DELETE/RENUMBER PARAGRAPHS BELOW SO               
040000*    NEITHER ONE WORKS FROM A STALE COPY OF THE FILE.                     
040100 100-LOAD-HDR-TABLE.                                                      
040200*                                                                         
040300     MOVE ZERO TO WS-HDR-COUNT                                            
040400*    OPEN THE FILE FOR THIS RUN
040500     OPEN INPUT INVHDR-FILE                                               
040600*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
040700     IF NOT WS-INVHDR-OK                                                  
040800*    CARRY '100-LOAD-HDR-TABLE' FORWARD INTO WC-MSG-PARA
040900         MOVE '100-LOAD-HDR-TABLE' TO WC-MSG-PARA                         
041000*    CARRY WS-INVHDR-STATUS FORWARD INTO WC-MSG-FILESTAT
041100         MOVE WS-INVHDR-STATUS     TO WC-MSG-FILESTAT                     
041200*    CARRY SPACES FORWARD INTO WC-MSG-RULE
041300         MOVE SPACES               TO WC-MSG-RULE                         
041400*    HAND OFF TO Z0900-ERROR-ROUTINE
041500         PERFORM Z0900-ERROR-ROUTINE                                      
041600     ELSE                                                                 
041700*    HAND OFF TO 110-LOAD-ONE-HEADER
041800         PERFORM 110-LOAD-ONE-HEADER                                      
041900                 UNTIL WS-INVHDR-STATUS = '10'                            
042000*    SHUT THE FILE DOWN NOW WE'RE DONE WITH IT
042100         CLOSE INVHDR-FILE                                                
042200     END-IF                                                               
042300     .                                                                    
042400*****************************************************************         
042500 110-LOAD-ONE-HEADER.                                                     
042600*                                                                         
042700     READ INVHDR-FILE                                                     
042800         AT END CONTINUE                                                  
042900     NOT AT END                                                           
043000*    BUMP WS-HDR-COUNT BY 1
043100         ADD 1 TO WS-HDR-COUNT                                            
043200         MOVE IH-INVOICENO    TO WS-HDR-INVOICENO (WS-HDR-COUNT)          
043300         MOVE IH-CLIENT-REF   TO WS-HDR-CLIENT-REF (WS-HDR-COUNT)         
043400         MOVE IH-DATE         TO WS-HDR-DATE       (WS-HDR-COUNT)         
043500         MOVE IH-DEADLINE-DAYS TO WS-HDR-DEADLINE  (WS-HDR-COUNT)         
043600         MOVE IH-DEFAULT-VAT  TO WS-HDR-VAT        (WS-HDR-COUNT)         
043700         MOVE IH-CURRENCY-CODE TO WS-HDR-CURR      (WS-HDR-COUNT)         
043800         MOVE IH-PAYED-ON     TO WS-HDR-PAYED      (WS-HDR-COUNT)         
043900     END-READ                                                             
044000     .                                                                    
044100*****************************************************************         
044200*    DELETES ONE HEADER AND RENUMBERS EVERY FOLLOWING INVOICE             
044300*    DOWN BY ONE SEQUENCE NUMBER SO RULE 8 (STRICT ASCENDING              
044400*    ORDER, NO GAPS EXPECTED BY THE ENGINE) STILL HOLDS.  ITEMS           
044500*    ARE RENUMBERED THE SAME WAY; INVOICE-META AND LEDGER-                
044600*    POSTINGS ARE DERIVED OUTPUT AND ARE REBUILT BY THE NEXT              
044700*    TIA-INVOIC RUN, SO THEY ARE NOT TOUCHED HERE.                        
044800 F0200-CALL-INVOICE-DELETE.                                               
044900*    DELETE IS A FOUR-STEP JOB - FIND THE INVOICE, RENUMBER EVERY
045000*    HEADER AND ITEM ROW THAT FOLLOWS IT DOWN BY ONE, THEN REWRITE
045100*    BOTH FILES FROM THE UPDATED TABLES.  A MISS JUST DISPLAYS AND
045200*    STOPS - THE FILES ARE NEVER TOUCHED WHEN NOTHING MATCHED.
045300*                                                                         
045400     DISPLAY 'FAKTURANUMMER ATT RADERA: ' WITH NO ADVANCING               
045500*    PICK UP WHATEVER THE OPERATOR TYPED
045600     ACCEPT WC-INVOICENO-KEY                                              
045700*    HAND OFF TO 100-LOAD-HDR-TABLE
045800     PERFORM 100-LOAD-HDR-TABLE                                           
045900*    HAND OFF TO F0110-SEARCH-INVOICE-TABLE
046000     PERFORM F0110-SEARCH-INVOICE-TABLE                                   
046100*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
046200     IF WS-INVOICE-FOUND                                                  
046300*    HAND OFF TO F0210-RENUMBER-FOLLOWING
046400         PERFORM F0210-RENUMBER-FOLLOWING                                 
046500*    HAND OFF TO 120-REWRITE-HDR-TABLE
046600         PERFORM 120-REWRITE-HDR-TABLE                                    
046700*    HAND OFF TO 200-LOAD-ITEM-TABLE
046800         PERFORM 200-LOAD-ITEM-TABLE                                      
046900*    HAND OFF TO F0220-RENUMBER-ITEMS
047000         PERFORM F0220-RENUMBER-ITEMS                                     
047100*    HAND OFF TO 220-REWRITE-ITEM-TABLE
047200         PERFORM 220-REWRITE-ITEM-TABLE                                   
047300     ELSE                                                                 
047400*    TELL THE OPERATOR WHAT JUST HAPPENED
047500         DISPLAY 'FAKTURA EJ FUNNEN: ' WC-INVOICENO-KEY                   
047600     END-IF                                                               
047700     .                                                                    
047800*****************************************************************         
047900 F0210-RENUMBER-FOLLOWING.                                                
048000*    SHIFTS EVERY HEADER PAST THE DELETED SLOT UP ONE POSITION IN
048100*    THE TABLE, THEN SHRINKS THE COUNT BY ONE - THE ACTUAL
048200*    INVOICE-NUMBER RENUMBERING HAPPENS INSIDE F0230 BELOW.
048300*                                                                         
048400     PERFORM F0230-SHIFT-ONE-HDR-DOWN                                     
048500             VARYING WS-ITEM-IDX FROM WS-HDR-IDX BY 1                     
048600             UNTIL WS-ITEM-IDX >= WS-HDR-COUNT                            
048700*    TAKE 1 OFF WS-HDR-COUNT
048800     SUBTRACT 1 FROM WS-HDR-COUNT                                         
048900     .                                                                    
049000*****************************************************************         
049100 F0230-SHIFT-ONE-HDR-DOWN.                                                
049200*    COPIES THE NEXT ENTRY DOWN INTO THE CURRENT SLOT AND KNOCKS
049300*    ONE OFF ITS INVOICE NUMBER AT THE SAME TIME, SO THE WHOLE
049400*    RUN COMES OUT STRICTLY ASCENDING WITH NO GAP LEFT BY THE
049500*    DELETED INVOICE (RULE 8).
049600*                                                                         
049700     MOVE WS-HDR-ENTRY (WS-ITEM-IDX + 1)                                  
049800       TO WS-HDR-ENTRY (WS-ITEM-IDX)                                      
049900*    CARRY WS-HDR-INVOICENO (WS FORWARD INTO WS-RENUM-INVOICENO-X
050000     MOVE WS-HDR-INVOICENO (WS-ITEM-IDX) TO WS-RENUM-INVOICENO-X          
050100*    TAKE 1 OFF WS-REN-SEQ
050200     SUBTRACT 1 FROM WS-REN-SEQ                                           
050300     MOVE WS-RENUM-INVOICENO-X TO WS-HDR-INVOICENO (WS-ITEM-IDX)          
050400     .                                                                    
050500*****************************************************************         
050600 120-REWRITE-HDR-TABLE.                                                   
050700*    OPEN OUTPUT TRUNCATES THE OLD FILE - THE WHOLE TABLE, ALREADY
050800*    RENUMBERED, IS WRITTEN BACK OUT IN ONE PASS.
050900*                                                                         
051000     OPEN OUTPUT INVHDR-FILE                                              
051100*    HAND OFF TO 121-WRITE-ONE-HEADER
051200     PERFORM 121-WRITE-ONE-HEADER                                         
051300             VARYING WS-HDR-IDX FROM 1 BY 1                               
051400             UNTIL WS-HDR-IDX > WS-HDR-COUNT                              
051500*    SHUT THE FILE DOWN NOW WE'RE DONE WITH IT
051600     CLOSE INVHDR-FILE                                                    
051700     .                                                                    
051800*****************************************************************         
051900 121-WRITE-ONE-HEADER.                                                    
052000*    UNLOADS ONE TABLE ENTRY BACK INTO THE INVOICE-HEADER-RECORD
052100*    LAYOUT AND WRITES IT - THE MIRROR IMAGE OF 110-LOAD-ONE-
052200*    HEADER ABOVE.
052300*                                                                         
052400     MOVE WS-HDR-INVOICENO  (WS-HDR-IDX) TO IH-INVOICENO                  
052500*    CARRY WS-HDR-CLIENT-REF (W FORWARD INTO IH-CLIENT-REF
052600     MOVE WS-HDR-CLIENT-REF (WS-HDR-IDX) TO IH-CLIENT-REF                 
052700*    CARRY WS-HDR-DATE       (W FORWARD INTO IH-DATE
052800     MOVE WS-HDR-DATE       (WS-HDR-IDX) TO IH-DATE                       
052900*    CARRY WS-HDR-DEADLINE   (W FORWARD INTO IH-DEADLINE-DAYS
053000     MOVE WS-HDR-DEADLINE   (WS-HDR-IDX) TO IH-DEADLINE-DAYS              
053100*    CARRY WS-HDR-VAT        (W FORWARD INTO IH-DEFAULT-VAT
053200     MOVE WS-HDR-VAT        (WS-HDR-IDX) TO IH-DEFAULT-VAT                
053300*    CARRY WS-HDR-CURR       (W FORWARD INTO IH-CURRENCY-CODE
053400     MOVE WS-HDR-CURR       (WS-HDR-IDX) TO IH-CURRENCY-CODE              
053500*    CARRY WS-HDR-PAYED      (W FORWARD INTO IH-PAYED-ON
053600     MOVE WS-HDR-PAYED      (WS-HDR-IDX) TO IH-PAYED-ON                   
053700*    LAY THE RECORD DOWN ON THE OUTPUT FILE
053800     WRITE INVOICE-HEADER-RECORD                                          
053900     .                                                                    
054000*****************************************************************         
054100 200-LOAD-ITEM-TABLE.                                                     
054200*    SAME PATTERN AS 100-LOAD-HDR-TABLE ABOVE, ONE TABLE PER FILE
054300*    SO THE HEADER AND ITEM RENUMBERING PASSES CAN RUN
054400*    INDEPENDENTLY OF EACH OTHER.
054500*                                                                         
054600     MOVE ZERO TO WS-ITEM-COUNT                                           
054700*    OPEN THE FILE FOR THIS RUN
054800     OPEN INPUT INVITEM-FILE                                              
054900*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
055000     IF NOT WS-INVITEM-OK                                                 
055100*    CARRY '200-LOAD-ITEM-TABLE FORWARD INTO WC-MSG-PARA
055200         MOVE '200-LOAD-ITEM-TABLE' TO WC-MSG-PARA                        
055300*    CARRY WS-INVITEM-STATUS FORWARD INTO WC-MSG-FILESTAT
055400         MOVE WS-INVITEM-STATUS    TO WC-MSG-FILESTAT                     
055500*    CARRY SPACES FORWARD INTO WC-MSG-RULE
055600         MOVE SPACES               TO WC-MSG-RULE                         
055700*    HAND OFF TO Z0900-ERROR-ROUTINE
055800         PERFORM Z0900-ERROR-ROUTINE                                      
055900     ELSE                                                                 
056000*    HAND OFF TO 210-LOAD-ONE-ITEM
056100         PERFORM 210-LOAD-ONE-ITEM                                        
056200                 UNTIL WS-INVITEM-STATUS = '10'                           
056300*    SHUT THE FILE DOWN NOW WE'RE DONE WITH IT
056400         CLOSE INVITEM-FILE                                               
056500     END-IF                                                               
056600     .                                                                    
056700*****************************************************************         
056800 210-LOAD-ONE-ITEM.                                                       
056900*    ONE ITEM ROW PER CALL, APPENDED TO THE NEXT FREE TABLE SLOT.
057000*                                                                         
057100     READ INVITEM-FILE                                                    
057200         AT END CONTINUE                                                  
057300     NOT AT END                                                           
057400*    BUMP WS-ITEM-COUNT BY 1
057500         ADD 1 TO WS-ITEM-COUNT                                           
057600         MOVE II-INVOICENO TO WS-ITM-INVOICENO (WS-ITEM-COUNT)            
057700         MOVE II-SERVICE   TO WS-ITM-SERVICE   (WS-ITEM-COUNT)            
057800         MOVE II-QTY       TO WS-ITM-QTY       (WS-ITEM-COUNT)            
057900         MOVE II-UNIT-PRICE TO WS-ITM-PRICE    (WS-ITEM-COUNT)            
058000         MOVE II-VAT       TO WS-ITM-VAT       (WS-ITEM-COUNT)            
058100         MOVE II-DESCRIPTION TO WS-ITM-DESC    (WS-ITEM-COUNT)            
058200     END-READ                                                             
058300     .                                                                    
058400*****************************************************************         
058500*    THE DELETED INVOICE'S OWN ITEM ROWS ARE DROPPED; EVERY OTHER         
058600*    ROW WHOSE INVOICE NUMBER FELL ABOVE THE DELETED ONE IS               
058700*    RENUMBERED THE SAME WAY THE HEADER WAS.                              
058800 F0220-RENUMBER-ITEMS.                                                    
058900*    WALKS EVERY LOADED ITEM ROW ONCE, HANDING EACH ONE TO F0240
059000*    BELOW TO DECIDE WHETHER IT IS DROPPED, RENUMBERED, OR LEFT
059100*    ALONE.
059200*                                                                         
059300     PERFORM F0240-RENUMBER-ONE-ITEM                                      
059400             VARYING WS-ITEM-IDX FROM 1 BY 1                              
059500             UNTIL WS-ITEM-IDX > WS-ITEM-COUNT                            
059600     .                                                                    
059700*****************************************************************         
059800 F0240-RENUMBER-ONE-ITEM.                                                 
059900*    THREE OUTCOMES PER ROW - IT BELONGS TO THE DELETED INVOICE
060000*    (TAGGED WITH HIGH-VALUES SO 221 BELOW DROPS IT), IT FOLLOWS
060100*    THE DELETED INVOICE (RENUMBERED DOWN BY ONE), OR IT PRECEDES
060200*    THE DELETED INVOICE (LEFT EXACTLY AS IT WAS).
060300*                                                                         
060400     IF WS-ITM-INVOICENO (WS-ITEM-IDX) = WC-INVOICENO-KEY                 
060500         MOVE HIGH-VALUES TO WS-ITM-INVOICENO (WS-ITEM-IDX)               
060600     ELSE                                                                 
060700*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
060800         IF WS-ITM-INVOICENO (WS-ITEM-IDX) > WC-INVOICENO-KEY             
060900             MOVE WS-ITM-INVOICENO (WS-ITEM-IDX)                          
061000               TO WS-RENUM-INVOICENO-X                                    
061100*    TAKE 1 OFF WS-REN-SEQ
061200             SUBTRACT 1 FROM WS-REN-SEQ                                   
061300             MOVE WS-RENUM-INVOICENO-X                                    
061400               TO WS-ITM-INVOICENO (WS-ITEM-IDX)                          
061500         END-IF                                                           
061600     END-IF                                                               
061700     .                                                                    
061800*****************************************************************         
061900*    ROWS TAGGED WITH HIGH-VALUES ABOVE (THE DELETED INVOICE'S            
062000*    OWN LINES) ARE SKIPPED HERE, DROPPING THEM FROM THE FILE.            
062100 220-REWRITE-ITEM-TABLE.                                                  
062200*    SAME OPEN-OUTPUT-AND-REWRITE-THE-WHOLE-TABLE APPROACH AS 120
062300*    ABOVE, JUST AGAINST THE ITEM FILE INSTEAD OF THE HEADER FILE.
062400*                                                                         
062500     OPEN OUTPUT INVITEM-FILE                                             
062600*    HAND OFF TO 221-WRITE-ONE-ITEM
062700     PERFORM 221-WRITE-ONE-ITEM                                           
062800             VARYING WS-ITEM-IDX FROM 1 BY 1                              
062900             UNTIL WS-ITEM-IDX > WS-ITEM-COUNT                            
063000*    SHUT THE FILE DOWN NOW WE'RE DONE WITH IT
063100     CLOSE INVITEM-FILE                                                   
063200     .                                                                    
063300*****************************************************************         
063400 221-WRITE-ONE-ITEM.                                                      
063500*    THE HIGH-VALUES TEST HERE IS WHAT ACTUALLY REMOVES THE
063600*    DELETED INVOICE'S OWN ROWS FROM THE OUTPUT - A ROW TAGGED
063700*    THAT WAY IN F0240 ABOVE SIMPLY NEVER GETS WRITTEN.
063800*                                                                         
063900     IF WS-ITM-INVOICENO (WS-ITEM-IDX) NOT = HIGH-VALUES                  
064000*    CARRY WS-ITM-INVOICENO (WS FORWARD INTO II-INVOICENO
064100         MOVE WS-ITM-INVOICENO (WS-ITEM-IDX) TO II-INVOICENO              
064200*    CARRY WS-ITM-SERVICE   (WS FORWARD INTO II-SERVICE
064300         MOVE WS-ITM-SERVICE   (WS-ITEM-IDX) TO II-SERVICE                
064400*    CARRY WS-ITM-QTY       (WS FORWARD INTO II-QTY
064500         MOVE WS-ITM-QTY       (WS-ITEM-IDX) TO II-QTY                    
064600*    CARRY WS-ITM-PRICE     (WS FORWARD INTO II-UNIT-PRICE
064700         MOVE WS-ITM-PRICE     (WS-ITEM-IDX) TO II-UNIT-PRICE             
064800*    CARRY WS-ITM-VAT       (WS FORWARD INTO II-VAT
064900         MOVE WS-ITM-VAT       (WS-ITEM-IDX) TO II-VAT                    
065000*    CARRY WS-ITM-DESC      (WS FORWARD INTO II-DESCRIPTION
065100         MOVE WS-ITM-DESC      (WS-ITEM-IDX) TO II-DESCRIPTION            
065200*    LAY THE RECORD DOWN ON THE OUTPUT FILE
065300         WRITE INVOICE-ITEM-RECORD                                        
065400     END-IF                                                               
065500     .                                                                    
065600*****************************************************************
065700*    SCREEN FOR MENU SLOT (43) - ACCEPTS THE ACTION CODE, THE
065800*    INVOICENO + SERVICE KEY, AND (FOR ADD/EDIT) THE NEW-ITEM
065900*    FIELDS, THEN HANDS OFF TO F0300 BELOW.  QTY/PRICE/VAT ARE
066000*    NUMERIC-EDITED FIELDS - KEY THEM AS PLAIN DIGITS, NO COMMA
066100*    OR DECIMAL POINT, RIGHT-JUSTIFIED THE SAME AS ANY OTHER
066200*    NUMERIC ACCEPT ON THIS SCREEN FAMILY.
066300 F0400-CALL-ITEM-MAINTAIN.
066400*
066500     DISPLAY '(A)LAGG TILL  (E)ANDRA  (D)RADERA: ' WITH NO ADVANCING
066600*    PICK UP WHATEVER THE OPERATOR TYPED
066700     ACCEPT WS-IM-ACTION-CODE
066800*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
066900     IF WS-IM-IS-ADD OR WS-IM-IS-EDIT OR WS-IM-IS-DELETE
067000*    TELL THE OPERATOR WHAT JUST HAPPENED
067100         DISPLAY 'FAKTURANUMMER: ' WITH NO ADVANCING
067200*    PICK UP WHATEVER THE OPERATOR TYPED
067300         ACCEPT WC-INVOICENO-KEY
067400*    CARRY WC-INVOICENO-KEY FORWARD INTO WS-IM-OLD-INVOICENO
067500         MOVE WC-INVOICENO-KEY TO WS-IM-OLD-INVOICENO
067600*    CARRY WC-INVOICENO-KEY FORWARD INTO WS-INI-INVOICENO
067700         MOVE WC-INVOICENO-KEY TO WS-INI-INVOICENO
067800*    TELL THE OPERATOR WHAT JUST HAPPENED
067900         DISPLAY 'TJANST (BEFINTLIG RADENS TEXT): '
068000                                     WITH NO ADVANCING
068100*    PICK UP WHATEVER THE OPERATOR TYPED
068200         ACCEPT WS-IM-OLD-SERVICE
068300*    CARRY WS-IM-OLD-SERVICE FORWARD INTO WS-INI-SERVICE
068400         MOVE WS-IM-OLD-SERVICE TO WS-INI-SERVICE
068500*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
068600         IF WS-IM-IS-ADD OR WS-IM-IS-EDIT
068700*    TELL THE OPERATOR WHAT JUST HAPPENED
068800             DISPLAY 'ANTAL (9(05)V99, T EX 0000500=5,00): '
068900                                         WITH NO ADVANCING
069000*    PICK UP WHATEVER THE OPERATOR TYPED
069100             ACCEPT WS-INI-QTY
069200*    TELL THE OPERATOR WHAT JUST HAPPENED
069300             DISPLAY 'A-PRIS (9(07)V99, T EX 0000010000=100,00): '
069400                                         WITH NO ADVANCING
069500*    PICK UP WHATEVER THE OPERATOR TYPED
069600             ACCEPT WS-INI-PRICE
069700*    TELL THE OPERATOR WHAT JUST HAPPENED
069800             DISPLAY 'MOMS% (9(02)V99, 9999=FAKTURANS STANDARD): '
069900                                         WITH NO ADVANCING
070000*    PICK UP WHATEVER THE OPERATOR TYPED
070100             ACCEPT WS-INI-VAT
070200*    TELL THE OPERATOR WHAT JUST HAPPENED
070300             DISPLAY 'BESKRIVNING: ' WITH NO ADVANCING
070400*    PICK UP WHATEVER THE OPERATOR TYPED
070500             ACCEPT WS-INI-DESC
070600         END-IF
070700*    HAND OFF TO F0300-MAINTAIN-INVOICE-ITEM
070800         PERFORM F0300-MAINTAIN-INVOICE-ITEM
070900     ELSE
071000*    TELL THE OPERATOR WHAT JUST HAPPENED
071100         DISPLAY 'OGILTIG ATGARDSKOD!'
071200     END-IF
071300     .
071400*****************************************************************
071500*    INVOICE-ITEM ADD/EDIT/DELETE - CALLED FROM F0400 ABOVE, KEYED
071600*    BY INVOICENO + SERVICE TEXT SINCE THE ITEM RECORD CARRIES NO
071700*    ROW NUMBER OF ITS OWN.
071800 F0300-MAINTAIN-INVOICE-ITEM.
071900*    ADD/EDIT/DELETE OF ONE ITEM ROW OFF THE SCREEN CAPTURED IN
072000*    F0400 BELOW - A MISS ON EDIT OR DELETE FALLS INTO THE MISS-
072100*    TALLY PATH IN F0330 SO A RUN OF TYPOS DOESN'T LOOP FOREVER.
072200*                                                                         
072300     PERFORM 200-LOAD-ITEM-TABLE                                          
072400*    BRANCH ON THE VALUE BELOW
072500     EVALUATE TRUE                                                        
072600         WHEN WS-IM-IS-ADD                                                
072700*    BUMP WS-ITEM-COUNT BY 1
072800             ADD 1 TO WS-ITEM-COUNT                                       
072900             MOVE WS-INI-INVOICENO                                        
073000               TO WS-ITM-INVOICENO (WS-ITEM-COUNT)                        
073100             MOVE WS-INI-SERVICE                                          
073200               TO WS-ITM-SERVICE   (WS-ITEM-COUNT)                        
073300             MOVE WS-INI-QTY                                              
073400               TO WS-ITM-QTY       (WS-ITEM-COUNT)                        
073500             MOVE WS-INI-PRICE                                            
073600               TO WS-ITM-PRICE     (WS-ITEM-COUNT)                        
073700             MOVE WS-INI-VAT                                              
073800               TO WS-ITM-VAT       (WS-ITEM-COUNT)                        
073900             MOVE WS-INI-DESC                                             
074000               TO WS-ITM-DESC      (WS-ITEM-COUNT)                        
074100         WHEN WS-IM-IS-EDIT OR WS-IM-IS-DELETE                            
074200*    HAND OFF TO F0310-FIND-OLD-ITEM
074300             PERFORM F0310-FIND-OLD-ITEM                                  
074400*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
074500             IF WS-INVOICE-FOUND                                          
074600*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
074700                 IF WS-IM-IS-EDIT                                         
074800                     MOVE WS-INI-QTY                                      
074900                       TO WS-ITM-QTY   (WS-ITEM-IDX)                      
075000                     MOVE WS-INI-PRICE                                    
075100                       TO WS-ITM-PRICE (WS-ITEM-IDX)                      
075200                     MOVE WS-INI-VAT                                      
075300                       TO WS-ITM-VAT   (WS-ITEM-IDX)                      
075400                     MOVE WS-INI-DESC                                     
075500                       TO WS-ITM-DESC  (WS-ITEM-IDX)                      
075600                 ELSE                                                     
075700                     MOVE HIGH-VALUES                                     
075800                       TO WS-ITM-INVOICENO (WS-ITEM-IDX)                  
075900                 END-IF                                                   
076000             ELSE                                                         
076100*    HAND OFF TO F0330-LOG-ITEM-ERROR-START
076200                 PERFORM F0330-LOG-ITEM-ERROR-START
076300                         THRU F0330-LOG-ITEM-ERROR-EXIT
076400             END-IF                                                       
076500         WHEN OTHER                                                       
076600             CONTINUE                                                     
076700     END-EVALUATE                                                         
076800*    HAND OFF TO 220-REWRITE-ITEM-TABLE
076900     PERFORM 220-REWRITE-ITEM-TABLE                                       
077000     .                                                                    
077100*****************************************************************         
077200 F0310-FIND-OLD-ITEM.                                                     
077300*    LINEAR SEARCH OF THE LOADED ITEM TABLE BY INVOICE NUMBER PLUS
077400*    SERVICE CODE TOGETHER, SINCE NEITHER ALONE IS UNIQUE WITHIN
077500*    ONE INVOICE'S ROWS.
077600*                                                                         
077700     MOVE 'N' TO WS-FOUND-SW                                              
077800*    HAND OFF TO F0320-TEST-ONE-ITEM
077900     PERFORM F0320-TEST-ONE-ITEM                                          
078000             VARYING WS-ITEM-IDX FROM 1 BY 1                              
078100             UNTIL WS-ITEM-IDX > WS-ITEM-COUNT                            
078200             OR WS-INVOICE-FOUND                                          
078300     .                                                                    
078400*****************************************************************         
078500 F0320-TEST-ONE-ITEM.                                                     
078600*    ONE TABLE ENTRY PER CALL, SAME SHAPE AS F0120/K0110 ELSEWHERE
078700*    IN THIS SUITE.
078800*                                                                         
078900     IF WS-ITM-INVOICENO (WS-ITEM-IDX) = WS-IM-OLD-INVOICENO              
079000        AND WS-ITM-SERVICE (WS-ITEM-IDX) = WS-IM-OLD-SERVICE              
079100*    FLIP THE SWITCH BELOW
079200         SET WS-INVOICE-FOUND TO TRUE                                     
079300     END-IF                                                               
079400     .                                                                    
079500*****************************************************************
079600*    ROW-NOT-FOUND ERROR PATH FOR F0300 ABOVE - A GO TO WITHIN THE
079700*    PARAGRAPH RANGE, THE SAME AS THE OLD SORT-STEP ERROR HANDLING
079800*    ELSEWHERE IN THIS SHOP'S PROGRAMS.  ONCE THE TALLY OF MISSED
079900*    KEYS ON THIS RUN CLIMBS PAST 999 WE STOP TRUSTING THE
080000*    OPERATOR'S KEYSTROKES AND SAY SO.
080100 F0330-LOG-ITEM-ERROR-START.
080200*
080300     ADD 1 TO WS-ITEM-NOTFOUND-CT
080400*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
080500     IF WS-ITEM-NOTFOUND-CT > 999
080600*    JUMP AHEAD TO THE TARGET PARAGRAPH
080700         GO TO F0330-TOO-MANY-MISSES
080800     END-IF
080900*    TELL THE OPERATOR WHAT JUST HAPPENED
081000     DISPLAY 'FAKTURARAD EJ FUNNEN'
081100*    JUMP AHEAD TO THE TARGET PARAGRAPH
081200     GO TO F0330-LOG-ITEM-ERROR-EXIT.
081300 F0330-TOO-MANY-MISSES.
081400*    TELL THE OPERATOR WHAT JUST HAPPENED
081500     DISPLAY 'FOR MANGA FEL PA FAKTURARADER - KONTROLLERA INDATA'.
081600 F0330-LOG-ITEM-ERROR-EXIT.
081700     EXIT.
081800*****************************************************************         
081900 Z0100-EXIT-APPLICATION.                                                  
082000*    NOTHING TO CLOSE HERE SINCE EVERY FILE THIS PROGRAM TOUCHES
082100*    IS OPENED AND CLOSED WITHIN ITS OWN LOAD/REWRITE PARAGRAPH -
082200*    KEPT AS ITS OWN PARAGRAPH SO A FUTURE SIGN-OFF MESSAGE HAS
082300*    SOMEWHERE TO GO.
082400*                                                                         
082500     DISPLAY HEADLINE                                                     
082600*    TELL THE OPERATOR WHAT JUST HAPPENED
082700     DISPLAY '*** TIA-BATCH AVSLUTAS ***'                                 
082800     .                                                                    
082900*****************************************************************         
083000 Z0900-ERROR-ROUTINE.
083100*    REQUIRES THE ENDING DOT (AND NO EXTENSION)!
083200     COPY COPYLIB-Z0900-error-routine.                                    
