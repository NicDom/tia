000100*****************************************************************         
000200 IDENTIFICATION DIVISION.                                                 
000300*****************************************************************         
000400 PROGRAM-ID.     TIA-LEDGER.                                              
000500 AUTHOR.         BERTIL K.                                                
000600 INSTALLATION.   PBS AB.                                                  
000700 DATE-WRITTEN.   1990-02-08.                                              
000800 DATE-COMPILED.                                                           
000900 SECURITY.       PBS INTERNAL USE ONLY.                                   
001000*                                                                         
001100*    PURPOSE.  YEARLY CASH-ACCOUNTING ENGINE (THE "EUR SHEET").           
001200*              LOADS THE ACCOUNTING-ITEM FILE, SORTS IT INTO DATE         
001300*              ORDER, PROJECTS EACH ITEM ONTO THE 11-COLUMN LEDGER        
001400*              ROW, PRINTS THE YEARLY LEDGER REPORT AND ITS               
001500*              CONTROL TOTALS.  ORIGINALLY WRITTEN TO POST THE            
001600*              BANKGIRO FILE - REBUILT FOR THE TIA PROJECT BELOW.         
001700*                                                                         
001800*****************************************************************         
001900*    CHANGE LOG                                                           
002000*****************************************************************         
002100*    1990-02-08 BK   INITIAL VERSION - POSTED THE OVERNIGHT               
002200*                      BANKGIRO FILE AGAINST THE CUSTOMER LEDGER.         
002300*    1991-09-17 JAL  ADDED THE BAD-TRANSACTION-CODE WRITE-OFF FILE        
002400*                      SO A DAY'S RUN NO LONGER ABORTS ON ONE ROW.        
002500*    1994-03-01 MK   WIDENED THE PAYMENT SUM FIELD PER THE NEW            
002600*                      BANKGIRO LAYOUT (KONTOUTDRAG 3.2).                 
002700*    1998-11-15 SS   Y2K SWEEP - VALUTA DATE FIELDS NOW CARRY A           
002800*                      4-DIGIT YEAR END TO END.                           
002900*    1999-01-08 SS   Y2K SWEEP - CONFIRMED CENTURY ROLLOVER ON THE        
003000*                      LEAP-DAY TABLE USED BY THE DUE-DATE WORK.          
003100*    2016-08-02 BK   REBUILT AS TIA-LEDGER FOR THE CASH-LEDGER            
003200*                      PROJECT - BANKGIRO POSTING RETIRED, PROGRAM        
003300*                      NOW BUILDS THE YEARLY EUR SHEET INSTEAD.           
003400*                      REQ PBS-101.                                       
003500*    2016-08-09 PB   ADDED 170-MAINTAIN-ACC-ITEM SO A SINGLE              
003600*                      LEDGER ROW CAN BE ADDED/EDITED/DELETED             
003700*                      WITHOUT KEYING THE WHOLE SHEET AGAIN.              
003800*    2016-08-15 SS   ADDED GERMAN REPORT HEADINGS FOR THE MUNICH          
003900*                      OFFICE PER REQ PBS-121.                            
004000*    2016-10-25 MK   ADDED THE MISSING Z0900-ERROR-ROUTINE
004100*                      PARAGRAPH NAME AHEAD OF THE COPY - SAME FIX
004200*                      AS THE OTHER SIX PROGRAMS.  ALSO DROPPED A
004300*                      DEAD IF/CONTINUE IN 110-LOAD-ACC-ITEMS THAT
004400*                      NEVER DID ANYTHING - RULE 15'S VAT DEFAULT
004500*                      IS HANDLED A FEW LINES BELOW.  REQ PBS-142.
004600*    2016-11-02 MK   ADDED WS-MISS-COUNT AND SPLIT 172-MAINT-NOT-
004700*                      FOUND INTO A START/EXIT RANGE SO A REPEATED
004800*                      BAD RECEIPT NUMBER IS TALLIED AND ESCALATES
004900*                      AFTER 999 MISSES.  REQ PBS-143.
005000*****************************************************************
005100 ENVIRONMENT DIVISION.                                                    
005200*-----------------------------------------------------------------        
005300 CONFIGURATION SECTION.                                                   
005400 SPECIAL-NAMES.                                                           
005500     C01 IS TOP-OF-FORM.                                                  
005600 INPUT-OUTPUT SECTION.                                                    
005700 FILE-CONTROL.                                                            
005800     SELECT ACCITEM-FILE                                                  
005900            ASSIGN TO 'ACCITEM.DAT'                                       
006000            ORGANIZATION IS LINE SEQUENTIAL                               
006100            FILE STATUS IS WS-ACCITEM-STATUS.                             
006200     SELECT LEDGRPT-FILE                                                  
006300            ASSIGN TO 'LEDGRPT.PRT'                                       
006400            ORGANIZATION IS LINE SEQUENTIAL                               
006500            FILE STATUS IS WS-LEDGRPT-STATUS.                             
006600*****************************************************************         
006700 DATA DIVISION.                                                           
006800*-----------------------------------------------------------------        
006900 FILE SECTION.                                                            
007000 FD  ACCITEM-FILE.                                                        
007100     COPY COPYLIB-ACCITEM.                                                
007200 FD  LEDGRPT-FILE.                                                        
007300 01  PRINT-LINE-RECORD                 PIC X(132).                        
007400*****************************************************************         
007500 WORKING-STORAGE SECTION.                                                 
007600*-----------------------------------------------------------------        
007700 01  WS-FILE-STATUSES.
007800     05  WS-ACCITEM-STATUS          PIC XX.
007900         88  WS-ACCITEM-OK              VALUE '00'.
008000     05  WS-LEDGRPT-STATUS          PIC XX.
008100         88  WS-LEDGRPT-OK              VALUE '00'.
008200     05  FILLER                     PIC X(02).
008300*
008400 01  WS-SWITCHES.                                                         
008500     05  WS-ACCITEM-EOF-SW          PIC X(01) VALUE 'N'.                  
008600         88  WS-NO-MORE-ACC-ITEMS       VALUE 'Y'.                        
008700     05  WS-MAINT-FOUND-SW          PIC X(01) VALUE 'N'.                  
008800         88  WS-MAINT-FOUND             VALUE 'Y'.                        
008900     05  FILLER                     PIC X(01).                            
009000*                                                                         
009100 01  WS-COUNTERS.                                                         
009200     05  WS-ACC-COUNT               PIC S9(04) COMP VALUE ZERO.           
009300     05  WS-ACC-IDX                 PIC S9(04) COMP VALUE ZERO.           
009400     05  WS-SORT-IDX                PIC S9(04) COMP VALUE ZERO.           
009500     05  WS-INSERT-IDX              PIC S9(04) COMP VALUE ZERO.           
009600     05  FILLER                     PIC X(01).                            
009700*                                                                         
009800*    STANDALONE - HOW MANY TIMES ON THIS RUN 170-MAINTAIN-ACC-ITEM
009900*    COULDN'T FIND THE OLD RECEIPT NUMBER FOR AN EDIT OR DELETE.
010000*    A HIGH COUNT USUALLY MEANS THE OPERATOR IS WORKING FROM A
010100*    STALE PRINTOUT OF THE LEDGER.
010200 77  WS-MISS-COUNT                 PIC S9(04) COMP VALUE ZERO.
010300*                                                                         
010400 01  WS-REPORT-TOTALS COMP-3.                                             
010500     05  WS-REV-SUBTOTAL            PIC S9(07)V99 VALUE ZERO.             
010600     05  WS-REV-VAT                 PIC S9(07)V99 VALUE ZERO.             
010700     05  WS-REV-TOTAL               PIC S9(07)V99 VALUE ZERO.             
010800     05  WS-EXP-SUBTOTAL            PIC S9(07)V99 VALUE ZERO.             
010900     05  WS-EXP-VAT                 PIC S9(07)V99 VALUE ZERO.             
011000     05  WS-EXP-TOTAL               PIC S9(07)V99 VALUE ZERO.             
011100     05  WS-GRAND-SUBTOTAL          PIC S9(07)V99 VALUE ZERO.             
011200     05  WS-GRAND-VAT               PIC S9(07)V99 VALUE ZERO.             
011300     05  WS-GRAND-TOTAL             PIC S9(07)V99 VALUE ZERO.             
011400*                                                                         
011500*    THE YEARLY SHEET, LOADED ENTIRELY INTO STORAGE SO IT CAN BE          
011600*    SORTED BY DATE - THE SHOP HAS NO SORT VERB IN THIS PROGRAM           
011700*    FAMILY, SO 120-SORT-BY-DATE WALKS IT WITH A STRAIGHT INSERT,         
011800*    WHICH KEEPS EQUAL-DATE ROWS IN THEIR ORIGINAL ORDER.                 
011900 01  WS-ACC-TABLE.                                                        
012000     05  WS-ACC-ENTRY OCCURS 500 TIMES.                                   
012100         10  WS-ACC-RECEIPT         PIC 9(04).                            
012200         10  WS-ACC-DATE            PIC 9(08).                            
012300         10  WS-ACC-DESC            PIC X(40).                            
012400         10  WS-ACC-VALUE           PIC S9(07)V99.                        
012500         10  WS-ACC-VAT             PIC 9(02)V99.                         
012600         10  WS-ACC-CURR            PIC X(03).
012700         10  FILLER                 PIC X(02).
012800*
012900 01  WS-ACC-ENTRY-HOLD.                                                   
013000     05  WS-HOLD-RECEIPT            PIC 9(04).                            
013100     05  WS-HOLD-DATE               PIC 9(08).                            
013200     05  WS-HOLD-DESC               PIC X(40).                            
013300     05  WS-HOLD-VALUE              PIC S9(07)V99.                        
013400     05  WS-HOLD-VAT                PIC 9(02)V99.                         
013500     05  WS-HOLD-CURR               PIC X(03).                            
013600     05  FILLER                     PIC X(02).                            
013700*                                                                         
013800*    ONE PROJECTED ROW, BUILT BY 130 FROM AN ACC-TABLE ENTRY.             
013900     COPY COPYLIB-LEDGROW.                                                
014000*                                                                         
014100*    ITEM-MAINTENANCE WORK AREA - THE ENTRY POINT A CALLING               
014200*    PROGRAM (TIA-BATCH'S LEDGER-ITEM SCREEN) SETS UP BEFORE              
014300*    PERFORMING 170; WS-MAINT-ACTION-CODE 'N' MEANS "DO NOTHING",         
014400*    SO A STAND-ALONE OVERNIGHT RUN OF THIS PROGRAM SKIPS IT.             
014500 01  WS-MAINT-WORK.                                                       
014600     05  WS-MAINT-ACTION-CODE       PIC X(01) VALUE 'N'.                  
014700         88  WS-MAINT-IS-ADD            VALUE 'A'.                        
014800         88  WS-MAINT-IS-EDIT            VALUE 'E'.                       
014900         88  WS-MAINT-IS-DELETE          VALUE 'D'.                       
015000         88  WS-MAINT-IS-NONE            VALUE 'N'.                       
015100     05  WS-MAINT-OLD-RECEIPT       PIC 9(04) VALUE ZERO.                 
015200     05  WS-MAINT-NEW-ITEM.
015300         10  WS-MNI-RECEIPT         PIC 9(04).
015400         10  WS-MNI-DATE            PIC 9(08).
015500         10  WS-MNI-DESC            PIC X(40).
015600         10  WS-MNI-VALUE           PIC S9(07)V99.
015700         10  WS-MNI-VAT             PIC 9(02)V99.
015800         10  WS-MNI-CURR            PIC X(03).
015900         10  FILLER                 PIC X(02).
016000     05  FILLER                     PIC X(01).
016100*
016200*    REPORT LANGUAGE SELECTOR (RULE 22 - ENGLISH OR GERMAN ONLY,          
016300*    WORDING CHANGES ONLY, NEVER THE ARITHMETIC ABOVE).                   
016400 01  WS-REPORT-LANGUAGE             PIC X(07) VALUE 'ENGLISH'.            
016500     88  WS-LANG-ENGLISH                VALUE 'ENGLISH'.                  
016600     88  WS-LANG-GERMAN                 VALUE 'GERMAN '.                  
016700*                                                                         
016800*    REDEFINES 1 OF 3 - THE SAME 7-CHAR LANGUAGE CODE VIEWED AS           
016900*    TWO HALVES FOR THE QUICK EYEBALL CHECK IN A0150 BELOW.               
017000 01  WS-REPORT-LANGUAGE-HALVES REDEFINES WS-REPORT-LANGUAGE.              
017100     05  WS-LANG-HALF-1             PIC X(04).                            
017200     05  WS-LANG-HALF-2             PIC X(03).                            
017300*                                                                         
017400 01  WS-HEADER-LINE-EN.                                                   
017500     05  FILLER PIC X(22) VALUE 'RCPT    DATE     TRANS'.                 
017600     05  FILLER PIC X(22) VALUE 'ACTION               R'.                 
017700     05  FILLER PIC X(22) VALUE 'EV-NET    REV-VAT    R'.                 
017800     05  FILLER PIC X(22) VALUE 'EV-TOT    EXP-NET    E'.                 
017900     05  FILLER PIC X(22) VALUE 'XP-VAT    EXP-TOT    V'.                 
018000     05  FILLER PIC X(22) VALUE 'AT-PAID   VAT-DEBT    '.                 
018100*                                                                         
018200*    REDEFINES 2 OF 3 - THE ENGLISH HEADER VIEWED AS ONE 132-CHAR         
018300*    STRING, SO 150 CAN MOVE IT TO PRINT-LINE-RECORD IN ONE SHOT.         
018400 01  WS-HEADER-LINE-EN-X REDEFINES WS-HEADER-LINE-EN                      
018500                                PIC X(132).                               
018600*                                                                         
018700 01  WS-HEADER-LINE-DE.                                                   
018800     05  FILLER PIC X(22) VALUE 'BELE    DATUM    BUCHU'.                 
018900     05  FILLER PIC X(22) VALUE 'NGSTEXT              E'.                 
019000     05  FILLER PIC X(22) VALUE 'INN-NETTO EINN-MWST  E'.                 
019100     05  FILLER PIC X(22) VALUE 'INN-GES   AUSG-NETTO A'.                 
019200     05  FILLER PIC X(22) VALUE 'USG-MWST  AUSG-GES   M'.                 
019300     05  FILLER PIC X(22) VALUE 'WST-BEZ   MWST-SCHL   '.                 
019400*                                                                         
019500*    REDEFINES 3 OF 3 - SAME TREATMENT FOR THE GERMAN HEADER.             
019600 01  WS-HEADER-LINE-DE-X REDEFINES WS-HEADER-LINE-DE                      
019700                                PIC X(132).                               
019800*                                                                         
019900*    ONE EDITED MONEY CELL, REUSED FOR EVERY COLUMN OF EVERY              
020000*    DETAIL AND TOTAL LINE - BLANK WHEN ZERO PER THE REPORT RULE.         
020100 01  WS-EDIT-MONEY   PIC -ZZZZZZ9.99 BLANK WHEN ZERO.                     
020200*****************************************************************         
020300     COPY COPYLIB-Z0900-error-wkstg.                                      
020400*****************************************************************         
020500 PROCEDURE DIVISION.                                                      
020600 000-RUN-LEDGER.                                                          
020700*    THE WHOLE PROGRAM IN SIX LINES - INIT, RUN ANY QUEUED ADD/EDIT/
020800*    DELETE AGAINST THE SHEET, SORT IT INTO DATE ORDER, PRINT THE
020900*    DETAIL LINES, PRINT THE TOTALS, CLOSE UP.  KEEP IT THIS SHORT
021000*    WHEN YOU MAINTAIN IT - EVERYTHING ELSE SERVES ONE OF THESE SIX.
021100*                                                                         
021200*    CARRY 'TIA-LEDGER.CBL' FORWARD INTO WC-MSG-SRCFILE
021300     MOVE 'TIA-LEDGER.CBL' TO WC-MSG-SRCFILE                              
021400*    HAND OFF TO 100-INIT
021500     PERFORM 100-INIT                                                     
021600*    HAND OFF TO 170-MAINTAIN-ACC-ITEM
021700     PERFORM 170-MAINTAIN-ACC-ITEM                                        
021800*    HAND OFF TO 120-SORT-BY-DATE
021900     PERFORM 120-SORT-BY-DATE                                             
022000*    HAND OFF TO 150-WRITE-LEDGER-REPORT
022100     PERFORM 150-WRITE-LEDGER-REPORT                                      
022200*    HAND OFF TO 160-WRITE-LEDGER-TOTALS
022300     PERFORM 160-WRITE-LEDGER-TOTALS                                      
022400*    HAND OFF TO 100-END
022500     PERFORM 100-END                                                      
022600     .                                                                    
022700*****************************************************************         
022800 100-INIT.                                                                
022900*    OPEN BOTH FILES, THEN LOAD THE WHOLE ACCOUNTING-ITEM FILE INTO
023000*    WS-ACC-TABLE BEFORE ANYTHING ELSE HAPPENS - THE SORT AND THE
023100*    REPORT BOTH NEED THE FULL YEAR IN STORAGE AT ONCE.  A BAD OPEN
023200*    ON THE INPUT SIDE LOGS RULE 0015 AND LEAVES THE TABLE EMPTY.
023300*                                                                         
023400     PERFORM A0150-SELECT-LANGUAGE                                        
023500*    OPEN THE FILE FOR THIS RUN
023600     OPEN INPUT  ACCITEM-FILE                                             
023700*    OPEN THE FILE FOR THIS RUN
023800     OPEN OUTPUT LEDGRPT-FILE                                             
023900*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
024000     IF NOT WS-ACCITEM-OK                                                 
024100*    CARRY '100-INIT' FORWARD INTO WC-MSG-PARA
024200         MOVE '100-INIT'         TO WC-MSG-PARA                           
024300*    CARRY '0015' FORWARD INTO WC-MSG-RULE
024400         MOVE '0015'             TO WC-MSG-RULE                           
024500*    CARRY WS-ACCITEM-STATUS FORWARD INTO WC-MSG-FILESTAT
024600         MOVE WS-ACCITEM-STATUS  TO WC-MSG-FILESTAT                       
024700*    HAND OFF TO Z0900-ERROR-ROUTINE
024800         PERFORM Z0900-ERROR-ROUTINE                                      
024900*    FLIP THE SWITCH BELOW
025000         SET WS-NO-MORE-ACC-ITEMS TO TRUE                                 
025100     ELSE                                                                 
025200*    HAND OFF TO 110-LOAD-ACC-ITEMS
025300         PERFORM 110-LOAD-ACC-ITEMS                                       
025400                 UNTIL WS-NO-MORE-ACC-ITEMS                               
025500     END-IF                                                               
025600     .                                                                    
025700*****************************************************************         
025800*    RULE 15 - AN ITEM WITH NO VAT PUNCHED DEFAULTS TO 19%, AND           
025900*    NO CURRENCY PUNCHED DEFAULTS TO EUR.                                 
026000 110-LOAD-ACC-ITEMS.                                                      
026100*                                                                         
026200     READ ACCITEM-FILE                                                    
026300         AT END SET WS-NO-MORE-ACC-ITEMS TO TRUE                          
026400     NOT AT END
026500*    BUMP WS-ACC-COUNT BY 1
026600         ADD 1 TO WS-ACC-COUNT
026700*    CARRY AC-RECEIPT-NO FORWARD INTO WS-ACC-RECEIPT
026800         MOVE AC-RECEIPT-NO TO WS-ACC-RECEIPT (WS-ACC-COUNT)              
026900*    CARRY AC-DATE FORWARD INTO WS-ACC-DATE
027000         MOVE AC-DATE       TO WS-ACC-DATE    (WS-ACC-COUNT)              
027100*    CARRY AC-DESCRIPTION FORWARD INTO WS-ACC-DESC
027200         MOVE AC-DESCRIPTION TO WS-ACC-DESC   (WS-ACC-COUNT)              
027300*    CARRY AC-VALUE FORWARD INTO WS-ACC-VALUE
027400         MOVE AC-VALUE      TO WS-ACC-VALUE   (WS-ACC-COUNT)              
027500*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
027600         IF AC-VAT = ZERO                                                 
027700*    CARRY 19 FORWARD INTO WS-ACC-VAT
027800             MOVE 19 TO WS-ACC-VAT (WS-ACC-COUNT)                         
027900         ELSE                                                             
028000*    CARRY AC-VAT FORWARD INTO WS-ACC-VAT
028100             MOVE AC-VAT TO WS-ACC-VAT (WS-ACC-COUNT)                     
028200         END-IF                                                           
028300*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
028400         IF AC-CURRENCY = SPACES                                          
028500*    CARRY 'EUR' FORWARD INTO WS-ACC-CURR
028600             MOVE 'EUR' TO WS-ACC-CURR (WS-ACC-COUNT)                     
028700         ELSE                                                             
028800*    CARRY AC-CURRENCY FORWARD INTO WS-ACC-CURR
028900             MOVE AC-CURRENCY TO WS-ACC-CURR (WS-ACC-COUNT)               
029000         END-IF                                                           
029100     END-READ                                                             
029200     .                                                                    
029300*****************************************************************         
029400 100-END.                                                                 
029500*    CLOSE BOTH FILES AND TELL THE OPERATOR HOW MANY ROWS WENT ONTO
029600*    THE SHEET THIS RUN - A QUICK EYEBALL CHECK AGAINST THE COUNT ON
029700*    THE PRINTOUT BEFORE THE PAPER GOES TO THE ACCOUNTANT.
029800*                                                                         
029900     CLOSE ACCITEM-FILE LEDGRPT-FILE                                      
030000*    TELL THE OPERATOR WHAT JUST HAPPENED
030100     DISPLAY 'TIA-LEDGER: ITEMS ON THE SHEET   ' WS-ACC-COUNT             
030200     STOP RUN                                                             
030300     .                                                                    
030400*****************************************************************         
030500*    LANGUAGE SELECTOR (RULE 22) - ANY CODE OTHER THAN ENGLISH OR         
030600*    GERMAN IS A VALIDATION ERROR AND FALLS BACK TO ENGLISH.              
030700 A0150-SELECT-LANGUAGE.                                                   
030800*                                                                         
030900     ACCEPT WS-REPORT-LANGUAGE FROM CONSOLE                               
031000*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
031100     IF NOT WS-LANG-ENGLISH AND NOT WS-LANG-GERMAN                        
031200*    CARRY 'A0150-SELECT-LANGUA FORWARD INTO WC-MSG-PARA
031300*    CARRY 'A0150-SELECT-LANGUAGE' FORWARD INTO WC-MSG-PARA
031400         MOVE 'A0150-SELECT-LANGUAGE' TO WC-MSG-PARA                      
031500*    CARRY '0022' FORWARD INTO WC-MSG-RULE
031600         MOVE '0022' TO WC-MSG-RULE                                       
031700*    CARRY SPACES FORWARD INTO WC-MSG-FILESTAT
031800         MOVE SPACES TO WC-MSG-FILESTAT                                   
031900*    HAND OFF TO Z0900-ERROR-ROUTINE
032000         PERFORM Z0900-ERROR-ROUTINE                                      
032100*    CARRY 'ENGLISH' FORWARD INTO WS-REPORT-LANGUAGE
032200         MOVE 'ENGLISH' TO WS-REPORT-LANGUAGE                             
032300     END-IF                                                               
032400     .                                                                    
032500*****************************************************************         
032600*    STRAIGHT-INSERTION SORT, ASCENDING ON WS-ACC-DATE.  A PLAIN          
032700*    INSERT (SHIFT-DOWN-THEN-DROP-IN) NEVER SWAPS TWO ROWS THAT           
032800*    SHARE A DATE PAST EACH OTHER, SO EQUAL DATES STAY IN THE             
032900*    ORDER THEY WERE READ (RULE 14).                                      
033000 120-SORT-BY-DATE.                                                        
033100*    ONE PERFORM DRIVES THE WHOLE SORT - EVERY ENTRY FROM THE SECOND
033200*    ONWARD GETS INSERTED INTO ITS PLACE AMONG THE ENTRIES ALREADY
033300*    IN ORDER.  SEE THE BANNER ABOVE FOR WHY A STRAIGHT INSERT AND
033400*    NOT A SORT VERB.
033500*                                                                         
033600     PERFORM 122-INSERT-ONE-ENTRY                                         
033700             VARYING WS-SORT-IDX FROM 2 BY 1                              
033800             UNTIL WS-SORT-IDX > WS-ACC-COUNT                             
033900     .                                                                    
034000*****************************************************************         
034100 121-SHIFT-ONE-ENTRY-DOWN.                                                
034200*    ONE STEP OF THE INSERT - SLIDE THE ENTRY ONE SLOT TOWARD THE
034300*    FRONT TO OPEN A GAP FOR THE ROW BEING INSERTED BY 122 BELOW.
034400*                                                                         
034500     MOVE WS-ACC-ENTRY (WS-INSERT-IDX - 1)                                
034600       TO WS-ACC-ENTRY (WS-INSERT-IDX)                                    
034700*    TAKE 1 OFF WS-INSERT-IDX
034800     SUBTRACT 1 FROM WS-INSERT-IDX                                        
034900     .                                                                    
035000*****************************************************************         
035100 122-INSERT-ONE-ENTRY.                                                    
035200*    HOLD THE ENTRY BEING PLACED AT WS-ACC-ENTRY-HOLD SO THE SHIFT
035300*    LOOP CAN OVERWRITE ITS OLD SLOT, THEN WALK BACKWARD SHIFTING
035400*    EVERY LATER-DATED ROW DOWN ONE UNTIL THE HOLD ENTRY'S DATE
035500*    FITS, AND DROP IT IN.  THE NOT > TEST IS WHAT KEEPS RULE 14'S
035600*    EQUAL-DATE ROWS FROM SWAPPING PAST EACH OTHER.
035700*                                                                         
035800     MOVE WS-ACC-ENTRY (WS-SORT-IDX) TO WS-ACC-ENTRY-HOLD                 
035900*    CARRY WS-SORT-IDX FORWARD INTO WS-INSERT-IDX
036000     MOVE WS-SORT-IDX TO WS-INSERT-IDX                                    
036100*    HAND OFF TO 121-SHIFT-ONE-ENTRY-DOWN
036200     PERFORM 121-SHIFT-ONE-ENTRY-DOWN                                     
036300             UNTIL WS-INSERT-IDX = 1                                      
036400             OR WS-ACC-DATE (WS-INSERT-IDX - 1)                           
036500                NOT > WS-HOLD-DATE                                        
036600*    CARRY WS-ACC-ENTRY-HOLD FORWARD INTO WS-ACC-ENTRY
036700     MOVE WS-ACC-ENTRY-HOLD TO WS-ACC-ENTRY (WS-INSERT-IDX)               
036800     .                                                                    
036900*****************************************************************         
037000 130-BUILD-LEDGER-ROW.                                                    
037100*    PROJECTS ONE WS-ACC-TABLE ROW ONTO THE 11-COLUMN LEDGER ROW.
037200*    A POSITIVE VALUE IS REVENUE, A NEGATIVE ONE IS EXPENDITURE -
037300*    RULE 12 - AND ONLY ONE SIDE OF THE ROW EVER GETS FILLED IN,
037400*    THE OTHER SIDE IS ZEROED SO THE TOTALS LINE ADDS CLEANLY.
037500*                                                                         
037600*    CARRY WS-ACC-IDX FORWARD INTO LR-RECEIPT-NO
037700     MOVE WS-ACC-IDX             TO LR-RECEIPT-NO                         
037800*    CARRY WS-ACC-DATE (WS-ACC- FORWARD INTO LR-DATE
037900     MOVE WS-ACC-DATE (WS-ACC-IDX) TO LR-DATE                             
038000*    CARRY WS-ACC-DESC (WS-ACC- FORWARD INTO LR-TRANSACTION
038100     MOVE WS-ACC-DESC (WS-ACC-IDX) TO LR-TRANSACTION                      
038200*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
038300     IF WS-ACC-VALUE (WS-ACC-IDX) >= ZERO                                 
038400*    CARRY WS-ACC-VALUE (WS-ACC FORWARD INTO LR-REVENUE-NET
038500         MOVE WS-ACC-VALUE (WS-ACC-IDX) TO LR-REVENUE-NET                 
038600*    WORK OUT THE FIGURE BELOW
038700         COMPUTE LR-REVENUE-VAT ROUNDED =                                 
038800                 WS-ACC-VALUE (WS-ACC-IDX)                                
038900                 * WS-ACC-VAT (WS-ACC-IDX) / 100                          
039000         ADD LR-REVENUE-NET LR-REVENUE-VAT                                
039100             GIVING LR-REVENUE-TOTAL                                      
039200*    CARRY LR-REVENUE-VAT FORWARD INTO LR-VAT-PAID
039300         MOVE LR-REVENUE-VAT TO LR-VAT-PAID                               
039400*    CARRY LR-REVENUE-VAT FORWARD INTO LR-VAT-DEBT
039500         MOVE LR-REVENUE-VAT TO LR-VAT-DEBT                               
039600*    CARRY ZERO FORWARD INTO LR-EXPEND-NET
039700         MOVE ZERO TO LR-EXPEND-NET LR-EXPEND-VAT LR-EXPEND-TOTAL         
039800     ELSE                                                                 
039900*    WORK OUT THE FIGURE BELOW
040000         COMPUTE LR-EXPEND-NET ROUNDED =                                  
040100                 ZERO - WS-ACC-VALUE (WS-ACC-IDX)                         
040200*    WORK OUT THE FIGURE BELOW
040300         COMPUTE LR-VAT-DEBT ROUNDED =                                    
040400                 WS-ACC-VALUE (WS-ACC-IDX)                                
040500                 * WS-ACC-VAT (WS-ACC-IDX) / 100                          
040600*    WORK OUT THE FIGURE BELOW
040700         COMPUTE LR-EXPEND-VAT ROUNDED = ZERO - LR-VAT-DEBT               
040800         ADD LR-EXPEND-NET LR-EXPEND-VAT                                  
040900             GIVING LR-EXPEND-TOTAL                                       
041000*    CARRY ZERO FORWARD INTO LR-REVENUE-NET
041100         MOVE ZERO TO LR-REVENUE-NET LR-REVENUE-VAT                       
041200*    CARRY ZERO FORWARD INTO LR-REVENUE-TOTAL
041300         MOVE ZERO TO LR-REVENUE-TOTAL LR-VAT-PAID                        
041400     END-IF                                                               
041500*    HAND OFF TO 140-ACCUMULATE-TOTALS
041600     PERFORM 140-ACCUMULATE-TOTALS                                        
041700     .                                                                    
041800*****************************************************************         
041900 140-ACCUMULATE-TOTALS.                                                   
042000*    RUNNING SUMS FOR THE FOOT OF THE REPORT - ONE CALL PER ROW
042100*    FROM 130 ABOVE, SIX FIELDS BUMPED, NO BRANCHING NEEDED SINCE
042200*    130 ALREADY ZEROED WHICHEVER SIDE DOESN'T APPLY TO THIS ROW.
042300*                                                                         
042400*    BUMP WS-REV-SUBTOTAL BY LR-REVENUE-NET
042500     ADD LR-REVENUE-NET TO WS-REV-SUBTOTAL                                
042600*    BUMP WS-REV-VAT BY LR-REVENUE
042700*    BUMP WS-REV-VAT BY LR-REVENUE-VAT
042800     ADD LR-REVENUE-VAT TO WS-REV-VAT                                     
042900*    BUMP WS-REV-TOTAL BY LR-REVENUE
043000*    BUMP WS-REV-TOTAL BY LR-REVENUE-TOTAL
043100     ADD LR-REVENUE-TOTAL TO WS-REV-TOTAL                                 
043200*    BUMP WS-EXP-SUBTOTAL BY LR-EXPEND-
043300*    BUMP WS-EXP-SUBTOTAL BY LR-EXPEND-NET
043400     ADD LR-EXPEND-NET TO WS-EXP-SUBTOTAL                                 
043500*    BUMP WS-EXP-VAT BY LR-EXPEND-
043600*    BUMP WS-EXP-VAT BY LR-EXPEND-VAT
043700     ADD LR-EXPEND-VAT TO WS-EXP-VAT                                      
043800*    BUMP WS-EXP-TOTAL BY LR-EXPEND-
043900*    BUMP WS-EXP-TOTAL BY LR-EXPEND-TOTAL
044000     ADD LR-EXPEND-TOTAL TO WS-EXP-TOTAL                                  
044100     .                                                                    
044200*****************************************************************         
044300 150-WRITE-LEDGER-REPORT.                                                 
044400*    PICKS THE ENGLISH OR GERMAN COLUMN HEADING (RULE 22) AND THEN
044500*    WALKS THE WHOLE SORTED TABLE, ONE DETAIL LINE PER ROW, VIA
044600*    153 BELOW.
044700*                                                                         
044800     IF WS-LANG-GERMAN                                                    
044900*    CARRY WS-HEADER-LINE-DE-X FORWARD INTO PRINT-LINE-RECORD
045000         MOVE WS-HEADER-LINE-DE-X TO PRINT-LINE-RECORD                    
045100     ELSE                                                                 
045200*    CARRY WS-HEADER-LINE-EN-X FORWARD INTO PRINT-LINE-RECORD
045300         MOVE WS-HEADER-LINE-EN-X TO PRINT-LINE-RECORD                    
045400     END-IF                                                               
045500*    LAY THE RECORD DOWN ON THE OUTPUT FILE
045600     WRITE PRINT-LINE-RECORD                                              
045700*                                                                         
045800     PERFORM 153-WRITE-ONE-DETAIL-LINE                                    
045900             VARYING WS-ACC-IDX FROM 1 BY 1                               
046000             UNTIL WS-ACC-IDX > WS-ACC-COUNT                              
046100     .                                                                    
046200*****************************************************************         
046300 151-FORMAT-DETAIL-LINE.                                                  
046400*    LAYS THE FOUR TEXT/ID COLUMNS DOWN BY HAND, THEN HANDS THE
046500*    SEVEN MONEY COLUMNS TO 152 SO EVERY DETAIL LINE GETS THE SAME
046600*    BLANK-WHEN-ZERO EDIT.
046700*                                                                         
046800*    CARRY SPACES FORWARD INTO PRINT-LINE-RECORD
046900     MOVE SPACES TO PRINT-LINE-RECORD                                     
047000*    CARRY LR-RECEIPT-NO FORWARD INTO PRINT-LINE-RECORD
047100     MOVE LR-RECEIPT-NO       TO PRINT-LINE-RECORD (1:4)                  
047200*    CARRY LR-DATE FORWARD INTO PRINT-LINE-RECORD
047300     MOVE LR-DATE             TO PRINT-LINE-RECORD (9:8)                  
047400*    CARRY LR-TRANSACTION FORWARD INTO PRINT-LINE-RECORD
047500     MOVE LR-TRANSACTION      TO PRINT-LINE-RECORD (18:25)                
047600*    HAND OFF TO 152-EDIT-MONEY-CELLS
047700     PERFORM 152-EDIT-MONEY-CELLS                                         
047800     .                                                                    
047900*****************************************************************         
048000*    ZERO CELLS PRINT BLANK (REPORT RULE) - MOVING THROUGH A              
048100*    BLANK-WHEN-ZERO EDITED FIELD BEFORE COPYING IT INTO THE              
048200*    PRINT LINE GIVES EVERY MONEY COLUMN THE SAME TREATMENT.              
048300 152-EDIT-MONEY-CELLS.                                                    
048400*                                                                         
048500*    CARRY LR-REVENUE-NET FORWARD INTO WS-EDIT-MONEY
048600     MOVE LR-REVENUE-NET   TO WS-EDIT-MONEY                               
048700*    CARRY WS-EDIT-MONEY FORWARD INTO PRINT-LINE-RECORD
048800     MOVE WS-EDIT-MONEY    TO PRINT-LINE-RECORD (44:11)                   
048900*    CARRY LR-REVENUE-VAT FORWARD INTO WS-EDIT-MONEY
049000     MOVE LR-REVENUE-VAT   TO WS-EDIT-MONEY                               
049100*    CARRY WS-EDIT-MONEY FORWARD INTO PRINT-LINE-RECORD
049200     MOVE WS-EDIT-MONEY    TO PRINT-LINE-RECORD (55:11)                   
049300*    CARRY LR-REVENUE-TOTAL FORWARD INTO WS-EDIT-MONEY
049400     MOVE LR-REVENUE-TOTAL TO WS-EDIT-MONEY                               
049500*    CARRY WS-EDIT-MONEY FORWARD INTO PRINT-LINE-RECORD
049600     MOVE WS-EDIT-MONEY    TO PRINT-LINE-RECORD (66:11)                   
049700*    CARRY LR-EXPEND-NET FORWARD INTO WS-EDIT-MONEY
049800     MOVE LR-EXPEND-NET    TO WS-EDIT-MONEY                               
049900*    CARRY WS-EDIT-MONEY FORWARD INTO PRINT-LINE-RECORD
050000     MOVE WS-EDIT-MONEY    TO PRINT-LINE-RECORD (77:11)                   
050100*    CARRY LR-EXPEND-VAT FORWARD INTO WS-EDIT-MONEY
050200     MOVE LR-EXPEND-VAT    TO WS-EDIT-MONEY                               
050300*    CARRY WS-EDIT-MONEY FORWARD INTO PRINT-LINE-RECORD
050400     MOVE WS-EDIT-MONEY    TO PRINT-LINE-RECORD (88:11)                   
050500*    CARRY LR-EXPEND-TOTAL FORWARD INTO WS-EDIT-MONEY
050600     MOVE LR-EXPEND-TOTAL  TO WS-EDIT-MONEY                               
050700*    CARRY WS-EDIT-MONEY FORWARD INTO PRINT-LINE-RECORD
050800     MOVE WS-EDIT-MONEY    TO PRINT-LINE-RECORD (99:11)                   
050900*    CARRY LR-VAT-PAID FORWARD INTO WS-EDIT-MONEY
051000     MOVE LR-VAT-PAID      TO WS-EDIT-MONEY                               
051100*    CARRY WS-EDIT-MONEY FORWARD INTO PRINT-LINE-RECORD
051200     MOVE WS-EDIT-MONEY    TO PRINT-LINE-RECORD (110:11)                  
051300*    CARRY LR-VAT-DEBT FORWARD INTO WS-EDIT-MONEY
051400     MOVE LR-VAT-DEBT      TO WS-EDIT-MONEY                               
051500*    CARRY WS-EDIT-MONEY FORWARD INTO PRINT-LINE-RECORD
051600     MOVE WS-EDIT-MONEY    TO PRINT-LINE-RECORD (121:11)                  
051700     .                                                                    
051800*****************************************************************         
051900 153-WRITE-ONE-DETAIL-LINE.                                               
052000*    ONE ROW, START TO FINISH - PROJECT IT, FORMAT IT, PRINT IT.
052100*    150 ABOVE CALLS THIS ONCE PER ENTRY IN THE SORTED TABLE.
052200*                                                                         
052300     PERFORM 130-BUILD-LEDGER-ROW                                         
052400*    HAND OFF TO 151-FORMAT-DETAIL-LINE
052500     PERFORM 151-FORMAT-DETAIL-LINE                                       
052600*    LAY THE RECORD DOWN ON THE OUTPUT FILE
052700     WRITE PRINT-LINE-RECORD                                              
052800     .                                                                    
052900*****************************************************************         
053000*    THE EXP- ACCUMULATORS CARRY MAGNITUDES (THE SAME "MINUS              
053100*    SUBTOTAL/TAX/TOTAL" CONVENTION AS THE PRINTED ROW, RULE 12),         
053200*    SO THE GRAND SIGNED SUM (RULE 13) SUBTRACTS THEM BACK OUT.           
053300 160-WRITE-LEDGER-TOTALS.                                                 
053400*                                                                         
053500     COMPUTE WS-GRAND-SUBTOTAL = WS-REV-SUBTOTAL - WS-EXP-SUBTOTAL        
053600*    WORK OUT THE FIGURE BELOW
053700     COMPUTE WS-GRAND-VAT      = WS-REV-VAT - WS-EXP-VAT                  
053800*    WORK OUT THE FIGURE BELOW
053900     COMPUTE WS-GRAND-TOTAL    = WS-REV-TOTAL - WS-EXP-TOTAL              
054000*                                                                         
054100*    CARRY SPACES FORWARD INTO PRINT-LINE-RECORD
054200     MOVE SPACES TO PRINT-LINE-RECORD                                     
054300*    BUILD UP THE TEXT BELOW PIECE BY PIECE
054400     STRING 'REVENUE SUBTOTAL/VAT/TOTAL' DELIMITED BY SIZE                
054500         INTO PRINT-LINE-RECORD                                           
054600*    CARRY WS-REV-SUBTOTAL FORWARD INTO WS-EDIT-MONEY
054700     MOVE WS-REV-SUBTOTAL TO WS-EDIT-MONEY                                
054800*    CARRY WS-EDIT-MONEY FORWARD INTO PRINT-LINE-RECORD
054900     MOVE WS-EDIT-MONEY   TO PRINT-LINE-RECORD (44:11)                    
055000*    CARRY WS-REV-VAT FORWARD INTO WS-EDIT-MONEY
055100     MOVE WS-REV-VAT      TO WS-EDIT-MONEY                                
055200*    CARRY WS-EDIT-MONEY FORWARD INTO PRINT-LINE-RECORD
055300     MOVE WS-EDIT-MONEY   TO PRINT-LINE-RECORD (55:11)                    
055400*    CARRY WS-REV-TOTAL FORWARD INTO WS-EDIT-MONEY
055500     MOVE WS-REV-TOTAL    TO WS-EDIT-MONEY                                
055600*    CARRY WS-EDIT-MONEY FORWARD INTO PRINT-LINE-RECORD
055700     MOVE WS-EDIT-MONEY   TO PRINT-LINE-RECORD (66:11)                    
055800*    LAY THE RECORD DOWN ON THE OUTPUT FILE
055900     WRITE PRINT-LINE-RECORD                                              
056000*                                                                         
056100*    CARRY SPACES FORWARD INTO PRINT-LINE-RECORD
056200     MOVE SPACES TO PRINT-LINE-RECORD                                     
056300*    BUILD UP THE TEXT BELOW PIECE BY PIECE
056400     STRING 'EXPENDITURE SUBTOTAL/VAT/TOTAL' DELIMITED BY SIZE            
056500         INTO PRINT-LINE-RECORD                                           
056600*    CARRY WS-EXP-SUBTOTAL FORWARD INTO WS-EDIT-MONEY
056700     MOVE WS-EXP-SUBTOTAL TO WS-EDIT-MONEY                                
056800*    CARRY WS-EDIT-MONEY FORWARD INTO PRINT-LINE-RECORD
056900     MOVE WS-EDIT-MONEY   TO PRINT-LINE-RECORD (77:11)                    
057000*    CARRY WS-EXP-VAT FORWARD INTO WS-EDIT-MONEY
057100     MOVE WS-EXP-VAT      TO WS-EDIT-MONEY                                
057200*    CARRY WS-EDIT-MONEY FORWARD INTO PRINT-LINE-RECORD
057300     MOVE WS-EDIT-MONEY   TO PRINT-LINE-RECORD (88:11)                    
057400*    CARRY WS-EXP-TOTAL FORWARD INTO WS-EDIT-MONEY
057500     MOVE WS-EXP-TOTAL    TO WS-EDIT-MONEY                                
057600*    CARRY WS-EDIT-MONEY FORWARD INTO PRINT-LINE-RECORD
057700     MOVE WS-EDIT-MONEY   TO PRINT-LINE-RECORD (99:11)                    
057800*    LAY THE RECORD DOWN ON THE OUTPUT FILE
057900     WRITE PRINT-LINE-RECORD                                              
058000*                                                                         
058100*    CARRY SPACES FORWARD INTO PRINT-LINE-RECORD
058200     MOVE SPACES TO PRINT-LINE-RECORD                                     
058300*    BUILD UP THE TEXT BELOW PIECE BY PIECE
058400     STRING 'GRAND SUBTOTAL/VAT/TOTAL' DELIMITED BY SIZE                  
058500         INTO PRINT-LINE-RECORD                                           
058600*    CARRY WS-GRAND-SUBTOTAL FORWARD INTO WS-EDIT-MONEY
058700     MOVE WS-GRAND-SUBTOTAL TO WS-EDIT-MONEY                              
058800*    CARRY WS-EDIT-MONEY FORWARD INTO PRINT-LINE-RECORD
058900     MOVE WS-EDIT-MONEY     TO PRINT-LINE-RECORD (44:11)                  
059000*    CARRY WS-GRAND-VAT FORWARD INTO WS-EDIT-MONEY
059100     MOVE WS-GRAND-VAT      TO WS-EDIT-MONEY                              
059200*    CARRY WS-EDIT-MONEY FORWARD INTO PRINT-LINE-RECORD
059300     MOVE WS-EDIT-MONEY     TO PRINT-LINE-RECORD (55:11)                  
059400*    CARRY WS-GRAND-TOTAL FORWARD INTO WS-EDIT-MONEY
059500     MOVE WS-GRAND-TOTAL    TO WS-EDIT-MONEY                              
059600*    CARRY WS-EDIT-MONEY FORWARD INTO PRINT-LINE-RECORD
059700     MOVE WS-EDIT-MONEY     TO PRINT-LINE-RECORD (66:11)                  
059800*    LAY THE RECORD DOWN ON THE OUTPUT FILE
059900     WRITE PRINT-LINE-RECORD                                              
060000     .                                                                    
060100*****************************************************************         
060200*    ITEM MAINTENANCE (BACKEND RULE: ADD/EDIT/DELETE AN                   
060300*    ACCOUNTING ITEM, RE-PERSISTING THE SHEET; EDIT WITH NO               
060400*    MATCHING OLD RECEIPT NUMBER IS AN ERROR).  A STAND-ALONE             
060500*    OVERNIGHT RUN LEAVES WS-MAINT-ACTION-CODE 'N' AND SKIPS ALL          
060600*    OF THIS - IT ONLY FIRES WHEN A CALLER HAS SET IT UP FIRST.           
060700 170-MAINTAIN-ACC-ITEM.                                                   
060800*    ADD APPENDS A NEW ROW OUTRIGHT SINCE 120-SORT-BY-DATE WILL
060900*    PLACE IT CORRECTLY LATER; EDIT AND DELETE BOTH HAVE TO FIND
061000*    THE OLD RECEIPT NUMBER FIRST, AND BOTH ROUTE A MISS THROUGH
061100*    THE SAME 172 ERROR RANGE BELOW SO THE TALLY STAYS ACCURATE.
061200*                                                                         
061300     EVALUATE TRUE                                                        
061400         WHEN WS-MAINT-IS-ADD                                             
061500*    BUMP WS-ACC-COUNT BY 1
061600             ADD 1 TO WS-ACC-COUNT                                        
061700*    CARRY WS-MNI-RECEIPT FORWARD INTO WS-ACC-RECEIPT
061800             MOVE WS-MNI-RECEIPT TO WS-ACC-RECEIPT (WS-ACC-COUNT)         
061900*    CARRY WS-MNI-DATE FORWARD INTO WS-ACC-DATE
062000             MOVE WS-MNI-DATE    TO WS-ACC-DATE    (WS-ACC-COUNT)         
062100*    CARRY WS-MNI-DESC FORWARD INTO WS-ACC-DESC
062200             MOVE WS-MNI-DESC    TO WS-ACC-DESC    (WS-ACC-COUNT)         
062300*    CARRY WS-MNI-VALUE FORWARD INTO WS-ACC-VALUE
062400             MOVE WS-MNI-VALUE   TO WS-ACC-VALUE   (WS-ACC-COUNT)         
062500*    CARRY WS-MNI-VAT FORWARD INTO WS-ACC-VAT
062600             MOVE WS-MNI-VAT     TO WS-ACC-VAT     (WS-ACC-COUNT)         
062700*    CARRY WS-MNI-CURR FORWARD INTO WS-ACC-CURR
062800             MOVE WS-MNI-CURR    TO WS-ACC-CURR    (WS-ACC-COUNT)         
062900         WHEN WS-MAINT-IS-EDIT                                            
063000*    HAND OFF TO 171-FIND-OLD-RECEIPT
063100             PERFORM 171-FIND-OLD-RECEIPT                                 
063200*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
063300             IF WS-MAINT-FOUND                                            
063400*    CARRY WS-MNI-DATE FORWARD INTO WS-ACC-DATE
063500                 MOVE WS-MNI-DATE  TO WS-ACC-DATE  (WS-ACC-IDX)           
063600*    CARRY WS-MNI-DESC FORWARD INTO WS-ACC-DESC
063700                 MOVE WS-MNI-DESC  TO WS-ACC-DESC  (WS-ACC-IDX)           
063800*    CARRY WS-MNI-VALUE FORWARD INTO WS-ACC-VALUE
063900                 MOVE WS-MNI-VALUE TO WS-ACC-VALUE (WS-ACC-IDX)           
064000*    CARRY WS-MNI-VAT FORWARD INTO WS-ACC-VAT
064100                 MOVE WS-MNI-VAT   TO WS-ACC-VAT   (WS-ACC-IDX)           
064200*    CARRY WS-MNI-CURR FORWARD INTO WS-ACC-CURR
064300                 MOVE WS-MNI-CURR  TO WS-ACC-CURR  (WS-ACC-IDX)           
064400             ELSE                                                         
064500*    HAND OFF TO 172-MAINT-NOT-FOUND-START
064600                 PERFORM 172-MAINT-NOT-FOUND-START
064700                         THRU 172-MAINT-NOT-FOUND-EXIT
064800             END-IF                                                       
064900         WHEN WS-MAINT-IS-DELETE                                          
065000*    HAND OFF TO 171-FIND-OLD-RECEIPT
065100             PERFORM 171-FIND-OLD-RECEIPT                                 
065200*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
065300             IF WS-MAINT-FOUND                                            
065400*    HAND OFF TO 173-CLOSE-TABLE-GAP
065500                 PERFORM 173-CLOSE-TABLE-GAP                              
065600             ELSE                                                         
065700*    HAND OFF TO 172-MAINT-NOT-FOUND-START
065800                 PERFORM 172-MAINT-NOT-FOUND-START
065900                         THRU 172-MAINT-NOT-FOUND-EXIT
066000             END-IF                                                       
066100         WHEN OTHER                                                       
066200             CONTINUE                                                     
066300     END-EVALUATE                                                         
066400     .                                                                    
066500*****************************************************************         
066600 171-FIND-OLD-RECEIPT.                                                    
066700*    LINEAR SCAN FOR THE OLD RECEIPT NUMBER - STOPS EARLY THE
066800*    MOMENT WS-MAINT-FOUND FLIPS, SAME PATTERN TIA-BATCH USES
066900*    FOR ITS OWN ROW LOOKUPS.
067000*                                                                         
067100*    CARRY 'N' FORWARD INTO WS-MAINT-FOUND-SW
067200     MOVE 'N' TO WS-MAINT-FOUND-SW                                        
067300*    HAND OFF TO 175-TEST-ONE-RECEIPT
067400     PERFORM 175-TEST-ONE-RECEIPT                                         
067500             VARYING WS-ACC-IDX FROM 1 BY 1                               
067600             UNTIL WS-ACC-IDX > WS-ACC-COUNT                              
067700             OR WS-MAINT-FOUND                                            
067800     .                                                                    
067900*****************************************************************         
068000 175-TEST-ONE-RECEIPT.                                                    
068100*    ONE COMPARE PER PASS OF THE SCAN ABOVE.
068200*                                                                         
068300     IF WS-ACC-RECEIPT (WS-ACC-IDX) = WS-MAINT-OLD-RECEIPT                
068400*    FLIP THE SWITCH BELOW
068500         SET WS-MAINT-FOUND TO TRUE                                       
068600     END-IF                                                               
068700     .                                                                    
068800*****************************************************************         
068900 172-MAINT-NOT-FOUND-START.
069000*                                                                         
069100*    A GO TO WITHIN THE PARAGRAPH RANGE, THE SAME PATTERN
069200*    TIA-BATCH USES FOR ITS OWN ROW-NOT-FOUND PATH.  ONCE THE
069300*    TALLY OF MISSED RECEIPT NUMBERS ON THIS RUN PASSES 999 WE
069400*    SAY SO INSTEAD OF LOGGING THE SAME RULE OVER AND OVER.
069500*    BUMP WS-MISS-COUNT BY 1
069600     ADD 1 TO WS-MISS-COUNT
069700*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
069800     IF WS-MISS-COUNT > 999
069900*    JUMP AHEAD TO THE TARGET PARAGRAPH
070000         GO TO 172-TOO-MANY-MISSES
070100     END-IF
070200*    CARRY '172-MAINT-NOT-FOUND FORWARD INTO WC-MSG-PARA
070300*    CARRY '172-MAINT-NOT-FOUND' FORWARD INTO WC-MSG-PARA
070400     MOVE '172-MAINT-NOT-FOUND'      TO WC-MSG-PARA
070500*    CARRY SPACES FORWARD INTO WC-MSG-FILESTAT
070600     MOVE SPACES                TO WC-MSG-FILESTAT
070700*    CARRY SPACES FORWARD INTO WC-MSG-RULE
070800     MOVE SPACES                TO WC-MSG-RULE
070900*    HAND OFF TO Z0900-ERROR-ROUTINE
071000     PERFORM Z0900-ERROR-ROUTINE                                          
071100*    JUMP AHEAD TO THE TARGET PARAGRAPH
071200     GO TO 172-MAINT-NOT-FOUND-EXIT.
071300 172-TOO-MANY-MISSES.
071400*    TELL THE OPERATOR WHAT JUST HAPPENED
071500     DISPLAY 'TIA-LEDGER: OVER 999 MISSED RECEIPT NUMBERS THIS RUN'.
071600 172-MAINT-NOT-FOUND-EXIT.
071700     EXIT.
071800*****************************************************************
071900 173-CLOSE-TABLE-GAP.                                                     
072000*    DELETE'S OTHER HALF - SLIDE EVERY ROW AFTER THE DELETED ONE
072100*    UP ONE SLOT SO THE TABLE STAYS PACKED, THEN DROP THE COUNT.
072200*                                                                         
072300     PERFORM 174-SHIFT-ONE-GAP-ENTRY                                      
072400             VARYING WS-SORT-IDX FROM WS-ACC-IDX BY 1                     
072500             UNTIL WS-SORT-IDX >= WS-ACC-COUNT                            
072600*    TAKE 1 OFF WS-ACC-COUNT
072700     SUBTRACT 1 FROM WS-ACC-COUNT                                         
072800     .                                                                    
072900*****************************************************************         
073000 174-SHIFT-ONE-GAP-ENTRY.                                                 
073100*    ONE STEP OF THE CLOSE-THE-GAP SHIFT ABOVE.
073200*                                                                         
073300     MOVE WS-ACC-ENTRY (WS-SORT-IDX + 1)                                  
073400       TO WS-ACC-ENTRY (WS-SORT-IDX)                                      
073500     .                                                                    
073600*****************************************************************         
073700 Z0900-ERROR-ROUTINE.
073800*    REQUIRES THE ENDING DOT (AND NO EXTENSION)!
073900     COPY COPYLIB-Z0900-error-routine.                                    
074000
