000100*****************************************************************         
000200*  COPYLIB-CLIENT.CPY                                                     
000300*  Record layout for one entry of the client master.                      
000400*  Field widths are the fixed TIA client-master contract.                 
000500*****************************************************************         
000600*  MAINT LOG                                                              
000700*  2016-04-04 PB  Initial layout, replaces old CUSTOMER shape.            
000800*  2016-04-19 BK  Added CL-INVOICEMAIL / CL-REMINDERMAIL.                 
000900*  1999-01-06 SS  Y2K sweep - dates in owning files use 9(08).            
001000*****************************************************************         
001100 01  CLIENT-RECORD.                                                       
001200     03  CL-REF                     PIC X(05).                            
001300     03  CL-NAME                    PIC X(30).                            
001400     03  CL-STREET                  PIC X(30).                            
001500     03  CL-PLZ                     PIC X(10).                            
001600     03  CL-CITY                    PIC X(20).                            
001700     03  CL-COUNTRY                 PIC X(20).                            
001800     03  CL-EMAIL                   PIC X(40).                            
001900     03  CL-INVOICEMAIL             PIC X(40).                            
002000     03  CL-REMINDERMAIL            PIC X(40).                            
002100     03  FILLER                     PIC X(01).                            
