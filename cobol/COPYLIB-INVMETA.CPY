000100*****************************************************************         
000200*  COPYLIB-INVMETA.CPY                                                    
000300*  Record layout for one invoice's derived metadata, as emitted           
000400*  by TIA-INVOIC.CBL onto the INVOICE-META output file.  One              
000500*  record per invoice, file held in ascending invoice-number              
000600*  order for the report and lookup programs.                              
000700*****************************************************************         
000800*  MAINT LOG                                                              
000900*  2016-07-05 SS  Initial layout - new for the TIA project, no            
001000*                 PBS ancestor record covered derived totals.             
001100*****************************************************************         
001200 01  INVOICE-META-RECORD.                                                 
001300     03  IM-INVOICENO               PIC X(07).                            
001400     03  IM-TOTAL                   PIC S9(07)V99.                        
001500     03  IM-VAT-RATE                PIC 9(02)V99.                         
001600     03  IM-DUE-TO                  PIC 9(08).                            
001700     03  IM-PAYED-ON                PIC 9(08).                            
001800     03  FILLER                     PIC X(01).                            
