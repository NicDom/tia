000100*****************************************************************         
000200*  COPYLIB-INVHDR.CPY                                                     
000300*  Record layout for one invoice header (owner of an invoice's            
000400*  line items).  Replaces the old DB2 TUTORIAL.INVOICE shape -            
000500*  invoice number is now 4-digit year + 3-digit sequence, held            
000600*  as plain text so the invoice engine can compare/sequence it            
000700*  without a database round trip.                                         
000800*****************************************************************         
000900*  MAINT LOG                                                              
001000*  2016-06-01 PB  Initial layout, derived from old INVOICE table.         
001100*  2016-06-14 SS  Added IH-DEADLINE-DAYS, IH-DEFAULT-VAT defaults.        
001200*  2016-06-20 BK  Added IH-PAYED-ON settlement date, 0 = unpaid.          
001300*****************************************************************         
001400 01  INVOICE-HEADER-RECORD.                                               
001500     03  IH-INVOICENO               PIC X(07).                            
001600     03  IH-CLIENT-REF              PIC X(05).                            
001700     03  IH-DATE                    PIC 9(08).                            
001800     03  IH-DEADLINE-DAYS           PIC 9(03).                            
001900     03  IH-DEFAULT-VAT             PIC 9(02)V99.                         
002000     03  IH-CURRENCY-CODE           PIC X(03).                            
002100     03  IH-PAYED-ON                PIC 9(08).                            
002200     03  FILLER                     PIC X(01).                            
