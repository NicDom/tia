000100*****************************************************************         
000200 IDENTIFICATION DIVISION.                                                 
000300*****************************************************************         
000400 PROGRAM-ID.     TIA-INVPRT.                                              
000500 AUTHOR.         PETER B.                                                 
000600 INSTALLATION.   PBS AB.                                                  
000700 DATE-WRITTEN.   1991-03-12.                                              
000800 DATE-COMPILED.                                                           
000900 SECURITY.       PBS INTERNAL USE ONLY.                                   
001000*                                                                         
001100*    PURPOSE.  PRINTS ONE FORMATTED INVOICE PER HEADER RECORD -           
001200*              A PARTIES BLOCK (COMPANY/CLIENT), AN ITEM TABLE            
001300*              AND A TOTALS BLOCK.  REPLACES THE OLD PDF/LATEX            
001400*              SUBMIT RUN; ONLY THE COLUMNAR CONTENT SURVIVES,            
001500*              THE TYPESETTING STEP DOES NOT.                             
001600*                                                                         
001700*****************************************************************         
001800*    CHANGE LOG                                                           
001900*****************************************************************         
002000*    1991-03-12 PB   INITIAL VERSION - BUILT THE .TEX SOURCE FOR          
002100*                      THE OUTSIDE PRINT SHOP, ONE FILE PER               
002200*                      INVOICE, RENAMED AFTER LATEXMK RAN.                
002300*    1994-08-30 BK   ADDED THE DEBTOR CONTACT BLOCK SO THE PRINT          
002400*                      SHOP STOPPED CALLING ABOUT MISSING NAMES.          
002500*    1998-12-11 SS   Y2K SWEEP - INVOICE DATE AND DUE DATE NOW            
002600*                      CARRY 4-DIGIT YEARS THROUGHOUT.                    
002700*    2016-07-19 PB   REBUILT AS TIA-INVPRT FOR THE TIA PROJECT -          
002800*                      DROPPED DB2 AND THE LATEX/PDF STEP, WRITES         
002900*                      A PLAIN 132-COLUMN PRINT FILE INSTEAD.             
003000*                      REQ PBS-101.                                       
003100*    2016-07-26 BK   RECOMPUTES SUBTOTAL/TAX/TOTAL FROM THE ITEM          
003200*                      FILE ITSELF (SAME METHOD AS TIA-INVOIC)            
003300*                      RATHER THAN TRUSTING A STALE META RECORD.          
003400*    2016-08-02 SS   ADDED THE GERMAN REPORT HEADING, SAME AS THE         
003500*                      LEDGER REPORT GOT THE WEEK BEFORE. REQ             
003600*                      PBS-121.                                           
003700*    2016-10-25 MK   ADDED THE MISSING Z0900-ERROR-ROUTINE
003800*                      PARAGRAPH NAME AHEAD OF THE COPY - SAME
003900*                      FIX AS THE OTHER SIX PROGRAMS. REQ PBS-142.
004000*    2016-11-02 MK   900-WRITE-PRINT-LINE NOW COUNTS LINES AND
004100*                      THROWS A NEW PAGE ON TOP-OF-FORM PAST 60 -
004200*                      THE PRINT SHOP WAS GETTING INVOICES THAT
004300*                      RAN OVER THE BOTTOM OF THE FORM. REQ PBS-143.
004400*****************************************************************
004500 ENVIRONMENT DIVISION.                                                    
004600*-----------------------------------------------------------------        
004700 CONFIGURATION SECTION.                                                   
004800 SPECIAL-NAMES.
004810*    C01 IS THE CARRIAGE-CONTROL CHANNEL THE PRINT SHOP'S PAPER
004820*    IS PUNCHED FOR - 900-THROW-NEW-PAGE BELOW ADVANCES TO IT
004830*    RATHER THAN COUNTING BLANK LINES DOWN THE FORM ITSELF.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200     SELECT INVHDR-FILE                                                   
005300*    LINE SEQUENTIAL LIKE EVERY OTHER FILE IN THE TIA SUITE - NO
005400*    INDEXED FILES ANYWHERE IN THIS PROGRAM.
005500            ASSIGN TO 'INVHDR.DAT'                                        
005600            ORGANIZATION IS LINE SEQUENTIAL                               
005700            FILE STATUS IS WS-INVHDR-STATUS.                              
005800     SELECT INVITEM-FILE                                                  
005900            ASSIGN TO 'INVITEM.DAT'                                       
006000            ORGANIZATION IS LINE SEQUENTIAL                               
006100            FILE STATUS IS WS-INVITEM-STATUS.                             
006200     SELECT CLIENT-FILE                                                   
006300            ASSIGN TO 'CLIENT.DAT'                                        
006400            ORGANIZATION IS LINE SEQUENTIAL                               
006500            FILE STATUS IS WS-CLIENT-STATUS.                              
006600     SELECT COMPANY-FILE                                                  
006700            ASSIGN TO 'COMPANY.DAT'                                       
006800            ORGANIZATION IS LINE SEQUENTIAL                               
006900            FILE STATUS IS WS-COMPANY-STATUS.                             
007000     SELECT INVRPT-FILE                                                   
007100*    THE ACTUAL PRINT FILE THIS PROGRAM EXISTS TO PRODUCE - THE
007200*    PRINT SHOP PICKS THIS UP AND FEEDS IT TO THE LINE PRINTER,
007300*    NO INTERMEDIATE TYPESETTING STEP LEFT IN THE PIPELINE.
007400            ASSIGN TO 'INVRPT.PRT'                                        
007500            ORGANIZATION IS LINE SEQUENTIAL                               
007600            FILE STATUS IS WS-INVRPT-STATUS.                              
007700*****************************************************************         
007800 DATA DIVISION.                                                           
007900*-----------------------------------------------------------------        
008000 FILE SECTION.                                                            
008100 FD  INVHDR-FILE.                                                         
008200*    ONE RECORD PER INVOICE - RULE 6/22/23 ALL DRAW ON FIELDS
008300*    CARRIED IN THIS RECORD (DEADLINE DAYS, LANGUAGE-INDEPENDENT
008400*    VAT OVERRIDE, PAID DATE).
008500     COPY COPYLIB-INVHDR.                                                 
008600 FD  INVITEM-FILE.                                                        
008700*    ONE RECORD PER INVOICE LINE ITEM, GROUPED BY INVOICE NUMBER
008800*    AND READ FORWARD ONLY - B0100/C0110 ABOVE RELY ON THE FILE
008900*    STAYING IN INVOICE-NUMBER ORDER, THE SAME ORDER TIA-INVOIC
009000*    WROTE IT IN.
009100     COPY COPYLIB-INVITEM.                                                
009200 FD  CLIENT-FILE.                                                         
009300*    THE CLIENT MASTER - READ ONCE IN FULL BY 100-LOAD-CLIENT-
009400*    TABLE ABOVE, NEVER REWRITTEN BY THIS PROGRAM.
009500     COPY COPYLIB-CLIENT.                                                 
009600 FD  COMPANY-FILE.                                                        
009700*    THE ONE-RECORD COMPANY MASTER - READ ONCE BY 200-LOAD-
009800*    COMPANY-RECORD, NEVER REWRITTEN BY THIS PROGRAM.
009900     COPY COPYLIB-COMPANY.                                                
010000 FD  INVRPT-FILE.                                                         
010100 01  PRINT-LINE-RECORD                 PIC X(132).                        
010200*    132 COLUMNS TO MATCH THE PRINT SHOP'S WIDE-CARRIAGE STOCK -
010300*    THE SAME WIDTH THE LEDGER REPORT USES.
010400*****************************************************************         
010500 WORKING-STORAGE SECTION.                                                 
010600*-----------------------------------------------------------------        
010700 01  WS-FILE-STATUSES.                                                    
010800*    ONE STATUS BYTE PER FILE PLUS ITS OWN 88-LEVEL 'OK' TEST -
010900*    KEPT TOGETHER IN ONE GROUP SO A0100-INIT CAN CHECK ALL FIVE
011000*    IN ONE PLACE BEFORE THE MAIN LOOP EVER STARTS.
011100     05  WS-INVHDR-STATUS              PIC XX.                            
011200         88  WS-INVHDR-OK                  VALUE '00'.                    
011300     05  WS-INVITEM-STATUS             PIC XX.                            
011400         88  WS-INVITEM-OK                 VALUE '00'.                    
011500     05  WS-CLIENT-STATUS              PIC XX.                            
011600         88  WS-CLIENT-OK                  VALUE '00'.                    
011700     05  WS-COMPANY-STATUS             PIC XX.                            
011800         88  WS-COMPANY-OK                 VALUE '00'.                    
011900     05  WS-INVRPT-STATUS              PIC XX.                            
012000         88  WS-INVRPT-OK                  VALUE '00'.                    
012100     05  FILLER                        PIC X(02).                         
012200*                                                                         
012300 01  WS-SWITCHES.                                                         
012400*    THREE ONE-BYTE FLAGS - HEADER EOF, ITEM EOF, CLIENT-FOUND -
012500*    EACH WITH ITS OWN 88-LEVEL SO THE PROCEDURE DIVISION NEVER
012600*    TESTS A RAW 'Y'/'N' VALUE DIRECTLY.
012700     05  WS-HDR-EOF-SW                 PIC X(01) VALUE 'N'.               
012800         88  WS-NO-MORE-HEADERS            VALUE 'Y'.                     
012900     05  WS-ITEM-EOF-SW                PIC X(01) VALUE 'N'.               
013000         88  WS-NO-MORE-ITEMS              VALUE 'Y'.                     
013100     05  WS-FOUND-SW                   PIC X(01) VALUE 'N'.               
013200         88  WS-CLIENT-FOUND               VALUE 'Y'.                     
013300     05  FILLER                        PIC X(01).                         
013400*                                                                         
013500 01  WS-COUNTERS.                                                         
013600*    RUN-LEVEL TALLIES AND WORKING SUBSCRIPTS, ALL COMP SINCE
013700*    NONE OF THEM IS EVER PRINTED OR MOVED TO A DISPLAY FIELD
013800*    DIRECTLY - THEY ONLY DRIVE PERFORM VARYING AND COMPARE
013900*    LOGIC.
014000     05  WS-INVOICE-COUNT              PIC S9(04) COMP VALUE ZERO.        
014100     05  WS-ROW-NO                     PIC S9(04) COMP VALUE ZERO.        
014200     05  WS-DAYS-LEFT                  PIC S9(04) COMP VALUE ZERO.        
014300     05  WS-CLI-COUNT                  PIC S9(04) COMP VALUE ZERO.        
014400     05  WS-CLI-IDX                    PIC S9(04) COMP VALUE ZERO.        
014500     05  FILLER                        PIC X(02).                         
014600*                                                                         
014700*    STANDALONE - HOW MANY DETAIL/HEADER LINES HAVE GONE TO THE
014800*    CURRENT PAGE.  WHEN IT PASSES 60 900-WRITE-PRINT-LINE THROWS
014900*    A NEW PAGE ON TOP-OF-FORM BEFORE THE LINE GOES OUT.
015000 77  WS-PAGE-LINE-COUNT             PIC S9(04) COMP VALUE ZERO.
015100*                                                                         
015200 01  WS-INVOICE-TOTALS COMP-3.                                            
015300*    ITEM-LEVEL AND INVOICE-LEVEL MONEY IN ONE COMP-3 GROUP -
015400*    THE ITEM FIGURES ARE OVERWRITTEN EVERY PASS THROUGH C0110,
015500*    THE INVOICE FIGURES ACCUMULATE ACROSS ALL ITEMS ON ONE
015600*    INVOICE AND ARE RESET BACK TO ZERO AT THE TOP OF B0100.
015700     05  WS-ITEM-SUBTOTAL              PIC S9(07)V99 VALUE ZERO.          
015800     05  WS-ITEM-TAX                   PIC S9(07)V99 VALUE ZERO.          
015900     05  WS-INV-SUBTOTAL               PIC S9(07)V99 VALUE ZERO.          
016000     05  WS-INV-TAX                    PIC S9(07)V99 VALUE ZERO.          
016100     05  WS-INV-TOTAL                  PIC S9(07)V99 VALUE ZERO.          
016200     05  FILLER                        PIC 9(01) VALUE ZERO.              
016300 01  WS-ITEM-VAT-USED                  PIC 9(02)V99 VALUE ZERO.           
016400*                                                                         
016500 01  WS-HELD-HEADER-REC                PIC X(38).                         
016600*    A WORKING COPY OF THE CURRENT INVOICE-HEADER-RECORD, HELD
016700*    HERE FOR THE DURATION OF ONE INVOICE SO THE NEXT READ OF
016800*    INVHDR-FILE (WHICH LOOKS AHEAD TO THE FOLLOWING INVOICE) CAN
016900*    NEVER CLOBBER THE FIELDS THIS INVOICE IS STILL PRINTING FROM.
017000*                                                                         
017100*    DUE-DATE WALK, SAME CALENDAR-CORRECT METHOD TIA-INVOIC USES.         
017200 01  WS-WORK-DATE-X                    PIC X(08).                         
017300 01  WS-WORK-DATE-9 REDEFINES WS-WORK-DATE-X.                             
017400     05  WS-WD-YEAR                    PIC 9(04).                         
017500     05  WS-WD-MONTH                   PIC 9(02).                         
017600     05  WS-WD-DAY                     PIC 9(02).                         
017700 01  WS-MONTH-SUB                      PIC 9(02).                         
017800 01  WS-DIM-TABLE.
017810*    DAYS-IN-MONTH TABLE FOR C0410-ADD-ONE-DAY BELOW - FEBRUARY IS
017820*    STORED AS 28 SINCE THE LEAP YEAR TEST IN THAT PARAGRAPH IS
017830*    CODED SEPARATELY RATHER THAN CARRYING A SECOND TABLE.
017900     05  FILLER PIC 9(02) VALUE 31.
018000     05  FILLER PIC 9(02) VALUE 28.                                       
018100     05  FILLER PIC 9(02) VALUE 31.                                       
018200     05  FILLER PIC 9(02) VALUE 30.                                       
018300     05  FILLER PIC 9(02) VALUE 31.                                       
018400     05  FILLER PIC 9(02) VALUE 30.                                       
018500     05  FILLER PIC 9(02) VALUE 31.                                       
018600     05  FILLER PIC 9(02) VALUE 31.                                       
018700     05  FILLER PIC 9(02) VALUE 30.                                       
018800     05  FILLER PIC 9(02) VALUE 31.                                       
018900     05  FILLER PIC 9(02) VALUE 30.                                       
019000     05  FILLER PIC 9(02) VALUE 31.                                       
019100 01  WS-DIM REDEFINES WS-DIM-TABLE PIC 9(02) OCCURS 12 TIMES.             
019200*                                                                         
019300*    CLIENT-FILE LOADED INTO A TABLE FOR THE LOOKUP BY REFERENCE -        
019400*    SAME PATTERN TIA-CLIMENU USES FOR ITS OWN LIST/UPDATE WORK.          
019500 01  WS-CLIENT-TABLE.
019510*    500 ENTRIES IS THIS SHOP'S USUAL HEADROOM FIGURE FOR A
019520*    CLIENT LIST - THE SAME OCCURS COUNT TIA-CLIMENU CARRIES FOR
019530*    ITS OWN COPY OF THE SAME MASTER.
019600     05  WS-CLI-ENTRY OCCURS 500 TIMES.
019700         10  WS-CLI-REF                PIC X(05).                         
019800         10  WS-CLI-NAME                PIC X(30).                        
019900         10  WS-CLI-STREET              PIC X(30).                        
020000         10  WS-CLI-PLZ                 PIC X(10).                        
020100         10  WS-CLI-CITY                PIC X(20).                        
020200         10  WS-CLI-COUNTRY             PIC X(20).                        
020300         10  WS-CLI-EMAIL               PIC X(40).                        
020400         10  WS-CLI-INVOICEMAIL         PIC X(40).                        
020500         10  WS-CLI-REMINDERMAIL        PIC X(40).                        
020600         10  FILLER                     PIC X(01).                        
020700*                                                                         
020800 01  WS-COMPANY-WORK.                                                     
020900*    THIS SHOP'S OWN ADDRESS AND BANKING DETAIL, LOADED ONCE BY
021000*    200-LOAD-COMPANY-RECORD AND PRINTED ON THE LEFT-HAND SIDE OF
021100*    EVERY PARTIES BLOCK - NEVER REWRITTEN BY THIS PROGRAM, WHICH
021200*    IS READ-ONLY AGAINST COMPANY-FILE.
021300     05  WS-CO-NAME                    PIC X(30).                         
021400     05  WS-CO-STREET                  PIC X(30).                         
021500     05  WS-CO-PLZ                     PIC X(10).                         
021600     05  WS-CO-CITY                    PIC X(20).                         
021700     05  WS-CO-COUNTRY                 PIC X(20).                         
021800     05  WS-CO-EMAIL                   PIC X(40).                         
021900     05  WS-CO-PHONE                   PIC X(20).                         
022000     05  WS-CO-LOGO                    PIC X(40).                         
022100     05  WS-CO-VALIDATE-FLAG           PIC X(01).                         
022200     05  WS-CO-IBAN                    PIC X(34).                         
022300     05  WS-CO-BIC                     PIC X(11).                         
022400     05  WS-CO-BANK                    PIC X(30).                         
022500     05  WS-CO-TAXNUMBER               PIC X(15).                         
022600     05  FILLER                        PIC X(01).                         
022700*                                                                         
022800*    EDIT CELLS - SAME 'BLANK WHEN ZERO' HABIT THE LEDGER REPORT          
022900*    USES FOR EVERY MONEY COLUMN.                                         
023000 01  WS-EDIT-MONEY                     PIC -ZZZZZZ9.99                    
023100*    BLANK WHEN ZERO ON EVERY EDIT CELL BELOW - THE SAME HOUSE
023200*    HABIT THE LEDGER REPORT USES SO A ZERO-VALUE COLUMN PRINTS
023300*    AS BLANK RATHER THAN A ROW OF ZEROS, WHICH READS EASIER ON
023400*    A PRINTED INVOICE.
023500                                        BLANK WHEN ZERO.                  
023600 01  WS-EDIT-QTY                       PIC -ZZZ9.99                       
023700                                        BLANK WHEN ZERO.                  
023800 01  WS-EDIT-VAT                       PIC Z9.99 BLANK WHEN ZERO.         
023900 01  WS-EDIT-ROWNO                     PIC ZZZ9.                          
024000*                                                                         
024100 01  PRINT-LINE-WORK                   PIC X(132) VALUE SPACES.           
024200*    THE ONE WORKING COPY OF A PRINT LINE - EVERY PARAGRAPH THAT
024300*    BUILDS A LINE OF THE REPORT BUILDS IT HERE FIRST, THEN
024400*    900-WRITE-PRINT-LINE-START MOVES IT TO PRINT-LINE-RECORD AND
024500*    WRITES IT.  CLEARED TO SPACES AFTER EVERY WRITE SO A SHORT
024600*    LINE NEVER CARRIES A PRIOR LINE'S LEFTOVER TEXT.
024700*                                                                         
024800*    REPORT LANGUAGE SELECTOR (SPEC RULE 22) - SAME SHAPE THE             
024900*    LEDGER REPORT USES.                                                  
025000 01  WS-REPORT-LANGUAGE                PIC X(07) VALUE 'ENGLISH'.         
025100     88  WS-LANG-ENGLISH                   VALUE 'ENGLISH'.               
025200     88  WS-LANG-GERMAN                    VALUE 'GERMAN '.               
025300*                                                                         
025400*    REDEFINES 1 OF 3 - LANGUAGE CODE VIEWED AS TWO HALVES, THE           
025500*    SAME HABIT THE LEDGER REPORT USES FOR ITS OWN ACCEPT CHECK.          
025600 01  WS-REPORT-LANGUAGE-HALVES REDEFINES WS-REPORT-LANGUAGE.              
025700     05  WS-LANG-HALF-1                PIC X(04).                         
025800     05  WS-LANG-HALF-2                PIC X(03).                         
025900*                                                                         
026000 01  HEADLINE                          PIC X(72) VALUE ALL '-'.           
026100*    A SPARE DIVIDER LINE CARRIED OVER FROM THE OLD LATEX/PDF
026200*    RUN - NOT WRITTEN TO INVRPT-FILE BY THIS VERSION, KEPT ONLY
026300*    BECAUSE THE COPYLIB-Z0900 ERROR ROUTINE BELOW STILL EXPECTS
026400*    IT TO EXIST IN WORKING-STORAGE.
026500     COPY COPYLIB-Z0900-error-wkstg.                                      
026600*****************************************************************         
026700 PROCEDURE DIVISION.                                                      
026800 000-RUN-INVPRT.                                                          
026900*    THE WHOLE PROGRAM IN FOUR LINES - INIT ONCE, PRINT INVOICES
027000*    UNTIL THE HEADER FILE RUNS DRY, TIDY UP, STOP.  EVERYTHING
027100*    ELSE IN THIS PROGRAM EXISTS TO SERVE ONE OF THESE THREE
027200*    PERFORMS.  KEEP IT THIS SHORT WHEN YOU MAINTAIN IT.
027300*                                                                         
027400     MOVE 'TIA-INVPRT.CBL' TO WC-MSG-SRCFILE                              
027500*    HAND OFF TO A0100-INIT
027600     PERFORM A0100-INIT                                                   
027700*    HAND OFF TO B0100-PRINT-INVOICES
027800     PERFORM B0100-PRINT-INVOICES                                         
027900             UNTIL WS-NO-MORE-HEADERS                                     
028000*    HAND OFF TO B0900-EXIT
028100     PERFORM B0900-EXIT                                                   
028200     STOP RUN                                                             
028300     .                                                                    
028400*****************************************************************         
028500 A0100-INIT.                                                              
028600*    OPENS ALL FOUR INPUT FILES PLUS THE PRINT FILE AND PRIMES
028700*    THE TWO READ-AHEAD BUFFERS (HEADER AND ITEM) SO B0100 BELOW
028800*    CAN TEST FOR END-OF-FILE BEFORE IT EVER TOUCHES THE RECORD.
028900*    A MISSING INPUT FILE IS TREATED AS A FATAL SETUP ERROR - WE
029000*    LOG IT AND FORCE THE MAIN LOOP TO FALL THROUGH IMMEDIATELY
029100*    RATHER THAN LET IT ATTEMPT A READ AGAINST A FILE THAT NEVER
029200*    OPENED CLEANLY.
029300*                                                                         
029400     PERFORM A0150-SELECT-LANGUAGE                                        
029500*    HAND OFF TO 100-LOAD-CLIENT-TABLE
029600     PERFORM 100-LOAD-CLIENT-TABLE                                        
029700*    HAND OFF TO 200-LOAD-COMPANY-RECORD
029800     PERFORM 200-LOAD-COMPANY-RECORD                                      
029900*    OPEN THE FILE FOR THIS RUN
030000     OPEN INPUT  INVHDR-FILE                                              
030100          INPUT  INVITEM-FILE                                             
030200*    OPEN THE FILE FOR THIS RUN
030300     OPEN OUTPUT INVRPT-FILE                                              
030400*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
030500     IF NOT WS-INVHDR-OK OR NOT WS-INVITEM-OK                             
030600*    CARRY 'A0100-INIT' FORWARD INTO WC-MSG-PARA
030700         MOVE 'A0100-INIT' TO WC-MSG-PARA                                 
030800*    CARRY WS-INVHDR-STATUS FORWARD INTO WC-MSG-FILESTAT
030900         MOVE WS-INVHDR-STATUS TO WC-MSG-FILESTAT                         
031000*    CARRY SPACES FORWARD INTO WC-MSG-RULE
031100         MOVE SPACES TO WC-MSG-RULE                                       
031200*    HAND OFF TO Z0900-ERROR-ROUTINE
031300         PERFORM Z0900-ERROR-ROUTINE                                      
031400*    FLIP THE SWITCH BELOW
031500         SET WS-NO-MORE-HEADERS TO TRUE                                   
031600     ELSE                                                                 
031700*    PULL THE NEXT RECORD OFF THE FILE
031800         READ INVHDR-FILE                                                 
031900             AT END SET WS-NO-MORE-HEADERS TO TRUE                        
032000         END-READ                                                         
032100*    PULL THE NEXT RECORD OFF THE FILE
032200         READ INVITEM-FILE                                                
032300             AT END SET WS-NO-MORE-ITEMS TO TRUE                          
032400         END-READ                                                         
032500     END-IF                                                               
032600     .                                                                    
032700*****************************************************************         
032800*    RULE 22 - SUPPORTED LANGUAGES ARE ENGLISH AND GERMAN, ANY            
032900*    OTHER CODE IS A VALIDATION ERROR AND FALLS BACK TO ENGLISH.          
033000 A0150-SELECT-LANGUAGE.                                                   
033100*    RULE 22 LIVES HERE AND NOWHERE ELSE - EVERY PLACE BELOW THAT
033200*    NEEDS TO KNOW WHICH LANGUAGE TO PRINT TESTS THE 88-LEVELS
033300*    WS-LANG-ENGLISH/WS-LANG-GERMAN SET UP IN THIS PARAGRAPH, IT
033400*    NEVER RE-READS THE OPERATOR RESPONSE.
033500*                                                                         
033600     ACCEPT WS-REPORT-LANGUAGE FROM CONSOLE                               
033700*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
033800     IF NOT WS-LANG-ENGLISH AND NOT WS-LANG-GERMAN                        
033900*    CARRY 'A0150-SELECT-LANGUA FORWARD INTO WC-MSG-PARA
034000         MOVE 'A0150-SELECT-LANGUAGE' TO WC-MSG-PARA                      
034100*    CARRY 'RULE 22 - UNSUPPORT FORWARD INTO WC-MSG-RULE
034200         MOVE 'RULE 22 - UNSUPPORTED LANGUAGE' TO WC-MSG-RULE             
034300*    HAND OFF TO Z0900-ERROR-ROUTINE
034400         PERFORM Z0900-ERROR-ROUTINE                                      
034500*    CARRY 'ENGLISH' FORWARD INTO WS-REPORT-LANGUAGE
034600         MOVE 'ENGLISH' TO WS-REPORT-LANGUAGE                             
034700     END-IF                                                               
034800     .                                                                    
034900*****************************************************************         
035000 B0100-PRINT-INVOICES.                                                    
035100*    ONE PASS OF THIS PARAGRAPH PRINTS EXACTLY ONE INVOICE, HEADER
035200*    THROUGH TOTALS.  THE HELD COPY OF THE HEADER RECORD LETS THE
035300*    ITEM LOOP BELOW COMPARE EACH ITEM'S INVOICE NUMBER AGAINST
035400*    THE HEADER WE ARE CURRENTLY WORKING WITHOUT DISTURBING THE
035500*    HEADER RECORD ITSELF, WHICH THE NEXT READ AT THE BOTTOM OF
035600*    THIS PARAGRAPH IS ABOUT TO OVERWRITE.
035700*                                                                         
035800     ADD 1 TO WS-INVOICE-COUNT                                            
035900*    CARRY INVOICE-HEADER-RECOR FORWARD INTO WS-HELD-HEADER-REC
036000     MOVE INVOICE-HEADER-RECORD TO WS-HELD-HEADER-REC                     
036100*    CARRY ZERO FORWARD INTO WS-INV-SUBTOTAL WS-INV-TAX
036200     MOVE ZERO TO WS-INV-SUBTOTAL WS-INV-TAX WS-INV-TOTAL                 
036300*    HAND OFF TO K0100-FIND-CLIENT
036400     PERFORM K0100-FIND-CLIENT                                            
036500*    HAND OFF TO C0100-PRINT-PARTIES-BLOCK
036600     PERFORM C0100-PRINT-PARTIES-BLOCK                                    
036700*    HAND OFF TO C0200-PRINT-ITEM-TABLE
036800     PERFORM C0200-PRINT-ITEM-TABLE                                       
036900*    HAND OFF TO C0110-BUILD-AND-PRINT-ITEM
037000     PERFORM C0110-BUILD-AND-PRINT-ITEM                                   
037100             UNTIL WS-NO-MORE-ITEMS                                       
037200             OR II-INVOICENO NOT = WS-HELD-HEADER-REC (1:7)               
037300*    WORK OUT THE FIGURE BELOW
037400     COMPUTE WS-INV-TOTAL ROUNDED = WS-INV-SUBTOTAL + WS-INV-TAX          
037500*    HAND OFF TO C0400-CALC-DUE-DATE
037600     PERFORM C0400-CALC-DUE-DATE                                          
037700*    HAND OFF TO C0300-PRINT-TOTALS-BLOCK
037800     PERFORM C0300-PRINT-TOTALS-BLOCK                                     
037900*    PULL THE NEXT RECORD OFF THE FILE
038000     READ INVHDR-FILE                                                     
038100         AT END SET WS-NO-MORE-HEADERS TO TRUE                            
038200     END-READ                                                             
038300     .                                                                    
038400*****************************************************************         
038500 B0900-EXIT.                                                              
038600*    CLOSES ALL THREE FILES TOGETHER SO A SHORT RUN (NO INVOICES
038700*    QUALIFIED) STILL LEAVES THE PRINT FILE PROPERLY CLOSED, NOT
038800*    JUST ABANDONED OPEN.
038900*                                                                         
039000     CLOSE INVHDR-FILE INVITEM-FILE INVRPT-FILE                           
039100*    TELL THE OPERATOR WHAT JUST HAPPENED
039200     DISPLAY 'TIA-INVPRT: INVOICES PRINTED ' WS-INVOICE-COUNT             
039300     .                                                                    
039400*****************************************************************         
039500*    SAME ITEM-TOTAL METHOD TIA-INVOIC USES (SPEC RULES 1-4), PLUS        
039600*    THE PRINT OF THE ITEM'S OWN ROW - ONE PASS DOES BOTH SINCE           
039700*    FILE IS READ ONCE ONLY, FORWARD.                                     
039800 C0110-BUILD-AND-PRINT-ITEM.                                              
039900*    RULE 23 - IF THE ITEM CARRIES THE SENTINEL VAT VALUE 99.99 IT
040000*    MEANS 'USE THE INVOICE HEADER'S OWN VAT RATE', OTHERWISE THE
040100*    ITEM'S OWN RATE WINS.  ONE PASS COMPUTES THE ITEM'S SUBTOTAL
040200*    AND TAX, ROLLS BOTH INTO THE INVOICE ACCUMULATORS, THEN LAYS
040300*    OUT AND PRINTS THE ITEM'S ROW - THE ITEM FILE IS READ ONLY
040400*    ONCE, FORWARD, SO THE PRINT AND THE MATH HAPPEN TOGETHER OR
040500*    NOT AT ALL.
040600*                                                                         
040700     ADD 1 TO WS-ROW-NO                                                   
040800*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
040900     IF II-VAT = 99.99                                                    
041000*    CARRY WS-HELD-HEADER-REC ( FORWARD INTO WS-ITEM-VAT-USED
041100         MOVE WS-HELD-HEADER-REC (24:4) TO WS-ITEM-VAT-USED               
041200     ELSE                                                                 
041300*    CARRY II-VAT FORWARD INTO WS-ITEM-VAT-USED
041400         MOVE II-VAT TO WS-ITEM-VAT-USED                                  
041500     END-IF                                                               
041600*    WORK OUT THE FIGURE BELOW
041700     COMPUTE WS-ITEM-SUBTOTAL ROUNDED = II-QTY * II-UNIT-PRICE            
041800*    WORK OUT THE FIGURE BELOW
041900     COMPUTE WS-ITEM-TAX ROUNDED =                                        
042000             WS-ITEM-SUBTOTAL * WS-ITEM-VAT-USED / 100                    
042100*    BUMP WS-INV-SUBTOTAL BY WS-ITEM-SU
042200     ADD WS-ITEM-SUBTOTAL TO WS-INV-SUBTOTAL                              
042300*    BUMP WS-INV-TAX BY WS-ITEM-TA
042400     ADD WS-ITEM-TAX      TO WS-INV-TAX                                   
042500*    CARRY SPACES FORWARD INTO PRINT-LINE-WORK
042600     MOVE SPACES TO PRINT-LINE-WORK                                       
042700*    CARRY WS-ROW-NO FORWARD INTO WS-EDIT-ROWNO
042800     MOVE WS-ROW-NO TO WS-EDIT-ROWNO                                      
042900*    CARRY WS-EDIT-ROWNO FORWARD INTO PRINT-LINE-WORK (1:4)
043000     MOVE WS-EDIT-ROWNO TO PRINT-LINE-WORK (1:4)                          
043100*    CARRY II-SERVICE FORWARD INTO PRINT-LINE-WORK (5:30)
043200     MOVE II-SERVICE TO PRINT-LINE-WORK (5:30)                            
043300*    CARRY II-QTY FORWARD INTO WS-EDIT-QTY
043400     MOVE II-QTY TO WS-EDIT-QTY                                           
043500*    CARRY WS-EDIT-QTY FORWARD INTO PRINT-LINE-WORK (36:8)
043600     MOVE WS-EDIT-QTY TO PRINT-LINE-WORK (36:8)                           
043700*    CARRY II-UNIT-PRICE FORWARD INTO WS-EDIT-MONEY
043800     MOVE II-UNIT-PRICE TO WS-EDIT-MONEY                                  
043900*    CARRY WS-EDIT-MONEY FORWARD INTO PRINT-LINE-WORK (45:11)
044000     MOVE WS-EDIT-MONEY TO PRINT-LINE-WORK (45:11)                        
044100*    CARRY WS-ITEM-VAT-USED FORWARD INTO WS-EDIT-VAT
044200     MOVE WS-ITEM-VAT-USED TO WS-EDIT-VAT                                 
044300*    CARRY WS-EDIT-VAT FORWARD INTO PRINT-LINE-WORK (57:5)
044400     MOVE WS-EDIT-VAT TO PRINT-LINE-WORK (57:5)                           
044500*    CARRY II-DESCRIPTION FORWARD INTO PRINT-LINE-WORK (63:50)
044600     MOVE II-DESCRIPTION TO PRINT-LINE-WORK (63:50)                       
044700*    HAND OFF TO 900-WRITE-PRINT-LINE-START
044800     PERFORM 900-WRITE-PRINT-LINE-START
044900             THRU 900-WRITE-PRINT-LINE-EXIT
045000*    PULL THE NEXT RECORD OFF THE FILE
045100     READ INVITEM-FILE                                                    
045200         AT END SET WS-NO-MORE-ITEMS TO TRUE                              
045300     END-READ                                                             
045400     .                                                                    
045500*****************************************************************         
045600*    DUE DATE = INVOICE DATE + DEADLINE DAYS, WALKED FORWARD ONE          
045700*    DAY AT A TIME (RULE 6) - THE SAME METHOD BERTIL USED IN              
045800*    READBG, CARRIED OVER FROM TIA-INVOIC.                                
045900 C0400-CALC-DUE-DATE.                                                     
046000*    UNPACKS THE INVOICE DATE AND THE HEADER'S OWN DEADLINE-DAYS
046100*    FIELD OUT OF THE HELD HEADER RECORD, THEN WALKS THE DATE
046200*    FORWARD ONE CALENDAR DAY AT A TIME BELOW - SLOWER THAN A
046300*    DATE-ARITHMETIC LIBRARY CALL BUT IT NEVER MISCOUNTS A LEAP
046400*    YEAR, WHICH IS ALL THAT MATTERS HERE.
046500*                                                                         
046600     MOVE WS-HELD-HEADER-REC (13:8) TO WS-WORK-DATE-X                     
046700*    CARRY WS-HELD-HEADER-REC ( FORWARD INTO WS-DAYS-LEFT
046800     MOVE WS-HELD-HEADER-REC (21:3) TO WS-DAYS-LEFT                       
046900*    HAND OFF TO C0410-ADD-ONE-DAY
047000     PERFORM C0410-ADD-ONE-DAY                                            
047100             WS-DAYS-LEFT TIMES                                           
047200     .                                                                    
047300*****************************************************************         
047400 C0410-ADD-ONE-DAY.                                                       
047500*    ONE CALENDAR DAY PER CALL - MONTH ROLLOVER TESTS THE DAYS-IN-
047600*    MONTH TABLE BELOW, FEBRUARY GETS ITS OWN LEAP-YEAR TEST SINCE
047700*    THE TABLE ONLY EVER HOLDS 28.  YEAR ROLLOVER FALLS OUT OF THE
047800*    MONTH TEST NATURALLY - MONTH PAST 12 MEANS THE YEAR TICKED
047900*    OVER TOO.
048000*                                                                         
048100     ADD 1 TO WS-WD-DAY                                                   
048200*    CARRY WS-WD-MONTH FORWARD INTO WS-MONTH-SUB
048300     MOVE WS-WD-MONTH TO WS-MONTH-SUB                                     
048400*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
048500     IF WS-WD-MONTH = 2 AND FUNCTION MOD(WS-WD-YEAR, 4) = 0               
048600        AND (FUNCTION MOD(WS-WD-YEAR, 100) NOT = 0                        
048700             OR FUNCTION MOD(WS-WD-YEAR, 400) = 0)                        
048800*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
048900         IF WS-WD-DAY > 29                                                
049000*    CARRY 1 FORWARD INTO WS-WD-DAY
049100             MOVE 1 TO WS-WD-DAY                                          
049200*    BUMP WS-WD-MONTH BY 1
049300             ADD 1 TO WS-WD-MONTH                                         
049400         END-IF                                                           
049500     ELSE                                                                 
049600*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
049700         IF WS-WD-DAY > WS-DIM (WS-MONTH-SUB)                             
049800*    CARRY 1 FORWARD INTO WS-WD-DAY
049900             MOVE 1 TO WS-WD-DAY                                          
050000*    BUMP WS-WD-MONTH BY 1
050100             ADD 1 TO WS-WD-MONTH                                         
050200         END-IF                                                           
050300     END-IF                                                               
050400*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
050500     IF WS-WD-MONTH > 12                                                  
050600*    CARRY 1 FORWARD INTO WS-WD-MONTH
050700         MOVE 1 TO WS-WD-MONTH                                            
050800*    BUMP WS-WD-YEAR BY 1
050900         ADD 1 TO WS-WD-YEAR                                              
051000     END-IF                                                               
051100     .                                                                    
051200*****************************************************************         
051300 K0100-FIND-CLIENT.                                                       
051400*    LINEAR SEARCH OF THE IN-MEMORY CLIENT TABLE BY REFERENCE
051500*    NUMBER - THE SAME TABLE-SCAN IDIOM TIA-CLIMENU USES, JUST
051600*    READ-ONLY HERE SINCE WE ARE ONLY EVER LOOKING A CLIENT UP,
051700*    NEVER CHANGING ONE.
051800*                                                                         
051900     MOVE 'N' TO WS-FOUND-SW                                              
052000*    HAND OFF TO K0110-TEST-ONE-CLIENT
052100     PERFORM K0110-TEST-ONE-CLIENT                                        
052200             VARYING WS-CLI-IDX FROM 1 BY 1                               
052300             UNTIL WS-CLI-IDX > WS-CLI-COUNT                              
052400             OR WS-CLIENT-FOUND                                           
052500     .                                                                    
052600*****************************************************************         
052700 K0110-TEST-ONE-CLIENT.                                                   
052800*    ONE TABLE ENTRY PER CALL - THE VARYING CLAUSE IN K0100 ABOVE
052900*    STOPS THE MOMENT THIS SETS THE FOUND SWITCH, SO A CLIENT NEAR
053000*    THE FRONT OF THE TABLE COSTS FAR FEWER COMPARES THAN ONE NEAR
053100*    THE BACK.
053200*                                                                         
053300     IF WS-CLI-REF (WS-CLI-IDX) = WS-HELD-HEADER-REC (8:5)                
053400*    FLIP THE SWITCH BELOW
053500         SET WS-CLIENT-FOUND TO TRUE                                      
053600     END-IF                                                               
053700     .                                                                    
053800*****************************************************************         
053900*    BLOCK 1 - PARTIES.  TWO COLUMNS, 'FROM' (COMPANY) AND                
054000*    'PREPARED FOR' (CLIENT).  EACH LINE OF THE BLOCK IS WRITTEN          
054100*    AS ITS OWN PRINT RECORD SO A SHORTER SIDE JUST LEAVES ITS            
054200*    HALF OF THE LINE BLANK.                                              
054300 C0100-PRINT-PARTIES-BLOCK.                                               
054400*    PRINTS THE TWO COLUMN HEADINGS 'FROM'/'PREPARED FOR' (OR THE
054500*    GERMAN EQUIVALENT) AND THEN HANDS OFF TO C0110 BELOW TO LAY
054600*    OUT THE ACTUAL COMPANY AND CLIENT DETAIL LINES SIDE BY SIDE.
054700*                                                                         
054800     MOVE SPACES TO PRINT-LINE-WORK                                       
054900*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
055000     IF WS-LANG-GERMAN                                                    
055100*    CARRY VON FORWARD INTO PRINT-LINE-WORK (1:10)
055200         MOVE 'VON' TO PRINT-LINE-WORK (1:10)                             
055300*    CARRY VORBEREITET FUR FORWARD INTO PRINT-LINE-WORK (67:20)
055400         MOVE 'VORBEREITET FUR' TO PRINT-LINE-WORK (67:20)                
055500     ELSE                                                                 
055600*    CARRY FROM FORWARD INTO PRINT-LINE-WORK (1:10)
055700         MOVE 'FROM' TO PRINT-LINE-WORK (1:10)                            
055800*    CARRY PREPARED FOR FORWARD INTO PRINT-LINE-WORK (67:20)
055900         MOVE 'PREPARED FOR' TO PRINT-LINE-WORK (67:20)                   
056000     END-IF                                                               
056100*    HAND OFF TO 900-WRITE-PRINT-LINE-START
056200     PERFORM 900-WRITE-PRINT-LINE-START
056300             THRU 900-WRITE-PRINT-LINE-EXIT
056400*    HAND OFF TO C0110-WRITE-PARTY-LINE
056500     PERFORM C0110-WRITE-PARTY-LINE                                       
056600     .                                                                    
056700*****************************************************************         
056800 C0110-WRITE-PARTY-LINE.                                                  
056900*    COMPANY DETAIL GOES IN THE LEFT HALF OF EACH LINE, CLIENT
057000*    DETAIL IN THE RIGHT HALF - ONE WRITE PER PAIR OF FACTS SO A
057100*    CLIENT MISSING ONE FIELD (SAY NO REMINDERMAIL) JUST LEAVES
057200*    THAT HALF OF ITS LINE BLANK RATHER THAN SHIFTING EVERYTHING
057300*    BELOW IT OUT OF ALIGNMENT.  THE CLIENT_ID TAG ON THE FIRST
057400*    LINE IS FOR THE PRINT SHOP'S OWN FILING, NOT FOR THE CLIENT.
057500*                                                                         
057600     MOVE SPACES TO PRINT-LINE-WORK                                       
057700*    CARRY WS-CO-NAME FORWARD INTO PRINT-LINE-WORK (1:30)
057800     MOVE WS-CO-NAME TO PRINT-LINE-WORK (1:30)                            
057900*    BUILD UP THE TEXT BELOW PIECE BY PIECE
058000     STRING 'CLIENT_ID: ' WS-CLI-REF (WS-CLI-IDX)                         
058100         DELIMITED BY SIZE INTO PRINT-LINE-WORK (67:20)                   
058200*    HAND OFF TO 900-WRITE-PRINT-LINE-START
058300     PERFORM 900-WRITE-PRINT-LINE-START
058400             THRU 900-WRITE-PRINT-LINE-EXIT
058500*    CARRY SPACES FORWARD INTO PRINT-LINE-WORK
058600     MOVE SPACES TO PRINT-LINE-WORK                                       
058700*    CARRY WS-CO-STREET FORWARD INTO PRINT-LINE-WORK (1:30)
058800     MOVE WS-CO-STREET TO PRINT-LINE-WORK (1:30)                          
058900*    CARRY THE VALUE BELOW FORWARD
059000     MOVE WS-CLI-NAME (WS-CLI-IDX) TO PRINT-LINE-WORK (67:30)             
059100*    HAND OFF TO 900-WRITE-PRINT-LINE-START
059200     PERFORM 900-WRITE-PRINT-LINE-START
059300             THRU 900-WRITE-PRINT-LINE-EXIT
059400*    CARRY SPACES FORWARD INTO PRINT-LINE-WORK
059500     MOVE SPACES TO PRINT-LINE-WORK                                       
059600*    BUILD UP THE TEXT BELOW PIECE BY PIECE
059700     STRING WS-CO-PLZ ' ' WS-CO-CITY                                      
059800         DELIMITED BY SIZE INTO PRINT-LINE-WORK (1:30)                    
059900*    CARRY THE VALUE BELOW FORWARD
060000     MOVE WS-CLI-STREET (WS-CLI-IDX) TO PRINT-LINE-WORK (67:30)           
060100*    HAND OFF TO 900-WRITE-PRINT-LINE-START
060200     PERFORM 900-WRITE-PRINT-LINE-START
060300             THRU 900-WRITE-PRINT-LINE-EXIT
060400*    CARRY SPACES FORWARD INTO PRINT-LINE-WORK
060500     MOVE SPACES TO PRINT-LINE-WORK                                       
060600*    CARRY WS-CO-COUNTRY FORWARD INTO PRINT-LINE-WORK (1:20)
060700     MOVE WS-CO-COUNTRY TO PRINT-LINE-WORK (1:20)                         
060800*    BUILD UP THE TEXT BELOW PIECE BY PIECE
060900     STRING WS-CLI-PLZ (WS-CLI-IDX) ' ' WS-CLI-CITY (WS-CLI-IDX)          
061000         DELIMITED BY SIZE INTO PRINT-LINE-WORK (67:30)                   
061100*    HAND OFF TO 900-WRITE-PRINT-LINE-START
061200     PERFORM 900-WRITE-PRINT-LINE-START
061300             THRU 900-WRITE-PRINT-LINE-EXIT
061400*    CARRY SPACES FORWARD INTO PRINT-LINE-WORK
061500     MOVE SPACES TO PRINT-LINE-WORK                                       
061600*    CARRY WS-CO-PHONE FORWARD INTO PRINT-LINE-WORK (1:20)
061700     MOVE WS-CO-PHONE TO PRINT-LINE-WORK (1:20)                           
061800*    CARRY THE VALUE BELOW FORWARD
061900     MOVE WS-CLI-COUNTRY (WS-CLI-IDX) TO PRINT-LINE-WORK (67:20)          
062000*    HAND OFF TO 900-WRITE-PRINT-LINE-START
062100     PERFORM 900-WRITE-PRINT-LINE-START
062200             THRU 900-WRITE-PRINT-LINE-EXIT
062300*    CARRY SPACES FORWARD INTO PRINT-LINE-WORK
062400     MOVE SPACES TO PRINT-LINE-WORK                                       
062500*    CARRY WS-CO-EMAIL FORWARD INTO PRINT-LINE-WORK (1:40)
062600     MOVE WS-CO-EMAIL TO PRINT-LINE-WORK (1:40)                           
062700*    CARRY THE VALUE BELOW FORWARD
062800     MOVE WS-CLI-EMAIL (WS-CLI-IDX) TO PRINT-LINE-WORK (67:40)            
062900*    HAND OFF TO 900-WRITE-PRINT-LINE-START
063000     PERFORM 900-WRITE-PRINT-LINE-START
063100             THRU 900-WRITE-PRINT-LINE-EXIT
063200*    CARRY SPACES FORWARD INTO PRINT-LINE-WORK
063300     MOVE SPACES TO PRINT-LINE-WORK                                       
063400*    CARRY WS-CO-IBAN FORWARD INTO PRINT-LINE-WORK (1:34)
063500     MOVE WS-CO-IBAN TO PRINT-LINE-WORK (1:34)                            
063600*    CARRY THE VALUE BELOW FORWARD
063700     MOVE WS-CLI-INVOICEMAIL (WS-CLI-IDX)                                 
063800         TO PRINT-LINE-WORK (67:40)                                       
063900*    HAND OFF TO 900-WRITE-PRINT-LINE-START
064000     PERFORM 900-WRITE-PRINT-LINE-START
064100             THRU 900-WRITE-PRINT-LINE-EXIT
064200*    CARRY SPACES FORWARD INTO PRINT-LINE-WORK
064300     MOVE SPACES TO PRINT-LINE-WORK                                       
064400*    CARRY WS-CO-BIC FORWARD INTO PRINT-LINE-WORK (1:11)
064500     MOVE WS-CO-BIC TO PRINT-LINE-WORK (1:11)                             
064600*    CARRY THE VALUE BELOW FORWARD
064700     MOVE WS-CLI-REMINDERMAIL (WS-CLI-IDX)                                
064800         TO PRINT-LINE-WORK (67:40)                                       
064900*    HAND OFF TO 900-WRITE-PRINT-LINE-START
065000     PERFORM 900-WRITE-PRINT-LINE-START
065100             THRU 900-WRITE-PRINT-LINE-EXIT
065200*    CARRY SPACES FORWARD INTO PRINT-LINE-WORK
065300     MOVE SPACES TO PRINT-LINE-WORK                                       
065400*    CARRY WS-CO-BANK FORWARD INTO PRINT-LINE-WORK (1:30)
065500     MOVE WS-CO-BANK TO PRINT-LINE-WORK (1:30)                            
065600*    HAND OFF TO 900-WRITE-PRINT-LINE-START
065700     PERFORM 900-WRITE-PRINT-LINE-START
065800             THRU 900-WRITE-PRINT-LINE-EXIT
065900*    CARRY SPACES FORWARD INTO PRINT-LINE-WORK
066000     MOVE SPACES TO PRINT-LINE-WORK                                       
066100*    CARRY WS-CO-TAXNUMBER FORWARD INTO PRINT-LINE-WORK (1:15)
066200     MOVE WS-CO-TAXNUMBER TO PRINT-LINE-WORK (1:15)                       
066300*    HAND OFF TO 900-WRITE-PRINT-LINE-START
066400     PERFORM 900-WRITE-PRINT-LINE-START
066500             THRU 900-WRITE-PRINT-LINE-EXIT
066600     .                                                                    
066700*****************************************************************         
066800*    BLOCK 2 - ITEMS.  PRINTS THE COLUMN HEADINGS ONLY - THE ITEM         
066900*    FILE IS FORWARD-READ-ONLY, SO EACH ITEM'S OWN ROW IS WRITTEN         
067000*    AS IT IS CONSUMED, IN C0110-BUILD-AND-PRINT-ITEM BELOW.              
067100 C0200-PRINT-ITEM-TABLE.                                                  
067200*    HEADING ROW ONLY - THE ITEM ROWS THEMSELVES ARE WRITTEN ONE
067300*    AT A TIME AS THE FILE IS CONSUMED IN C0110-BUILD-AND-PRINT-
067400*    ITEM, SINCE INVITEM-FILE IS FORWARD-READ-ONLY AND CANNOT BE
067500*    REWOUND TO PRINT THE WHOLE TABLE IN ONE GO.
067600*                                                                         
067700     MOVE SPACES TO PRINT-LINE-WORK                                       
067800*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
067900     IF WS-LANG-GERMAN                                                    
068000*    CARRY THE VALUE BELOW FORWARD
068100         MOVE 'NR  LEISTUNG                       MENGE'                  
068200             TO PRINT-LINE-WORK (1:41)                                    
068300*    CARRY THE VALUE BELOW FORWARD
068400         MOVE 'EINZELPREIS  MWST  BESCHREIBUNG'                           
068500             TO PRINT-LINE-WORK (43:32)                                   
068600     ELSE                                                                 
068700*    CARRY THE VALUE BELOW FORWARD
068800         MOVE 'ID  SERVICE                        QTY'                    
068900             TO PRINT-LINE-WORK (1:41)                                    
069000*    CARRY THE VALUE BELOW FORWARD
069100         MOVE 'UNIT PRICE   VAT%  DESCRIPTION'                            
069200             TO PRINT-LINE-WORK (43:32)                                   
069300     END-IF                                                               
069400*    HAND OFF TO 900-WRITE-PRINT-LINE-START
069500     PERFORM 900-WRITE-PRINT-LINE-START
069600             THRU 900-WRITE-PRINT-LINE-EXIT
069700*    CARRY ZERO FORWARD INTO WS-ROW-NO
069800     MOVE ZERO TO WS-ROW-NO                                               
069900     .                                                                    
070000*****************************************************************         
070100*    BLOCK 3 - TOTALS, DUE DATE AND SETTLEMENT STATUS.                    
070200 C0300-PRINT-TOTALS-BLOCK.                                                
070300*    SUBTOTAL, TAX AND TOTAL ARE PRINTED FROM THE INVOICE
070400*    ACCUMULATORS ROLLED UP OVER IN C0110 ABOVE, NOT RE-DERIVED
070500*    HERE - THIS PARAGRAPH ONLY FORMATS AND WRITES.  THE
070600*    SETTLEMENT LINE TESTS THE HEADER'S OWN PAID-DATE FIELD SO A
070700*    PAID INVOICE SHOWS THE DATE IT WAS SETTLED INSTEAD OF THE
070800*    WORD 'UNPAID'.
070900*                                                                         
071000     MOVE SPACES TO PRINT-LINE-WORK                                       
071100*    HAND OFF TO 900-WRITE-PRINT-LINE-START
071200     PERFORM 900-WRITE-PRINT-LINE-START
071300             THRU 900-WRITE-PRINT-LINE-EXIT
071400*    CARRY WS-INV-SUBTOTAL FORWARD INTO WS-EDIT-MONEY
071500     MOVE WS-INV-SUBTOTAL TO WS-EDIT-MONEY                                
071600*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
071700     IF WS-LANG-GERMAN                                                    
071800*    BUILD UP THE TEXT BELOW PIECE BY PIECE
071900         STRING 'ZWISCHENSUMME: ' WS-EDIT-MONEY                           
072000             DELIMITED BY SIZE INTO PRINT-LINE-WORK (1:30)                
072100     ELSE                                                                 
072200*    BUILD UP THE TEXT BELOW PIECE BY PIECE
072300         STRING 'SUBTOTAL: ' WS-EDIT-MONEY                                
072400             DELIMITED BY SIZE INTO PRINT-LINE-WORK (1:30)                
072500     END-IF                                                               
072600*    HAND OFF TO 900-WRITE-PRINT-LINE-START
072700     PERFORM 900-WRITE-PRINT-LINE-START
072800             THRU 900-WRITE-PRINT-LINE-EXIT
072900*    CARRY SPACES FORWARD INTO PRINT-LINE-WORK
073000     MOVE SPACES TO PRINT-LINE-WORK                                       
073100*    CARRY WS-INV-TAX FORWARD INTO WS-EDIT-MONEY
073200     MOVE WS-INV-TAX TO WS-EDIT-MONEY                                     
073300*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
073400     IF WS-LANG-GERMAN                                                    
073500*    BUILD UP THE TEXT BELOW PIECE BY PIECE
073600         STRING 'MWST: ' WS-EDIT-MONEY                                    
073700             DELIMITED BY SIZE INTO PRINT-LINE-WORK (1:30)                
073800     ELSE                                                                 
073900*    BUILD UP THE TEXT BELOW PIECE BY PIECE
074000         STRING 'TAX: ' WS-EDIT-MONEY                                     
074100             DELIMITED BY SIZE INTO PRINT-LINE-WORK (1:30)                
074200     END-IF                                                               
074300*    HAND OFF TO 900-WRITE-PRINT-LINE-START
074400     PERFORM 900-WRITE-PRINT-LINE-START
074500             THRU 900-WRITE-PRINT-LINE-EXIT
074600*    CARRY SPACES FORWARD INTO PRINT-LINE-WORK
074700     MOVE SPACES TO PRINT-LINE-WORK                                       
074800*    CARRY WS-INV-TOTAL FORWARD INTO WS-EDIT-MONEY
074900     MOVE WS-INV-TOTAL TO WS-EDIT-MONEY                                   
075000*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
075100     IF WS-LANG-GERMAN                                                    
075200*    BUILD UP THE TEXT BELOW PIECE BY PIECE
075300         STRING 'GESAMTBETRAG: ' WS-EDIT-MONEY                            
075400             DELIMITED BY SIZE INTO PRINT-LINE-WORK (1:30)                
075500     ELSE                                                                 
075600*    BUILD UP THE TEXT BELOW PIECE BY PIECE
075700         STRING 'TOTAL: ' WS-EDIT-MONEY                                   
075800             DELIMITED BY SIZE INTO PRINT-LINE-WORK (1:30)                
075900     END-IF                                                               
076000*    HAND OFF TO 900-WRITE-PRINT-LINE-START
076100     PERFORM 900-WRITE-PRINT-LINE-START
076200             THRU 900-WRITE-PRINT-LINE-EXIT
076300*    CARRY SPACES FORWARD INTO PRINT-LINE-WORK
076400     MOVE SPACES TO PRINT-LINE-WORK                                       
076500*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
076600     IF WS-LANG-GERMAN                                                    
076700*    BUILD UP THE TEXT BELOW PIECE BY PIECE
076800         STRING 'FALLIG AM: ' WS-WORK-DATE-X                              
076900             DELIMITED BY SIZE INTO PRINT-LINE-WORK (1:30)                
077000     ELSE                                                                 
077100*    BUILD UP THE TEXT BELOW PIECE BY PIECE
077200         STRING 'DUE DATE: ' WS-WORK-DATE-X                               
077300             DELIMITED BY SIZE INTO PRINT-LINE-WORK (1:30)                
077400     END-IF                                                               
077500*    HAND OFF TO 900-WRITE-PRINT-LINE-START
077600     PERFORM 900-WRITE-PRINT-LINE-START
077700             THRU 900-WRITE-PRINT-LINE-EXIT
077800*    CARRY SPACES FORWARD INTO PRINT-LINE-WORK
077900     MOVE SPACES TO PRINT-LINE-WORK                                       
078000*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
078100     IF WS-HELD-HEADER-REC (31:8) = ZERO                                  
078200*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
078300         IF WS-LANG-GERMAN                                                
078400*    CARRY STATUS: OFFEN FORWARD INTO PRINT-LINE-WORK (1:30)
078500             MOVE 'STATUS: OFFEN' TO PRINT-LINE-WORK (1:30)               
078600         ELSE                                                             
078700*    CARRY STATUS: UNPAID FORWARD INTO PRINT-LINE-WORK (1:30)
078800             MOVE 'STATUS: UNPAID' TO PRINT-LINE-WORK (1:30)              
078900         END-IF                                                           
079000     ELSE                                                                 
079100*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
079200         IF WS-LANG-GERMAN                                                
079300*    BUILD UP THE TEXT BELOW PIECE BY PIECE
079400             STRING 'STATUS: BEZAHLT AM '                                 
079500                 WS-HELD-HEADER-REC (31:8)                                
079600                 DELIMITED BY SIZE INTO PRINT-LINE-WORK (1:30)            
079700         ELSE                                                             
079800*    BUILD UP THE TEXT BELOW PIECE BY PIECE
079900             STRING 'STATUS: SETTLED ON '                                 
080000                 WS-HELD-HEADER-REC (31:8)                                
080100                 DELIMITED BY SIZE INTO PRINT-LINE-WORK (1:30)            
080200         END-IF                                                           
080300     END-IF                                                               
080400*    HAND OFF TO 900-WRITE-PRINT-LINE-START
080500     PERFORM 900-WRITE-PRINT-LINE-START
080600             THRU 900-WRITE-PRINT-LINE-EXIT
080700*    CARRY SPACES FORWARD INTO PRINT-LINE-WORK
080800     MOVE SPACES TO PRINT-LINE-WORK                                       
080900*    HAND OFF TO 900-WRITE-PRINT-LINE-START
081000     PERFORM 900-WRITE-PRINT-LINE-START
081100             THRU 900-WRITE-PRINT-LINE-EXIT
081200     .                                                                    
081300*****************************************************************         
081400 900-WRITE-PRINT-LINE-START.
081500*    EVERY WRITE TO INVRPT-FILE IN THE WHOLE PROGRAM ROUTES
081600*    THROUGH HERE SO THE PAGE-LINE COUNT AND THE TOP-OF-FORM
081700*    THROW STAY IN ONE PLACE.  PAST 60 LINES ON THE CURRENT PAGE
081800*    THIS FALLS THROUGH TO 900-THROW-NEW-PAGE BELOW INSTEAD OF
081900*    WRITING NORMALLY - REQ PBS-143.
082000*                                                                         
082100     ADD 1 TO WS-PAGE-LINE-COUNT
082200*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
082300     IF WS-PAGE-LINE-COUNT > 60
082400*    JUMP AHEAD TO THE TARGET PARAGRAPH
082500         GO TO 900-THROW-NEW-PAGE
082600     END-IF
082700*    CARRY PRINT-LINE-WORK FORWARD INTO PRINT-LINE-RECORD
082800     MOVE PRINT-LINE-WORK TO PRINT-LINE-RECORD                            
082900*    LAY THE RECORD DOWN ON THE OUTPUT FILE
083000     WRITE PRINT-LINE-RECORD                                              
083100*    CARRY SPACES FORWARD INTO PRINT-LINE-WORK
083200     MOVE SPACES TO PRINT-LINE-WORK                                       
083300*    JUMP AHEAD TO THE TARGET PARAGRAPH
083400     GO TO 900-WRITE-PRINT-LINE-EXIT.
083500 900-THROW-NEW-PAGE.
083510*    ONLY REACHED BY THE GO TO ABOVE WHEN THE PAGE-LINE COUNT
083520*    PASSES 60 - WRITES THE CURRENT LINE WITH A TOP-OF-FORM
083530*    CARRIAGE CONTROL INSTEAD OF A PLAIN ADVANCE, THEN RESETS THE
083540*    COUNT SO THE NEW PAGE STARTS FRESH.
083600*
083700     WRITE PRINT-LINE-RECORD FROM PRINT-LINE-WORK
083800             AFTER ADVANCING TOP-OF-FORM
083900*    CARRY SPACES FORWARD INTO PRINT-LINE-WORK
084000     MOVE SPACES TO PRINT-LINE-WORK
084100*    CARRY 1 FORWARD INTO WS-PAGE-LINE-COUNT.
084200     MOVE 1 TO WS-PAGE-LINE-COUNT.
084300 900-WRITE-PRINT-LINE-EXIT.
084400     EXIT.
084500*****************************************************************
084600 100-LOAD-CLIENT-TABLE.                                                   
084700*    LOADS THE WHOLE CLIENT MASTER INTO WS-CLIENT-TABLE ONCE AT
084800*    START-UP SO K0100-FIND-CLIENT ABOVE CAN SEARCH IT IN MEMORY
084900*    INSTEAD OF RE-READING CLIENT-FILE FOR EVERY INVOICE PRINTED -
085000*    SAME APPROACH TIA-CLIMENU TAKES FOR ITS OWN LIST/UPDATE WORK.
085100*                                                                         
085200     MOVE ZERO TO WS-CLI-COUNT                                            
085300*    OPEN THE FILE FOR THIS RUN
085400     OPEN INPUT CLIENT-FILE                                               
085500*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
085600     IF NOT WS-CLIENT-OK                                                  
085700*    CARRY '100-LOAD-CLIENT-TAB FORWARD INTO WC-MSG-PARA
085800         MOVE '100-LOAD-CLIENT-TABLE' TO WC-MSG-PARA                      
085900*    CARRY WS-CLIENT-STATUS FORWARD INTO WC-MSG-FILESTAT
086000         MOVE WS-CLIENT-STATUS        TO WC-MSG-FILESTAT                  
086100*    CARRY SPACES FORWARD INTO WC-MSG-RULE
086200         MOVE SPACES                  TO WC-MSG-RULE                      
086300*    HAND OFF TO Z0900-ERROR-ROUTINE
086400         PERFORM Z0900-ERROR-ROUTINE                                      
086500     ELSE                                                                 
086600*    HAND OFF TO 110-LOAD-ONE-CLIENT
086700         PERFORM 110-LOAD-ONE-CLIENT                                      
086800                 UNTIL WS-CLIENT-STATUS = '10'                            
086900*    SHUT THE FILE DOWN NOW WE'RE DONE WITH IT
087000         CLOSE CLIENT-FILE                                                
087100     END-IF                                                               
087200     .                                                                    
087300*****************************************************************         
087400 110-LOAD-ONE-CLIENT.                                                     
087500*    ONE CLIENT RECORD PER CALL, APPENDED TO THE NEXT FREE SLOT IN
087600*    THE TABLE - THE TABLE IS SIZED FOR 500 CLIENTS, WHICH THIS
087700*    SHOP HAS NEVER COME CLOSE TO EXCEEDING.
087800*                                                                         
087900     READ CLIENT-FILE                                                     
088000         AT END CONTINUE                                                  
088100     NOT AT END                                                           
088200*    BUMP WS-CLI-COUNT BY 1
088300         ADD 1 TO WS-CLI-COUNT                                            
088400*    CARRY CL-REF FORWARD INTO WS-CLI-REF (WS-CLI-COUNT)
088500         MOVE CL-REF TO WS-CLI-REF (WS-CLI-COUNT)                         
088600*    CARRY CL-NAME FORWARD INTO WS-CLI-NAME (WS-CLI-COUNT)
088700         MOVE CL-NAME TO WS-CLI-NAME (WS-CLI-COUNT)                       
088800*    CARRY CL-STREET FORWARD INTO WS-CLI-STREET (WS-CLI-COUN
088900         MOVE CL-STREET TO WS-CLI-STREET (WS-CLI-COUNT)                   
089000*    CARRY CL-PLZ FORWARD INTO WS-CLI-PLZ (WS-CLI-COUNT)
089100         MOVE CL-PLZ TO WS-CLI-PLZ (WS-CLI-COUNT)                         
089200*    CARRY CL-CITY FORWARD INTO WS-CLI-CITY (WS-CLI-COUNT)
089300         MOVE CL-CITY TO WS-CLI-CITY (WS-CLI-COUNT)                       
089400*    CARRY CL-COUNTRY FORWARD INTO WS-CLI-COUNTRY (WS-CLI-COU
089500         MOVE CL-COUNTRY TO WS-CLI-COUNTRY (WS-CLI-COUNT)                 
089600*    CARRY CL-EMAIL FORWARD INTO WS-CLI-EMAIL (WS-CLI-COUNT
089700         MOVE CL-EMAIL TO WS-CLI-EMAIL (WS-CLI-COUNT)                     
089800*    CARRY THE VALUE BELOW FORWARD
089900         MOVE CL-INVOICEMAIL                                              
090000             TO WS-CLI-INVOICEMAIL (WS-CLI-COUNT)                         
090100*    CARRY THE VALUE BELOW FORWARD
090200         MOVE CL-REMINDERMAIL                                             
090300             TO WS-CLI-REMINDERMAIL (WS-CLI-COUNT)                        
090400     END-READ                                                             
090500     .                                                                    
090600*****************************************************************         
090700 200-LOAD-COMPANY-RECORD.                                                 
090800*    ONE COMPANY RECORD ONLY, LOADED ONCE INTO THE WS-CO- WORKING
090900*    FIELDS SO C0110-WRITE-PARTY-LINE ABOVE CAN PRINT THE 'FROM'
091000*    SIDE OF EVERY INVOICE WITHOUT REOPENING COMPANY-FILE FOR
091100*    EACH ONE.
091200*                                                                         
091300     OPEN INPUT COMPANY-FILE                                              
091400*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
091500     IF NOT WS-COMPANY-OK                                                 
091600*    CARRY '200-LOAD-COMPANY-RE FORWARD INTO WC-MSG-PARA
091700         MOVE '200-LOAD-COMPANY-RECORD' TO WC-MSG-PARA                    
091800*    CARRY WS-COMPANY-STATUS FORWARD INTO WC-MSG-FILESTAT
091900         MOVE WS-COMPANY-STATUS         TO WC-MSG-FILESTAT                
092000*    CARRY SPACES FORWARD INTO WC-MSG-RULE
092100         MOVE SPACES                    TO WC-MSG-RULE                    
092200*    HAND OFF TO Z0900-ERROR-ROUTINE
092300         PERFORM Z0900-ERROR-ROUTINE                                      
092400     ELSE                                                                 
092500*    PULL THE NEXT RECORD OFF THE FILE
092600         READ COMPANY-FILE                                                
092700             AT END CONTINUE                                              
092800         NOT AT END                                                       
092900*    CARRY CO-NAME FORWARD INTO WS-CO-NAME
093000             MOVE CO-NAME           TO WS-CO-NAME                         
093100*    CARRY CO-STREET FORWARD INTO WS-CO-STREET
093200             MOVE CO-STREET         TO WS-CO-STREET                       
093300*    CARRY CO-PLZ FORWARD INTO WS-CO-PLZ
093400             MOVE CO-PLZ            TO WS-CO-PLZ                          
093500*    CARRY CO-CITY FORWARD INTO WS-CO-CITY
093600             MOVE CO-CITY           TO WS-CO-CITY                         
093700*    CARRY CO-COUNTRY FORWARD INTO WS-CO-COUNTRY
093800             MOVE CO-COUNTRY        TO WS-CO-COUNTRY                      
093900*    CARRY CO-EMAIL FORWARD INTO WS-CO-EMAIL
094000             MOVE CO-EMAIL          TO WS-CO-EMAIL                        
094100*    CARRY CO-PHONE FORWARD INTO WS-CO-PHONE
094200             MOVE CO-PHONE          TO WS-CO-PHONE                        
094300*    CARRY CO-LOGO FORWARD INTO WS-CO-LOGO
094400             MOVE CO-LOGO           TO WS-CO-LOGO                         
094500*    CARRY CO-VALIDATE-FLAG FORWARD INTO WS-CO-VALIDATE-FLAG
094600             MOVE CO-VALIDATE-FLAG  TO WS-CO-VALIDATE-FLAG                
094700*    CARRY CO-IBAN FORWARD INTO WS-CO-IBAN
094800             MOVE CO-IBAN           TO WS-CO-IBAN                         
094900*    CARRY CO-BIC FORWARD INTO WS-CO-BIC
095000             MOVE CO-BIC            TO WS-CO-BIC                          
095100*    CARRY CO-BANK FORWARD INTO WS-CO-BANK
095200             MOVE CO-BANK           TO WS-CO-BANK                         
095300*    CARRY CO-TAXNUMBER FORWARD INTO WS-CO-TAXNUMBER
095400             MOVE CO-TAXNUMBER      TO WS-CO-TAXNUMBER                    
095500         END-READ                                                         
095600*    SHUT THE FILE DOWN NOW WE'RE DONE WITH IT
095700         CLOSE COMPANY-FILE                                               
095800     END-IF                                                               
095900     .                                                                    
096000*****************************************************************         
096100 Z0900-ERROR-ROUTINE.
096110*    THE ONE HOUSE ERROR ROUTINE EVERY TIA PROGRAM SHARES - IT
096120*    DISPLAYS WHATEVER WC-MSG-PARA/WC-MSG-FILESTAT/WC-MSG-RULE
096130*    THE CALLING PARAGRAPH LOADED, THEN ENDS THE RUN.  KEPT IN A
096140*    COPYBOOK RATHER THAN A CALLED SUBPROGRAM SO EVERY PROGRAM'S
096150*    OWN COMPILE LISTING SHOWS THE FULL ERROR TEXT IT CAN ISSUE.
096200*    REQUIRES THE ENDING DOT (AND NO EXTENSION)!
096300     COPY COPYLIB-Z0900-error-routine.
