000100*****************************************************************         
000200*  COPYLIB-INVITEM.CPY                                                    
000300*  Record layout for one invoice line item.  Grouped by owning            
000400*  invoice number, same sequence as INVOICE-HEADER-RECORD in the          
000500*  header file.  Replaces the old DB2 TUTORIAL.ITEM shape.                
000600*****************************************************************         
000700*  MAINT LOG                                                              
000800*  2016-06-01 PB  Initial layout, derived from old ITEM table.            
000900*  2016-06-22 SS  II-VAT sentinel 99.99 = "unset, use invoice             
001000*                 default" added per printer department request.          
001100*****************************************************************         
001200 01  INVOICE-ITEM-RECORD.                                                 
001300     03  II-INVOICENO               PIC X(07).                            
001400     03  II-SERVICE                 PIC X(30).                            
001500     03  II-QTY                     PIC S9(05)V99.                        
001600     03  II-UNIT-PRICE              PIC S9(07)V99.                        
001700     03  II-VAT                     PIC 9(02)V99.                         
001800     03  II-DESCRIPTION             PIC X(50).                            
001900     03  FILLER                     PIC X(02).                            
