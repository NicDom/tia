000100*                                                                         
000200*  TIA error/trace routine body - COPYed into the last paragraph          
000300*  of every TIA program, named Z0900-ERROR-ROUTINE in the caller.         
000400*  Requires WR-ERROR-HANDLER (COPY Z0900-ERROR-WKSTG.) already in         
000500*  WORKING-STORAGE, and WC-MSG-SRCFILE/WC-MSG-PARA/WC-MSG-RULE set        
000600*  by the caller before the COPY is reached.                              
000700*                                                                         
000800*  2016-04-11 SS  Initial routine, CALLs the shared TIA-ERRLOG            
000900*                 logger instead of writing sqlerror.log directly.        
001000*                                                                         
001100     DISPLAY 'TIA FEL: ' WC-MSG-SRCFILE '/' WC-MSG-PARA                   
001200     DISPLAY '  Regel: ' WC-MSG-RULE                                      
001300     DISPLAY '  Filstatus: ' WC-MSG-FILESTAT                              
001400     MOVE WR-PROGRAM-ERROR-MESSAGE TO WC-LOG-TEXT                         
001500     CALL 'TIA-ERRLOG' USING WC-LOG-TEXT                                  
