000100*****************************************************************         
000200*  COPYLIB-COMPANY.CPY                                                    
000300*  Record layout for the single PBS/TIA company profile record.           
000400*  Bank fields (IBAN/BIC/BANK) replace the old FINDATA bankgiro           
000500*  and postgiro shape once TIA moved onto European bank rails.            
000600*****************************************************************         
000700*  MAINT LOG                                                              
000800*  2016-05-02 PB  Initial layout, folds FINDATA into company rec.         
000900*  2016-05-11 SS  Added CO-VALIDATE-FLAG bank completeness switch.        
001000*  1999-02-14 BK  Y2K sweep - no date fields in this record.              
001100*****************************************************************         
001200 01  COMPANY-RECORD.                                                      
001300     03  CO-NAME                    PIC X(30).                            
001400     03  CO-STREET                  PIC X(30).                            
001500     03  CO-PLZ                     PIC X(10).                            
001600     03  CO-CITY                    PIC X(20).                            
001700     03  CO-COUNTRY                 PIC X(20).                            
001800     03  CO-EMAIL                   PIC X(40).                            
001900     03  CO-PHONE                   PIC X(20).                            
002000     03  CO-LOGO                    PIC X(40).                            
002100     03  CO-VALIDATE-FLAG           PIC X(01).                            
002200         88  CO-VALIDATE-FROM-IBAN      VALUE 'Y'.                        
002300         88  CO-VALIDATE-MANUAL         VALUE 'N'.                        
002400     03  CO-IBAN                    PIC X(34).                            
002500     03  CO-BIC                     PIC X(11).                            
002600     03  CO-BANK                    PIC X(30).                            
002700     03  CO-TAXNUMBER               PIC X(15).                            
002800     03  FILLER                     PIC X(10).                            
