000100*****************************************************************         
000200*  COPYLIB-LEDGROW.CPY                                                    
000300*  Working-storage projection of one accounting item onto the             
000400*  11 columns of the yearly EUR-sheet ledger report.  Not a               
000500*  file record - built in TIA-LEDGER.CBL from an in-memory                
000600*  ACCOUNTING-ITEM-RECORD after the date sort, one row per item.          
000700*****************************************************************         
000800*  MAINT LOG                                                              
000900*  2016-08-02 SS  Initial layout - new for the TIA project.               
001000*  2016-08-09 BK  Split VAT-PAID from VAT-DEBT per bookkeeping            
001100*                 review; VAT-DEBT always carries the sign.               
001200*****************************************************************         
001300 01  LEDGER-ROW.                                                          
001400     03  LR-RECEIPT-NO              PIC 9(04).                            
001500     03  LR-DATE                    PIC 9(08).                            
001600     03  LR-TRANSACTION             PIC X(40).                            
001700     03  LR-REVENUE-NET             PIC S9(07)V99.                        
001800     03  LR-REVENUE-VAT             PIC S9(07)V99.                        
001900     03  LR-REVENUE-TOTAL           PIC S9(07)V99.                        
002000     03  LR-EXPEND-NET              PIC S9(07)V99.                        
002100     03  LR-EXPEND-VAT              PIC S9(07)V99.                        
002200     03  LR-EXPEND-TOTAL            PIC S9(07)V99.                        
002300     03  LR-VAT-PAID                PIC S9(07)V99.                        
002400     03  LR-VAT-DEBT                PIC S9(07)V99.                        
002500     03  FILLER                     PIC X(04).                            
