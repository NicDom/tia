000100*****************************************************************         
000200 IDENTIFICATION DIVISION.                                                 
000300*****************************************************************         
000400 PROGRAM-ID.     TIA-CLIMENU IS INITIAL.                                  
000500 AUTHOR.         PETER B.                                                 
000600 INSTALLATION.   PBS AB.                                                  
000700 DATE-WRITTEN.   1994-11-07.                                              
000800 DATE-COMPILED.                                                           
000900 SECURITY.       PBS INTERNAL USE ONLY.                                   
001000*                                                                         
001100*    PURPOSE.  CLIENT MASTER LIST/ADD/UPDATE/DELETE SUBMENU,              
001200*              CALLED FROM TIA-BATCH WHEN THE OPERATOR PICKS              
001300*              "KUNDREGISTER" FROM THE MAIN MENU.  APPLIES THE            
001400*              INVOICEMAIL/REMINDERMAIL DEFAULTING RULE ON EVERY          
001500*              ADD OR EMAIL CHANGE SO A CLIENT NEVER ENDS UP              
001600*              WITH A BLANK MAIL ADDRESS ON A DUNNING RUN.                
001700*                                                                         
001800*****************************************************************         
001900*    CHANGE LOG                                                           
002000*****************************************************************         
002100*    1994-11-07 PB   INITIAL VERSION - PRODUCT/ARTICLE MASTER             
002200*                      SUBMENU (SERVICEMENU), DB2 TABLE                   
002300*                      TUTORIAL.SRV.                                      
002400*    1997-03-21 BK   ADDED THE 'CONFIRM ID NUMBER' STEP AFTER TWO         
002500*                      BAD UPDATES IN THE SAME WEEK.                      
002600*    1998-12-18 SS   Y2K SWEEP - NO DATE FIELDS ON THIS SCREEN,           
002700*                      LOGGED FOR THE RECORD ONLY.                        
002800*    2016-04-04 PB   REBUILT AS TIA-CLIMENU FOR THE TIA PROJECT -         
002900*                      DROPPED DB2, NOW MAINTAINS THE FLAT                
003000*                      CLIENT-FILE MASTER INSTEAD OF TUTORIAL.SRV.        
003100*                      REQ PBS-101.                                       
003200*    2016-04-19 BK   ADDED K0200-VALIDATE-CLIENT / K0210 / K0220 -        
003300*                      BLANK INVOICEMAIL AND REMINDERMAIL NOW             
003400*                      DEFAULT TO THE MAIN E-MAIL ADDRESS.                
003500*    2016-04-27 MK   ADDED THE 5-CHAR REFERENCE CHECK ON ADD -
003600*                      A SHORT REF WAS SNEAKING THROUGH TO THE
003700*                      PRINT RUN AND MISALIGNING THE INVOICE.
003720*    2016-10-11 MK   K0200 WAS STILL EXCLUDING A 'PBS' HOUSE-ACCOUNT
003740*                      PREFIX LEFT OVER FROM THE OLD SERVICEMENU -
003760*                      NO SUCH RULE EXISTS FOR THE CLIENT MASTER.
003780*                      RE-PURPOSED THE REDEFINES TO CATCH AN
003790*                      EMBEDDED BLANK IN THE FIRST 3 BYTES OF THE
003795*                      REFERENCE, STILL PART OF RULE 21. REQ PBS-141.
003810*    2016-10-25 MK   ADDED THE MISSING Z0900-ERROR-ROUTINE
003820*                      PARAGRAPH NAME AHEAD OF THE COPY - SAME
003830*                      FIX AS THE OTHER SIX PROGRAMS. REQ PBS-142.
003850*    2016-11-02 MK   ADDED WS-BADREF-COUNT AND K0430-LOG-BAD-REF
003860*                      SO K0400/K0500'S BAD-KEY MESSAGE IS TALLIED
003870*                      AND ESCALATES AFTER 999 MISSES, THE SAME
003880*                      SHAPE AS TIA-BATCH'S F0330.  REQ PBS-143.
003890*****************************************************************
003900 ENVIRONMENT DIVISION.                                                    
004000*-----------------------------------------------------------------        
004100 CONFIGURATION SECTION.                                                   
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM.                                                  
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600     SELECT CLIENT-FILE                                                   
004700            ASSIGN TO 'CLIENT.DAT'                                        
004800            ORGANIZATION IS LINE SEQUENTIAL                               
004900            FILE STATUS IS WS-CLIENT-STATUS.                              
005000*****************************************************************         
005100 DATA DIVISION.                                                           
005200*-----------------------------------------------------------------        
005300 FILE SECTION.                                                            
005400 FD  CLIENT-FILE.                                                         
005500     COPY COPYLIB-CLIENT.                                                 
005600*****************************************************************         
005700 WORKING-STORAGE SECTION.                                                 
005800*-----------------------------------------------------------------        
005900*    SWITCHES                                                             
006000 01  MENU-SWITCHES.                                                       
006100     05  IS-EXIT-UPDATE-MENU-SW      PIC X(01) VALUE 'N'.                 
006200         88  IS-EXIT-UPDATE-MENU         VALUE 'Y'.                       
006300     05  IS-EXISTING-REF-SW           PIC X(01) VALUE 'N'.                
006400         88  IS-EXISTING-REF              VALUE 'Y'.                      
006500     05  FILLER                       PIC X(01).                          
006600*                                                                         
006700 01  WS-FILE-STATUSES.
006800     05  WS-CLIENT-STATUS             PIC XX.
006900         88  WS-CLIENT-OK                 VALUE '00'.
006950     05  FILLER                       PIC X(01).
007000*
007100     COPY COPYLIB-Z0900-error-wkstg.                                      
007200*                                                                         
007300*    GENERIC MENU ACCEPT AREA                                             
007400 01  WC-ACCEPT                        PIC X(02) VALUE SPACES.             
007500 01  WC-REF                           PIC X(05) VALUE SPACES.             
007600*                                                                         
007700 01  WS-COUNTERS.                                                         
007800     05  WS-CLI-COUNT                 PIC S9(04) COMP VALUE ZERO.         
007900     05  WS-CLI-IDX                   PIC S9(04) COMP VALUE ZERO.         
008000     05  FILLER                       PIC X(02).                          
008050*    STANDALONE - HOW MANY TIMES ON THIS RUN AN OPERATOR TYPED A
008060*    REFERENCE THAT WASN'T ON FILE.  A HIGH COUNT USUALLY MEANS
008070*    SOMEONE IS WORKING FROM A STALE PRINTOUT.
008080 77  WS-BADREF-COUNT                PIC S9(04) COMP VALUE ZERO.
008100*                                                                         
008200*    THE WHOLE CLIENT FILE, LOADED FOR LIST/UPDATE/DELETE - THIS          
008300*    SHOP HAS NO INDEXED CLIENT FILE, THE SAME AS INVHDR IN               
008400*    TIA-BATCH.                                                           
008500 01  WS-CLIENT-TABLE.                                                     
008600     05  WS-CLI-ENTRY OCCURS 500 TIMES.                                   
008700         10  WS-CLI-REF               PIC X(05).                          
008800         10  WS-CLI-NAME               PIC X(30).                         
008900         10  WS-CLI-STREET             PIC X(30).                         
009000         10  WS-CLI-PLZ                PIC X(10).                         
009100         10  WS-CLI-CITY               PIC X(20).                         
009200         10  WS-CLI-COUNTRY            PIC X(20).                         
009300         10  WS-CLI-EMAIL              PIC X(40).                         
009400         10  WS-CLI-INVOICEMAIL        PIC X(40).                         
009500         10  WS-CLI-REMINDERMAIL       PIC X(40).
009550         10  FILLER                    PIC X(01).
009600*
009700*    REDEFINES 1 OF 3 - A LIST-DISPLAY CELL FOR THE ID COLUMN,            
009800*    THE SAME 'ZERO SUPPRESS FOR THE OPERATOR SCREEN' IDIOM THE           
009900*    OLD SERVICEMENU USED FOR WE-SRV-ID.                                  
010000 01  WE-CLI-IDX                       PIC ZZZ9.                           
010100 01  WE-CLI-IDX-N REDEFINES WE-CLI-IDX PIC 9(04).                         
010200*                                                                         
010300*    REDEFINES 3 OF 3 - THE FIRST 3 BYTES OF THE REFERENCE VIEWED
010400*    SEPARATELY, SO K0200 CAN CATCH AN EMBEDDED BLANK AHEAD OF
010500*    THE TRAILING BYTE - RULE 21 WANTS ALL 5 CHARACTERS FILLED,
010550*    NOT JUST A NON-BLANK LAST POSITION.
010600 01  WC-REF-HALVES REDEFINES WC-REF.
010700     05  WC-REF-PREFIX                PIC X(03).
010800     05  FILLER                       PIC X(02).
010900*                                                                         
011000*    ADD/EDIT WORK RECORD FOR ONE CLIENT                                  
011100 01  WC-CLIENT-WORK.                                                      
011200     05  WC-NAME                       PIC X(30) VALUE SPACES.            
011300     05  WC-STREET                     PIC X(30) VALUE SPACES.            
011400     05  WC-PLZ                        PIC X(10) VALUE SPACES.            
011500     05  WC-CITY                       PIC X(20) VALUE SPACES.            
011600     05  WC-COUNTRY                    PIC X(20) VALUE SPACES.            
011700     05  WC-EMAIL                      PIC X(40) VALUE SPACES.            
011800     05  WC-INVOICEMAIL                PIC X(40) VALUE SPACES.            
011900     05  WC-REMINDERMAIL               PIC X(40) VALUE SPACES.
011950     05  FILLER                        PIC X(01) VALUE SPACE.
012000*
012100*    REDEFINES 2 OF 3 - THE WORK RECORD VIEWED AS ONE FLAT
012200*    231-BYTE STRING, USED WHEN THE SCREEN VALIDATION ROUTINE
012300*    NEEDS TO BLANK-TEST THE WHOLE ENTRY IN ONE COMPARE.
012400 01  WC-CLIENT-WORK-X REDEFINES WC-CLIENT-WORK PIC X(231).
012500*                                                                         
012600 01  HEADLINE                          PIC X(72) VALUE ALL '-'.           
012700*                                                                         
012800 LINKAGE SECTION.                                                         
012900 01  LC-ACCEPT                         PIC X(02) VALUE SPACE.             
013000*****************************************************************         
013100 PROCEDURE DIVISION USING LC-ACCEPT.                                      
013200 0000-TIA-CLIMENU.
013220*    ENTRY POINT - THE MAIN MENU CALLS US ONCE PER TRIP THROUGH THE
013240*    CLIENT SUBMENU, PASSING THE MENU CHOICE IN LC-ACCEPT.  WE
013260*    RUN ONE FUNCTION AND RETURN - THE MAIN MENU DOES THE LOOPING.
013300*
013400     MOVE 'TIA-CLIMENU.CBL' TO WC-MSG-SRCFILE
013450*    BRANCH ON THE VALUE BELOW
013500     EVALUATE LC-ACCEPT
013520*    '51' = LIST, '52' = ADD, '53' = UPDATE, '54' = DELETE - THE
013540*    SAME FOUR CODES THE MAIN MENU'S OWN SCREEN OFFERS FOR THE
013550*    CLIENT-MAINTENANCE SUBMENU.
013600         WHEN '51'
013650*    HAND OFF TO K0100-LIST-CLIENTS
013700             PERFORM K0100-LIST-CLIENTS                                   
013800         WHEN '52'                                                        
013850*    HAND OFF TO K0300-ADD-CLIENT
013900             PERFORM K0300-ADD-CLIENT                                     
014000         WHEN '53'                                                        
014050*    HAND OFF TO K0400-UPDATE-CLIENT
014100             PERFORM K0400-UPDATE-CLIENT                                  
014200         WHEN '54'                                                        
014250*    HAND OFF TO K0500-DELETE-CLIENT
014300             PERFORM K0500-DELETE-CLIENT                                  
014400         WHEN OTHER                                                       
014450*    TELL THE OPERATOR WHAT JUST HAPPENED
014500             DISPLAY 'FEL MENYVAL FRAN HUVUDPROGRAM!'                     
014600     END-EVALUATE                                                         
014700     EXIT PROGRAM                                                         
014800     .                                                                    
014900*****************************************************************         
015000 K0100-LIST-CLIENTS.
015020*    LOAD THE WHOLE CLIENT MASTER INTO THE WS-CLI- TABLE, THEN
015040*    WALK IT ONCE PRINTING ONE LINE PER CLIENT.  THE TABLE IS
015060*    REBUILT EVERY TIME SO WHAT PRINTS IS ALWAYS THE CURRENT
015080*    STATE OF THE FILE, NOT A STALE COPY FROM AN EARLIER MENU HIT.
015100*
015200     PERFORM 100-LOAD-CLIENT-TABLE
015250*    TELL THE OPERATOR WHAT JUST HAPPENED
015300     DISPLAY HEADLINE                                                     
015350*    TELL THE OPERATOR WHAT JUST HAPPENED
015400     DISPLAY 'KUNDREGISTER'                                               
015450*    TELL THE OPERATOR WHAT JUST HAPPENED
015500     DISPLAY HEADLINE                                                     
015550*    HAND OFF TO K0110-LIST-ONE-CLIENT
015600     PERFORM K0110-LIST-ONE-CLIENT                                        
015700             VARYING WS-CLI-IDX FROM 1 BY 1
015800             UNTIL WS-CLI-IDX > WS-CLI-COUNT
015820*    ONE BLANK LINE AND A PROMPT AFTER THE LAST ROW, THEN WAIT
015830*    FOR THE OPERATOR BEFORE RETURNING TO THE MENU.
015850*    TELL THE OPERATOR WHAT JUST HAPPENED
015900     DISPLAY SPACE
015950*    TELL THE OPERATOR WHAT JUST HAPPENED
016000     DISPLAY 'TRYCK <ENTER> FOR ATT FORTSATTA...'                         
016050*    PICK UP WHATEVER THE OPERATOR TYPED
016100     ACCEPT WC-ACCEPT                                                     
016200     .                                                                    
016300*****************************************************************         
016400 K0110-LIST-ONE-CLIENT.
016420*    ONE ROW OF THE CLIENT REGISTER LISTING - THE INLINE VARYING
016440*    IN K0100 ABOVE DRIVES US ONCE PER TABLE ENTRY, SO WE ONLY EVER
016460*    HAVE TO FORMAT THE CURRENT SUBSCRIPT'S ROW.
016500*
016600     MOVE WS-CLI-IDX TO WE-CLI-IDX-N
016650*    TELL THE OPERATOR WHAT JUST HAPPENED
016700     DISPLAY WE-CLI-IDX '|' WS-CLI-REF (WS-CLI-IDX)                       
016800             '|' WS-CLI-NAME (WS-CLI-IDX)                                 
016900             '|' WS-CLI-EMAIL (WS-CLI-IDX)                                
017000     .                                                                    
017100*****************************************************************         
017200*    RULES 19,21 - BLANK INVOICEMAIL/REMINDERMAIL DEFAULT TO THE          
017300*    MAIN E-MAIL, INDEPENDENTLY PER FIELD, AND THE REFERENCE MUST         
017400*    BE A FULL 5-CHARACTER CODE (NO BLANKS EMBEDDED OR TRAILING).         
017500 K0200-VALIDATE-CLIENT.                                                   
017600*                                                                         
017700     PERFORM K0210-DEFAULT-INVOICEMAIL                                    
017750*    HAND OFF TO K0220-DEFAULT-REMINDERMAIL
017800     PERFORM K0220-DEFAULT-REMINDERMAIL                                   
017850*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
017900     IF WC-REF = SPACES OR WC-REF (5:1) = SPACE                           
017950*    CARRY 'K0200-VALIDATE-CLIE FORWARD INTO WC-MSG-PARA
018000         MOVE 'K0200-VALIDATE-CLIENT' TO WC-MSG-PARA                      
018050*    CARRY 'RULE 21 - REF MUST  FORWARD INTO WC-MSG-RULE
018100         MOVE 'RULE 21 - REF MUST BE 5 CHARACTERS' TO WC-MSG-RULE         
018150*    HAND OFF TO Z0900-ERROR-ROUTINE
018200         PERFORM Z0900-ERROR-ROUTINE                                      
018300     END-IF                                                               
018350*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
018400     IF WC-REF-PREFIX (1:1) = SPACE OR WC-REF-PREFIX (2:1) = SPACE
018450        OR WC-REF-PREFIX (3:1) = SPACE
018475*    CARRY 'K0200-VALIDATE-CLIE FORWARD INTO WC-MSG-PARA
018500         MOVE 'K0200-VALIDATE-CLIENT' TO WC-MSG-PARA
018550*    CARRY 'RULE 21 - REF HAS A FORWARD INTO WC-MSG-RULE
018600         MOVE 'RULE 21 - REF HAS AN EMBEDDED BLANK' TO WC-MSG-RULE
018650*    HAND OFF TO Z0900-ERROR-ROUTINE
018700         PERFORM Z0900-ERROR-ROUTINE
018800     END-IF
018900     .                                                                    
019000*****************************************************************         
019100 K0210-DEFAULT-INVOICEMAIL.
019120*    RULE 19 - AN INVOICEMAIL LEFT BLANK ON THE ADD/UPDATE SCREEN
019140*    FALLS BACK TO THE CLIENT'S MAIN E-MAIL ADDRESS.
019200*
019300     IF WC-INVOICEMAIL = SPACES
019350*    CARRY WC-EMAIL FORWARD INTO WC-INVOICEMAIL
019400         MOVE WC-EMAIL TO WC-INVOICEMAIL                                  
019500     END-IF                                                               
019600     .                                                                    
019700*****************************************************************         
019800 K0220-DEFAULT-REMINDERMAIL.
019820*    RULE 19 AGAIN, THIS TIME FOR THE REMINDERMAIL FIELD - BLANK
019840*    MEANS DEFAULT TO THE MAIN E-MAIL, INDEPENDENTLY OF WHATEVER
019860*    K0210 ABOVE JUST DID WITH THE INVOICEMAIL FIELD.
019900*
020000     IF WC-REMINDERMAIL = SPACES
020050*    CARRY WC-EMAIL FORWARD INTO WC-REMINDERMAIL
020100         MOVE WC-EMAIL TO WC-REMINDERMAIL                                 
020200     END-IF                                                               
020300     .                                                                    
020400*****************************************************************         
020500 K0300-ADD-CLIENT.
020520*    PROMPT FOR EVERY FIELD IN ORDER, RUN THE NEW ROW THROUGH
020540*    K0200'S VALIDATION AND DEFAULTING RULES, THEN APPEND IT TO
020560*    THE END OF THE IN-MEMORY TABLE AND REWRITE THE WHOLE FILE.
020600*
020700     PERFORM 100-LOAD-CLIENT-TABLE
020750*    TELL THE OPERATOR WHAT JUST HAPPENED
020800     DISPLAY 'NY KUNDREFERENS (5 TECKEN): ' WITH NO ADVANCING             
020850*    PICK UP WHATEVER THE OPERATOR TYPED
020900     ACCEPT WC-REF                                                        
020950*    TELL THE OPERATOR WHAT JUST HAPPENED
021000     DISPLAY 'NAMN: ' WITH NO ADVANCING                                   
021050*    PICK UP WHATEVER THE OPERATOR TYPED
021100     ACCEPT WC-NAME                                                       
021150*    TELL THE OPERATOR WHAT JUST HAPPENED
021200     DISPLAY 'GATUADRESS: ' WITH NO ADVANCING                             
021250*    PICK UP WHATEVER THE OPERATOR TYPED
021300     ACCEPT WC-STREET                                                     
021350*    TELL THE OPERATOR WHAT JUST HAPPENED
021400     DISPLAY 'POSTNUMMER: ' WITH NO ADVANCING                             
021450*    PICK UP WHATEVER THE OPERATOR TYPED
021500     ACCEPT WC-PLZ                                                        
021550*    TELL THE OPERATOR WHAT JUST HAPPENED
021600     DISPLAY 'ORT: ' WITH NO ADVANCING                                    
021650*    PICK UP WHATEVER THE OPERATOR TYPED
021700     ACCEPT WC-CITY                                                       
021750*    TELL THE OPERATOR WHAT JUST HAPPENED
021800     DISPLAY 'LAND: ' WITH NO ADVANCING                                   
021850*    PICK UP WHATEVER THE OPERATOR TYPED
021900     ACCEPT WC-COUNTRY                                                    
021950*    TELL THE OPERATOR WHAT JUST HAPPENED
022000     DISPLAY 'E-POST: ' WITH NO ADVANCING                                 
022050*    PICK UP WHATEVER THE OPERATOR TYPED
022100     ACCEPT WC-EMAIL                                                      
022150*    TELL THE OPERATOR WHAT JUST HAPPENED
022200     DISPLAY 'FAKTURA-EPOST (BLANK = SAMMA SOM OVAN): '                   
022300             WITH NO ADVANCING                                            
022350*    PICK UP WHATEVER THE OPERATOR TYPED
022400     ACCEPT WC-INVOICEMAIL                                                
022450*    TELL THE OPERATOR WHAT JUST HAPPENED
022500     DISPLAY 'PAMINNELSE-EPOST (BLANK = SAMMA SOM OVAN): '                
022600             WITH NO ADVANCING                                            
022650*    PICK UP WHATEVER THE OPERATOR TYPED
022700     ACCEPT WC-REMINDERMAIL                                               
022750*    HAND OFF TO K0200-VALIDATE-CLIENT
022800     PERFORM K0200-VALIDATE-CLIENT                                        
022850*    BUMP WS-CLI-COUNT BY 1
022900     ADD 1 TO WS-CLI-COUNT
022950*    NEW ROW GOES IN AT THE NEW WS-CLI-COUNT SUBSCRIPT - THE
022960*    TABLE IS APPEND-ONLY UNTIL A DELETE COMES ALONG AND SHIFTS
022970*    EVERYTHING BACK DOWN.
023000     MOVE WC-REF     TO WS-CLI-REF     (WS-CLI-COUNT)
023100     MOVE WC-NAME    TO WS-CLI-NAME    (WS-CLI-COUNT)                     
023200     MOVE WC-STREET  TO WS-CLI-STREET  (WS-CLI-COUNT)                     
023300     MOVE WC-PLZ     TO WS-CLI-PLZ     (WS-CLI-COUNT)                     
023400     MOVE WC-CITY    TO WS-CLI-CITY    (WS-CLI-COUNT)                     
023500     MOVE WC-COUNTRY TO WS-CLI-COUNTRY (WS-CLI-COUNT)                     
023600     MOVE WC-EMAIL   TO WS-CLI-EMAIL   (WS-CLI-COUNT)                     
023700     MOVE WC-INVOICEMAIL  TO WS-CLI-INVOICEMAIL  (WS-CLI-COUNT)           
023800     MOVE WC-REMINDERMAIL TO WS-CLI-REMINDERMAIL (WS-CLI-COUNT)           
023850*    HAND OFF TO 120-REWRITE-CLIENT-TABLE
023900     PERFORM 120-REWRITE-CLIENT-TABLE                                     
023950*    TELL THE OPERATOR WHAT JUST HAPPENED
024000     DISPLAY 'KUNDEN HAR LAGTS TILL!'                                     
024100     .                                                                    
024200*****************************************************************         
024300 K0400-UPDATE-CLIENT.
024320*    UNLIKE K0300 THIS SCREEN ONLY TOUCHES THE TWO E-MAIL FIELDS -
024340*    THE REST OF THE ROW IS LEFT ALONE.  A REFERENCE THAT DOESN'T
024360*    MATCH FALLS THROUGH TO THE BAD-REF ERROR PATH BELOW.
024400*
024500     PERFORM 100-LOAD-CLIENT-TABLE
024550*    TELL THE OPERATOR WHAT JUST HAPPENED
024600     DISPLAY 'KUNDREFERENS ATT ANDRA: ' WITH NO ADVANCING                 
024650*    PICK UP WHATEVER THE OPERATOR TYPED
024700     ACCEPT WC-REF                                                        
024750*    HAND OFF TO K0410-FIND-CLIENT
024800     PERFORM K0410-FIND-CLIENT                                            
024850*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
024900     IF IS-EXISTING-REF                                                   
024950*    TELL THE OPERATOR WHAT JUST HAPPENED
025000         DISPLAY 'NY FAKTURA-EPOST (BLANK = OFORANDRAD): '                
025100                 WITH NO ADVANCING                                        
025150*    PICK UP WHATEVER THE OPERATOR TYPED
025200         ACCEPT WC-INVOICEMAIL                                            
025250*    TELL THE OPERATOR WHAT JUST HAPPENED
025300         DISPLAY 'NY PAMINNELSE-EPOST (BLANK = OFORANDRAD): '             
025400                 WITH NO ADVANCING                                        
025450*    PICK UP WHATEVER THE OPERATOR TYPED
025500         ACCEPT WC-REMINDERMAIL                                           
025550*    CARRY WS-CLI-EMAIL (WS-CLI FORWARD INTO WC-EMAIL
025600         MOVE WS-CLI-EMAIL (WS-CLI-IDX) TO WC-EMAIL                       
025650*    HAND OFF TO K0200-VALIDATE-CLIENT
025700         PERFORM K0200-VALIDATE-CLIENT
025750*    VALIDATION PASSED - WRITE THE TWO NEW E-MAIL FIELDS BACK
025760*    INTO THE TABLE ENTRY AT THE SUBSCRIPT K0410 FOUND ABOVE.
025800         MOVE WC-INVOICEMAIL  TO WS-CLI-INVOICEMAIL (WS-CLI-IDX)
025900         MOVE WC-REMINDERMAIL TO WS-CLI-REMINDERMAIL (WS-CLI-IDX)         
025950*    HAND OFF TO 120-REWRITE-CLIENT-TABLE
026000         PERFORM 120-REWRITE-CLIENT-TABLE                                 
026050*    TELL THE OPERATOR WHAT JUST HAPPENED
026100         DISPLAY 'KUNDEN HAR UPPDATERATS!'                                
026200     ELSE                                                                 
026250*    HAND OFF TO K0430-LOG-BAD-REF-START
026300         PERFORM K0430-LOG-BAD-REF-START
026320                 THRU K0430-LOG-BAD-REF-EXIT
026400     END-IF                                                               
026500     .                                                                    
026600*****************************************************************         
026700 K0410-FIND-CLIENT.
026720*    LINEAR SCAN OF THE TABLE - THE CLIENT FILE IS SMALL ENOUGH
026740*    THAT AN INDEXED SEARCH WOULD BE OVERKILL FOR THIS SHOP.
026800*
026900     MOVE 'N' TO IS-EXISTING-REF-SW
026950*    HAND OFF TO K0420-TEST-ONE-CLIENT
027000     PERFORM K0420-TEST-ONE-CLIENT                                        
027100             VARYING WS-CLI-IDX FROM 1 BY 1                               
027200             UNTIL WS-CLI-IDX > WS-CLI-COUNT                              
027300             OR IS-EXISTING-REF                                           
027400     .                                                                    
027500*****************************************************************         
027600 K0420-TEST-ONE-CLIENT.
027620*    ONE TABLE ENTRY PER CALL - K0410'S PERFORM VARYING ABOVE
027640*    STOPS AS SOON AS WE SET THE SWITCH OR RUN OFF THE END.
027700*
027800     IF WS-CLI-REF (WS-CLI-IDX) = WC-REF
027850*    FLIP THE SWITCH BELOW
027900         SET IS-EXISTING-REF TO TRUE                                      
028000     END-IF                                                               
028100     .                                                                    
028200*****************************************************************         
028300 K0500-DELETE-CLIENT.
028320*    FIND THE ROW, SHIFT EVERYTHING BELOW IT UP ONE SLOT, SHRINK
028340*    THE COUNT, AND REWRITE.  A MISSING REFERENCE FALLS THROUGH TO
028360*    THE SAME BAD-REF PATH K0400 USES ABOVE.
028400*
028500     PERFORM 100-LOAD-CLIENT-TABLE
028550*    TELL THE OPERATOR WHAT JUST HAPPENED
028600     DISPLAY 'KUNDREFERENS ATT RADERA: ' WITH NO ADVANCING                
028650*    PICK UP WHATEVER THE OPERATOR TYPED
028700     ACCEPT WC-REF                                                        
028750*    HAND OFF TO K0410-FIND-CLIENT
028800     PERFORM K0410-FIND-CLIENT                                            
028850*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
028900     IF IS-EXISTING-REF                                                   
028950*    HAND OFF TO K0510-SHIFT-ONE-CLIENT-DOWN
028970*    STARTING AT THE DELETED ROW'S OWN SUBSCRIPT, PULL EVERY
028980*    ROW BELOW IT UP ONE SLOT TO CLOSE THE GAP.
029000         PERFORM K0510-SHIFT-ONE-CLIENT-DOWN
029100                 VARYING WS-CLI-IDX FROM WS-CLI-IDX BY 1
029200                 UNTIL WS-CLI-IDX >= WS-CLI-COUNT
029250*    TAKE 1 OFF WS-CLI-COUNT
029300         SUBTRACT 1 FROM WS-CLI-COUNT                                     
029350*    HAND OFF TO 120-REWRITE-CLIENT-TABLE
029400         PERFORM 120-REWRITE-CLIENT-TABLE                                 
029450*    TELL THE OPERATOR WHAT JUST HAPPENED
029500         DISPLAY 'KUNDEN HAR RADERATS!'                                   
029600     ELSE                                                                 
029650*    HAND OFF TO K0430-LOG-BAD-REF-START
029700         PERFORM K0430-LOG-BAD-REF-START
029720                 THRU K0430-LOG-BAD-REF-EXIT
029800     END-IF                                                               
029900     .                                                                    
030000*****************************************************************         
030100 K0510-SHIFT-ONE-CLIENT-DOWN.
030120*    ONE SLOT PER CALL - K0500'S PERFORM VARYING ABOVE WALKS US
030140*    UP FROM THE DELETED ROW TO THE END OF THE TABLE, CLOSING THE
030160*    GAP THE DELETE LEFT BEHIND.
030200*
030300     MOVE WS-CLI-ENTRY (WS-CLI-IDX + 1)
030400       TO WS-CLI-ENTRY (WS-CLI-IDX)                                       
030500     .                                                                    
030610*    BAD-REFERENCE ERROR PATH FOR K0400/K0500 ABOVE - A GO TO
030620*    WITHIN THE PARAGRAPH RANGE, THE SAME PATTERN TIA-BATCH USES
030630*    FOR ITS OWN ROW-NOT-FOUND PATH.  ONCE THE TALLY OF BAD KEYS
030640*    ON THIS RUN PASSES 999 WE SAY SO INSTEAD OF JUST REPEATING
030650*    THE SAME ONE-LINE MESSAGE FOREVER.
030660 K0430-LOG-BAD-REF-START.
030670*
030680     ADD 1 TO WS-BADREF-COUNT
030685*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
030690     IF WS-BADREF-COUNT > 999
030695*    JUMP AHEAD TO THE TARGET PARAGRAPH
030700         GO TO K0430-TOO-MANY-MISSES
030710     END-IF
030715*    TELL THE OPERATOR WHAT JUST HAPPENED
030720     DISPLAY 'OGILTIG KUNDREFERENS - SE MENY 51'
030725*    JUMP AHEAD TO THE TARGET PARAGRAPH
030730     GO TO K0430-LOG-BAD-REF-EXIT.
030740 K0430-TOO-MANY-MISSES.
030745*    TELL THE OPERATOR WHAT JUST HAPPENED
030750     DISPLAY 'FOR MANGA OGILTIGA REFERENSER - KONTROLLERA LISTAN'.
030760 K0430-LOG-BAD-REF-EXIT.
030770     EXIT.
030780*****************************************************************
030790*    LOAD/REWRITE PAIR - SAME PATTERN AS TIA-BATCH'S HEADER TABLE.        
030800 100-LOAD-CLIENT-TABLE.
030820*    THE CLIENT FILE IS SMALL ENOUGH TO KEEP THE WHOLE THING IN
030840*    THE WS-CLI- TABLE FOR THE DURATION OF ONE MENU FUNCTION -
030860*    NO CLIENT REGISTER ON THIS SHOP'S BOOKS HAS EVER COME CLOSE
030880*    TO THE TABLE'S OCCURS LIMIT.
030900*
031000     MOVE ZERO TO WS-CLI-COUNT
031050*    OPEN THE FILE FOR THIS RUN
031100     OPEN INPUT CLIENT-FILE                                               
031150*    TEST THE CONDITION BELOW BEFORE ACTING ON IT
031200     IF NOT WS-CLIENT-OK                                                  
031250*    CARRY '100-LOAD-CLIENT-TAB FORWARD INTO WC-MSG-PARA
031300         MOVE '100-LOAD-CLIENT-TABLE' TO WC-MSG-PARA                      
031350*    CARRY WS-CLIENT-STATUS FORWARD INTO WC-MSG-FILESTAT
031400         MOVE WS-CLIENT-STATUS        TO WC-MSG-FILESTAT                  
031450*    CARRY SPACES FORWARD INTO WC-MSG-RULE
031500         MOVE SPACES                  TO WC-MSG-RULE                      
031550*    HAND OFF TO Z0900-ERROR-ROUTINE
031600         PERFORM Z0900-ERROR-ROUTINE                                      
031700     ELSE                                                                 
031750*    HAND OFF TO 110-LOAD-ONE-CLIENT
031800         PERFORM 110-LOAD-ONE-CLIENT                                      
031900                 UNTIL WS-CLIENT-STATUS = '10'                            
031950*    SHUT THE FILE DOWN NOW WE'RE DONE WITH IT
032000         CLOSE CLIENT-FILE                                                
032100     END-IF                                                               
032200     .                                                                    
032300*****************************************************************         
032400 110-LOAD-ONE-CLIENT.
032420*    ONE RECORD PER CALL - 100 ABOVE KEEPS CALLING US UNTIL THE
032440*    FILE STATUS COMES BACK '10' AT END OF FILE.
032500*
032600     READ CLIENT-FILE
032700         AT END CONTINUE                                                  
032800     NOT AT END                                                           
032850*    BUMP WS-CLI-COUNT BY 1
032900         ADD 1 TO WS-CLI-COUNT
032950*    UNLOAD THE RECORD JUST READ INTO THE NEXT FREE SLOT OF THE
032960*    TABLE, FIELD BY FIELD.
033000         MOVE CL-REF
033100           TO WS-CLI-REF          (WS-CLI-COUNT)                          
033200         MOVE CL-NAME                                                     
033300           TO WS-CLI-NAME         (WS-CLI-COUNT)                          
033400         MOVE CL-STREET                                                   
033500           TO WS-CLI-STREET       (WS-CLI-COUNT)                          
033600         MOVE CL-PLZ                                                      
033700           TO WS-CLI-PLZ          (WS-CLI-COUNT)                          
033800         MOVE CL-CITY                                                     
033900           TO WS-CLI-CITY         (WS-CLI-COUNT)                          
034000         MOVE CL-COUNTRY                                                  
034100           TO WS-CLI-COUNTRY      (WS-CLI-COUNT)                          
034200         MOVE CL-EMAIL                                                    
034300           TO WS-CLI-EMAIL        (WS-CLI-COUNT)                          
034400         MOVE CL-INVOICEMAIL                                              
034500           TO WS-CLI-INVOICEMAIL  (WS-CLI-COUNT)                          
034600         MOVE CL-REMINDERMAIL                                             
034700           TO WS-CLI-REMINDERMAIL (WS-CLI-COUNT)                          
034800     END-READ                                                             
034900     .                                                                    
035000*****************************************************************         
035100 120-REWRITE-CLIENT-TABLE.
035120*    ANY ADD/UPDATE/DELETE ENDS WITH A FULL REWRITE OF THE FILE
035140*    FROM THE IN-MEMORY TABLE - SIMPLER AND SAFER THAN TRYING TO
035160*    REWRITE JUST THE ONE CHANGED RECORD IN PLACE.
035200*
035300     OPEN OUTPUT CLIENT-FILE
035350*    HAND OFF TO 121-WRITE-ONE-CLIENT
035400     PERFORM 121-WRITE-ONE-CLIENT                                         
035500             VARYING WS-CLI-IDX FROM 1 BY 1                               
035600             UNTIL WS-CLI-IDX > WS-CLI-COUNT                              
035650*    SHUT THE FILE DOWN NOW WE'RE DONE WITH IT
035700     CLOSE CLIENT-FILE                                                    
035800     .                                                                    
035900*****************************************************************         
036000 121-WRITE-ONE-CLIENT.
036020*    ONE OUTPUT RECORD PER TABLE ENTRY - 120 ABOVE DRIVES US ONCE
036040*    PER SUBSCRIPT SO THE FILE COMES OUT IN THE SAME ORDER AS THE
036060*    TABLE, WHICH IS THE ORDER THE OPERATOR SEES ON K0100'S LIST.
036100*
036200     MOVE WS-CLI-REF         (WS-CLI-IDX) TO CL-REF
036250*    CARRY WS-CLI-NAME          FORWARD INTO CL-NAME
036300     MOVE WS-CLI-NAME         (WS-CLI-IDX) TO CL-NAME                     
036350*    CARRY WS-CLI-STREET        FORWARD INTO CL-STREET
036400     MOVE WS-CLI-STREET       (WS-CLI-IDX) TO CL-STREET                   
036450*    CARRY WS-CLI-PLZ           FORWARD INTO CL-PLZ
036500     MOVE WS-CLI-PLZ          (WS-CLI-IDX) TO CL-PLZ                      
036550*    CARRY WS-CLI-CITY          FORWARD INTO CL-CITY
036600     MOVE WS-CLI-CITY         (WS-CLI-IDX) TO CL-CITY                     
036650*    CARRY WS-CLI-COUNTRY       FORWARD INTO CL-COUNTRY
036700     MOVE WS-CLI-COUNTRY      (WS-CLI-IDX) TO CL-COUNTRY                  
036750*    CARRY WS-CLI-EMAIL         FORWARD INTO CL-EMAIL
036800     MOVE WS-CLI-EMAIL        (WS-CLI-IDX) TO CL-EMAIL                    
036850*    CARRY WS-CLI-INVOICEMAIL   FORWARD INTO CL-INVOICEMAIL
036900     MOVE WS-CLI-INVOICEMAIL  (WS-CLI-IDX) TO CL-INVOICEMAIL              
036950*    CARRY WS-CLI-REMINDERMAIL  FORWARD INTO CL-REMINDERMAIL
037000     MOVE WS-CLI-REMINDERMAIL (WS-CLI-IDX) TO CL-REMINDERMAIL             
037050*    LAY THE RECORD DOWN ON THE OUTPUT FILE
037100     WRITE CLIENT-RECORD                                                  
037200     .                                                                    
037300*****************************************************************         
037360 Z0900-ERROR-ROUTINE.
037380*    REQUIRES THE ENDING DOT (AND NO EXTENSION)!
037400     COPY COPYLIB-Z0900-error-routine.                                    
